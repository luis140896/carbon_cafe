000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CAFEMOV1.                                             
000300 AUTHOR.            K M WEBER.                                            
000400 INSTALLATION.      CARBON CAFE DATA PROCESSING.                          
000500 DATE-WRITTEN.      06/02/1987.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             
000800                                                                          
000900*****************************************************************         
001000*  CAFEMOV1 -- INVENTORY MOVEMENT ENGINE                        *         
001100*  APPLIES A BATCH OF ENTRADA/SALIDA MOVEMENT REQUESTS AGAINST  *         
001200*  THE INVENTORY MASTER, REJECTING ANY MOVEMENT THAT WOULD      *         
001300*  DRIVE ON-HAND QUANTITY NEGATIVE, AND FLAGS THE LOW-STOCK     *         
001400*  AND OUT-OF-STOCK CONDITION AFTER EVERY POSTING.              *         
001500*                                                                *        
001600*  THE ENTIRE INVENTORY MASTER IS LOADED INTO A TABLE AT START  *         
001700*  OF RUN AND RE-WRITTEN IN FULL AT CLOSING - THIS FILE HAS     *         
001800*  NEVER BEEN LARGE ENOUGH TO JUSTIFY A MATCH/MERGE AGAINST A   *         
001900*  SORTED TRANSACTION FILE THE WAY THE SALES SYSTEMS DO.        *         
002000*****************************************************************         
002100*                     CHANGE LOG                                          
002200*---------------------------------------------------------------          
002300* DATE     BY    REQUEST    DESCRIPTION                                   
002400*---------------------------------------------------------------          
002500* 060287   KMW   CR-0131    ORIGINAL PROGRAM - ENTRADA/SALIDA             
002600*                           POSTING ONLY, NO THRESHOLD CHECK.             
002700* 021089   KMW   CR-0188    ADDED AJUSTE MOVEMENT TYPE FOR                
002800*                           PHYSICAL COUNT CORRECTIONS.                   
002900* 081591   RLH   CR-0260    REJECT A SALIDA/AJUSTE THAT WOULD             
003000*                           DRIVE ON-HAND QUANTITY BELOW ZERO.            
003100* 030493   RLH   CR-0319    LOW-STOCK AND OUT-OF-STOCK FLAGS              
003200*                           NOW WRITTEN TO THE ALERT REPORT.              
003300* 112295   TDB   CR-0401    SEPARATE GOOD/REJECT PRINT FILES,             
003400*                           MATCHING THE SALES POSTING SET.               
003500* 081998   JQP   CR-0589    YEAR 2000 REMEDIATION - ALL DATE              
003600*                           FIELDS EXPANDED TO 4-DIGIT CENTURY.           
003700* 030199   JQP   CR-0602    VERIFIED Y2K FIX - NO ROLLOVER                
003800*                           ISSUE ON THE ALERT REPORT HEADING.            
003900* 051401   SNG   CR-0655    MAXIMUM-STOCK OVERAGE NOTED ON THE            
004000*                           ALERT REPORT, INFORMATIONAL ONLY.             
004100* 091503   MFT   CR-0680    REMOVED AJUSTE MOVEMENT TYPE -                
004200*                           PHYSICAL COUNT CORRECTIONS NOW POST           
004300*                           AS A PAIRED ENTRADA/SALIDA PER                
004400*                           AUDIT POLICY; ANY OTHER MOVEMENT              
004500*                           TYPE IS NOW REJECTED.                         
004600* 050904   MFT   CR-0695    REVIEWED TABLE CAPACITY AFTER CR-             
004700*                           0680 - 500 ENTRIES STILL COVERS THE           
004800*                           FULL ITEM MASTER WITH ROOM TO GROW.           
004900* 071906   SNG   CR-0733    CONFIRMED WITH WAREHOUSE THAT A               
005000*                           REJECTED REQUEST IS NEVER RESUBMIT-           
005100*                           TED AUTOMATICALLY - A CLERK MUST              
005200*                           KEY A CORRECTED REQUEST BY HAND.              
005300* 091508   MFT   CR-0761    ADDED THE RUN-WIDE REJECT SWITCH SO           
005400*                           THE CLOSING TOTALS CALL OUT WHETHER           
005500*                           ANYTHING ON THE RUN NEEDS A LOOK,             
005600*                           THE SAME WAY CAFEINV1 AND CAFEVOID            
005700*                           ALREADY DO ON THEIR OWN REPORTS.              
005800* 042210   LKH   CR-0788    VERIFIED THE REJECT SWITCH AGAINST            
005900*                           A CLEAN RUN WITH ZERO REJECTS - THE           
006000*                           NOTE LINE CORRECTLY DOES NOT PRINT.           
006100*---------------------------------------------------------------          
006200                                                                          
006300*****************************************************************         
006400*  PROCESSING NOTES - READ BEFORE CHANGING THIS PROGRAM          *        
006500*****************************************************************         
006600*                                                                         
006700*  1.  THE ENTIRE INVENTORY MASTER IS READ INTO THE IN-TABLE AT           
006800*      1100-LOAD-INVENTORY BEFORE A SINGLE MOVEMENT REQUEST IS            
006900*      PROCESSED, AND IS NOT RE-WRITTEN UNTIL 3000-CLOSING AT             
007000*      THE END OF THE RUN.  A PROGRAM THAT ABENDS MID-RUN LEAVES          
007100*      THE INVENTORY MASTER FILE UNCHANGED - NEW-INVENTORY-FILE           
007200*      IS NEVER OPENED UNTIL 3100-REWRITE-INVENTORY FIRES FOR             
007300*      THE FIRST TABLE ENTRY, SO A RERUN FROM THE SAME MASTER             
007400*      AND THE SAME MOVE-REQUEST DECK IS ALWAYS SAFE.                     
007500*                                                                         
007600*  2.  THE 500-ENTRY TABLE LIMIT (SEE INV-TABLE BELOW) IS NOT             
007700*      ENFORCED ANYWHERE IN THIS PROGRAM - IF THE ITEM MASTER             
007800*      EVER GROWS PAST 500 PRODUCTS, 1115-LOAD-ONE-ITEM WILL              
007900*      SUBSCRIPT OUT OF BOUNDS.  CR-0695 REVIEWED THIS AND                
008000*      CONFIRMED 500 STILL HAD HEADROOM AT THAT TIME.                     
008100*                                                                         
008200*  3.  RULE 7 RESTRICTS R-MOVE-TYPE TO "ENTRADA " OR "SALIDA "            
008300*      ONLY.  THE ORIGINAL AJUSTE TYPE (CR-0188) WAS RETIRED BY           
008400*      CR-0680 - A PHYSICAL COUNT CORRECTION IS NOW POSTED AS A           
008500*      PAIRED ENTRADA/SALIDA REQUEST FROM THE WAREHOUSE SYSTEM            
008600*      SO THE AUDIT TRAIL SHOWS WHICH DIRECTION THE CORRECTION            
008700*      WENT, RATHER THAN A SINGLE UNSIGNED ADJUSTMENT.                    
008800*                                                                         
008900*  4.  A REJECTED REQUEST POSTS NOTHING - NO TABLE UPDATE, NO             
009000*      MOVEMENT-FILE RECORD, NO DETAIL LINE.  ONLY THE REJECT             
009100*      REPORT LINE IS WRITTEN.  CR-0733 CONFIRMED THE WAREHOUSE           
009200*      SYSTEM DOES NOT AUTOMATICALLY RESUBMIT A CORRECTED                 
009300*      REQUEST - A CLERK KEYS THE CORRECTION BY HAND THE NEXT             
009400*      DAY.                                                               
009500*****************************************************************         
009600                                                                          
009700 ENVIRONMENT DIVISION.                                                    
009800 CONFIGURATION SECTION.                                                   
009900*    SPECIAL-NAMES FOLLOWS SHOP STANDARD - C01 NAMES THE CARRIAGE-        
010000*    CONTROL CHANNEL FOR TOP-OF-FORM, AND THE UPSI-0 SWITCH LETS          
010100*    AN OPERATOR FORCE A RERUN FROM THE SYSTEM CONSOLE.                   
010200 SPECIAL-NAMES.                                                           
010300     C01 IS TOP-OF-FORM                                                   
010400     CLASS CAFE-ALPHABETIC IS "A" THRU "Z"                                
010500     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
010600             OFF STATUS IS NORMAL-RUN.                                    
010700 INPUT-OUTPUT SECTION.                                                    
010800 FILE-CONTROL.                                                            
010900                                                                          
011000*    INVENTORY MASTER, READ IN FULL AT 1100-LOAD-INVENTORY AND NOT        
011100*    TOUCHED AGAIN UNTIL CLOSING.                                         
011200     SELECT INVENTORY-FILE                                                
011300            ASSIGN TO INVNFILE                                            
011400            ORGANIZATION IS SEQUENTIAL.                                   
011500                                                                          
011600*    REWRITTEN COPY OF THE INVENTORY MASTER, ONE ENTRY PER TABLE          
011700*    ROW, PRODUCED AT 3100-REWRITE-INVENTORY.                             
011800     SELECT NEW-INVENTORY-FILE                                            
011900            ASSIGN TO INVNOUT                                             
012000            ORGANIZATION IS SEQUENTIAL.                                   
012100                                                                          
012200*    INCOMING MOVEMENT REQUESTS - ONE ENTRADA OR SALIDA PER RECORD.       
012300     SELECT MOVE-REQUEST-FILE                                             
012400            ASSIGN TO MOVEREQ                                             
012500            ORGANIZATION IS SEQUENTIAL.                                   
012600                                                                          
012700*    PERMANENT AUDIT TRAIL - ONE RECORD PER POSTED (NOT REJECTED)         
012800*    MOVEMENT, CARRYING THE QUANTITY ON HAND BEFORE AND AFTER.            
012900     SELECT MOVEMENT-FILE                                                 
013000            ASSIGN TO MOVEFILE                                            
013100            ORGANIZATION IS SEQUENTIAL.                                   
013200                                                                          
013300*    POSTED-MOVEMENT / ALERT LISTING.                                     
013400     SELECT PRTOUT                                                        
013500            ASSIGN TO RPTFILE                                             
013600            ORGANIZATION IS RECORD SEQUENTIAL.                            
013700                                                                          
013800*    REJECTED-MOVEMENT LISTING, SEPARATE FILE SO WAREHOUSE CAN SCAN       
013900*    IT WITHOUT PAGING THROUGH THE FULL POSTED LISTING.                   
014000     SELECT PRTOUTERR                                                     
014100            ASSIGN TO ERRFILE                                             
014200            ORGANIZATION IS RECORD SEQUENTIAL.                            
014300                                                                          
014400 DATA DIVISION.                                                           
014500 FILE SECTION.                                                            
014600                                                                          
014700*    INVENTORY MASTER RECORD - ONE PER PRODUCT.  MIN/MAX STOCK ARE        
014800*    MARKETING'S OWN REORDER THRESHOLDS, NOT COMPUTED BY THIS             
014900*    PROGRAM.                                                             
015000 FD  INVENTORY-FILE                                                       
015100     LABEL RECORD IS STANDARD                                             
015200     RECORD CONTAINS 40 CHARACTERS                                        
015300     DATA RECORD IS INVENTORY-REC.                                        
015400 01  INVENTORY-REC.                                                       
015500     05  N-PROD-ID          PIC 9(9).                                     
015600     05  N-QUANTITY         PIC S9(10)V99 COMP-3.                         
015700     05  N-MIN-STOCK        PIC S9(10)V99 COMP-3.                         
015800     05  N-MAX-STOCK        PIC S9(10)V99 COMP-3.                         
015900     05  FILLER             PIC X(07).                                    
016000                                                                          
016100*    REWRITTEN INVENTORY MASTER - CARRIES THE SAME LAYOUT AS              
016200*    INVENTORY-REC BUT IS DECLARED AS A RAW PIC X(40) SINCE               
016300*    3100-REWRITE-INVENTORY MOVES THE WHOLE RECORD ACROSS AT ONCE.        
016400 FD  NEW-INVENTORY-FILE                                                   
016500     LABEL RECORD IS STANDARD                                             
016600     RECORD CONTAINS 40 CHARACTERS                                        
016700     DATA RECORD IS NEW-INVENTORY-REC.                                    
016800 01  NEW-INVENTORY-REC      PIC X(40).                                    
016900                                                                          
017000*    ONE MOVEMENT REQUEST PER RECORD - SEE RULE 7 ABOVE FOR THE           
017100*    LEGAL VALUES OF R-MOVE-TYPE.                                         
017200 FD  MOVE-REQUEST-FILE                                                    
017300     LABEL RECORD IS STANDARD                                             
017400     RECORD CONTAINS 111 CHARACTERS                                       
017500     DATA RECORD IS MOVE-REQ-REC.                                         
017600 01  MOVE-REQ-REC.                                                        
017700     05  R-PROD-ID          PIC 9(9).                                     
017800     05  R-MOVE-TYPE        PIC X(7).                                     
017900     05  R-QUANTITY         PIC S9(10)V99 COMP-3.                         
018000     05  R-REASON           PIC X(80).                                    
018100     05  FILLER             PIC X(05).                                    
018200                                                                          
018300*    PERMANENT MOVEMENT AUDIT RECORD - ONE PER POSTED MOVEMENT.           
018400*    M-PREV-QTY AND M-NEW-QTY ARE THE ON-HAND BALANCE IMMEDIATELY         
018500*    BEFORE AND AFTER THIS MOVEMENT, NOT A RUNNING RUN-TOTAL.             
018600 FD  MOVEMENT-FILE                                                        
018700     LABEL RECORD IS STANDARD                                             
018800     RECORD CONTAINS 117 CHARACTERS                                       
018900     DATA RECORD IS MOVEMENT-REC.                                         
019000 01  MOVEMENT-REC.                                                        
019100     05  M-PROD-ID          PIC 9(9).                                     
019200     05  M-TYPE             PIC X(7).                                     
019300     05  M-QUANTITY         PIC S9(10)V99 COMP-3.                         
019400     05  M-PREV-QTY         PIC S9(10)V99 COMP-3.                         
019500     05  M-NEW-QTY          PIC S9(10)V99 COMP-3.                         
019600     05  M-REASON           PIC X(80).                                    
019700     05  FILLER             PIC X(02).                                    
019800                                                                          
019900*    POSTED-MOVEMENT / ALERT REPORT.                                      
020000 FD  PRTOUT                                                               
020100     LABEL RECORD IS OMITTED                                              
020200     RECORD CONTAINS 132 CHARACTERS                                       
020300     LINAGE IS 60 WITH FOOTING AT 55                                      
020400     DATA RECORD IS PRTLINE.                                              
020500 01  PRTLINE                PIC X(132).                                   
020600                                                                          
020700*    REJECTED-MOVEMENT REPORT.                                            
020800 FD  PRTOUTERR                                                            
020900     LABEL RECORD IS OMITTED                                              
021000     RECORD CONTAINS 132 CHARACTERS                                       
021100     LINAGE IS 60 WITH FOOTING AT 55                                      
021200     DATA RECORD IS ERRLINE.                                              
021300 01  ERRLINE                PIC X(132).                                   
021400                                                                          
021500 WORKING-STORAGE SECTION.                                                 
021600                                                                          
021700*    CR-0761 - STANDALONE RUN SWITCH.  SET "YES" THE FIRST TIME           
021800*    A MOVEMENT REQUEST IS REJECTED; 3000-CLOSING TESTS IT TO             
021900*    DECIDE WHETHER THE ALERT REPORT NEEDS THE "SEE REJECT REPORT"        
022000*    NOTE LINE.  A STANDALONE 77-LEVEL, NOT BURIED UNDER WORK-AREA        
022100*    - THE SHOP'S USUAL TREATMENT FOR A ONE-FIELD RUN SWITCH.             
022200 77  WS-REJECT-SEEN-SW      PIC X(3)   VALUE "NO ".                       
022300                                                                          
022400*    GENERAL WORK COUNTERS AND SWITCHES.  ALL COUNTERS ARE COMP -         
022500*    NONE OF THEM EVER PRINT DIRECTLY, THEY ARE ALWAYS MOVED TO A         
022600*    DISPLAY EDIT FIELD IN A PRINT LINE FIRST.                            
022700 01  WORK-AREA.                                                           
022800     05  MORE-RECS          PIC X(3)   VALUE "YES".                       
022900     05  C-PCTR             PIC 99     COMP VALUE ZERO.                   
023000     05  C-EPCTR            PIC 99     COMP VALUE ZERO.                   
023100     05  C-PROD-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
023200     05  C-REJ-COUNT        PIC 9(4)   COMP VALUE ZERO.                   
023300     05  C-SUB              PIC 9(4)   COMP VALUE ZERO.                   
023400     05  WS-FOUND           PIC X(3)   VALUE "NO ".                       
023500                                                                          
023600*    RUN DATE AS ACCEPTED FROM THE SYSTEM CLOCK.                          
023700 01  WS-RUN-DATE.                                                         
023800     05  WS-RUN-YY          PIC 99.                                       
023900     05  WS-RUN-MM          PIC 99.                                       
024000     05  WS-RUN-DD          PIC 99.                                       
024100                                                                          
024200*    NUMERIC VIEW OF THE SAME RUN DATE, KEPT FOR PARITY WITH THE          
024300*    OTHER PROGRAMS ON THIS SYSTEM.                                       
024400 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.                               
024500     05  FILLER             PIC 9(6).                                     
024600                                                                          
024700*    CR-0589 - Y2K CENTURY WINDOW.  WS-CC IS HARD-CODED TO 20 -           
024800*    THIS PROGRAM IS NOT EXPECTED TO STILL BE RUNNING PAST 2099.          
024900 01  WS-CENTURY-DATE.                                                     
025000     05  WS-CC              PIC 99 VALUE 20.                              
025100     05  WS-YY-MM-DD        PIC 9(6).                                     
025200                                                                          
025300*    ALTERNATE BREAKOUT OF WS-CENTURY-DATE, USED WHEN THE OPERATOR        
025400*    NEEDS TO READ THE RUN DATE BACK OFF A CORE DUMP.                     
025500 01  WS-CENTURY-BRK REDEFINES WS-CENTURY-DATE.                            
025600     05  FILLER             PIC 99.                                       
025700     05  WS-CB-YY           PIC 99.                                       
025800     05  WS-CB-MM           PIC 99.                                       
025900     05  WS-CB-DD           PIC 99.                                       
026000                                                                          
026100*    RULE 9 THRESHOLD TEST FIELDS - THE QUANTITY, MIN AND MAX ARE         
026200*    MOVED HERE FROM THE TABLE ENTRY SO 2400-ALERT-CHECK CAN TEST         
026300*    THEM WITHOUT A SUBSCRIPT ON EVERY REFERENCE.  OUT-OF-STOCK-          
026400*    COND IS A TRUE 88-LEVEL; THE OTHER TWO TESTS COMPARE TWO             
026500*    VARIABLE FIELDS SO THEY STAY PLAIN IF'S.                             
026600 01  THRESHOLD-TEST.                                                      
026700     05  TT-QUANTITY        PIC S9(10)V99 COMP-3.                         
026800     88  OUT-OF-STOCK-COND      VALUE ZERO.                               
026900     05  TT-MIN-STOCK       PIC S9(10)V99 COMP-3.                         
027000     05  TT-MAX-STOCK       PIC S9(10)V99 COMP-3.                         
027100                                                                          
027200*    INVENTORY MASTER TABLE - LOADED AT 1000-INIT, MATCHED BY             
027300*    SUBSCRIPT SEARCH AGAINST EACH INCOMING MOVEMENT REQUEST.  SEE        
027400*    PROCESSING NOTE 2 ABOVE ON THE 500-ENTRY LIMIT.                      
027500 01  INV-TABLE.                                                           
027600     05  IT-ENTRY OCCURS 500 TIMES                                        
027700                  INDEXED BY IT-IDX.                                      
027800         10  IT-PROD-ID     PIC 9(9).                                     
027900         10  IT-QUANTITY    PIC S9(10)V99 COMP-3.                         
028000         10  IT-MIN-STOCK   PIC S9(10)V99 COMP-3.                         
028100         10  IT-MAX-STOCK   PIC S9(10)V99 COMP-3.                         
028200                                                                          
028300*    ID-ONLY VIEW OF THE SAME TABLE, USED BY THE UNKNOWN-PRODUCT          
028400*    REJECT MESSAGE SO IT NEVER TOUCHES THE QUANTITY FIELDS.              
028500 01  INV-ID-TABLE-R REDEFINES INV-TABLE.                                  
028600     05  II-ENTRY OCCURS 500 TIMES                                        
028700                  INDEXED BY II-IDX.                                      
028800         10  II-PROD-ID     PIC 9(9).                                     
028900         10  FILLER         PIC X(21).                                    
029000                                                                          
029100*    POSTED-MOVEMENT / ALERT REPORT PAGE HEADING.                         
029200 01  COMPANY-TITLE.                                                       
029300     05  FILLER             PIC X(6)   VALUE "DATE:".                     
029400     05  O-MM               PIC 99.                                       
029500     05  FILLER             PIC X      VALUE "/".                         
029600     05  O-DD               PIC 99.                                       
029700     05  FILLER             PIC X      VALUE "/".                         
029800     05  O-CCYY             PIC 9(4).                                     
029900     05  FILLER             PIC X(34)  VALUE SPACES.                      
030000     05  FILLER             PIC X(25)                                     
030100         VALUE "CARBON CAFE STOCK MOVEMENT".                              
030200     05  FILLER             PIC X(44) VALUE SPACES.                       
030300     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
030400     05  O-PCTR             PIC Z9.                                       
030500                                                                          
030600*    COLUMN HEADING LINE, PRINTED RIGHT AFTER COMPANY-TITLE ON            
030700*    EVERY PAGE OF THE POSTED-MOVEMENT REPORT.                            
030800 01  COLUMN-HEADING-1.                                                    
030900     05  FILLER             PIC X(10)  VALUE "PRODUCT".                   
031000     05  FILLER             PIC X(10)  VALUE "TYPE".                      
031100     05  FILLER             PIC X(8)   VALUE "QTY".                       
031200     05  FILLER             PIC X(10)  VALUE "PREV QTY".                  
031300     05  FILLER             PIC X(10)  VALUE "NEW QTY".                   
031400     05  FILLER             PIC X(20)  VALUE "CONDITION".                 
031500     05  FILLER             PIC X(64)  VALUE SPACES.                      
031600                                                                          
031700*    ONE DETAIL LINE PER POSTED MOVEMENT, WRITTEN ONCE BY 2300-           
031800*    PRINT-DETAIL AND AGAIN (WITH O-CONDITION FILLED IN) BY 2410-         
031900*    REWRITE-DETAIL WHEN THE ALERT CHECK FINDS SOMETHING TO FLAG.         
032000 01  DETAIL-LINE.                                                         
032100     05  O-PROD-ID          PIC 9(9).                                     
032200     05  FILLER             PIC X(3)   VALUE SPACES.                      
032300     05  O-TYPE             PIC X(7).                                     
032400     05  FILLER             PIC X(3)   VALUE SPACES.                      
032500     05  O-QTY              PIC ZZZZZ9.99.                                
032600     05  FILLER             PIC X(2)   VALUE SPACES.                      
032700     05  O-PREV-QTY         PIC ZZZZZ9.99.                                
032800     05  FILLER             PIC X(2)   VALUE SPACES.                      
032900     05  O-NEW-QTY          PIC ZZZZZ9.99.                                
033000     05  FILLER             PIC X(2)   VALUE SPACES.                      
033100     05  O-CONDITION        PIC X(20).                                    
033200     05  FILLER             PIC X(54) VALUE SPACES.                       
033300                                                                          
033400*    ONE LINE PER REJECTED MOVEMENT REQUEST.                              
033500 01  ERROR-LINE.                                                          
033600     05  FILLER             PIC X(14)  VALUE "** REJECTED **".            
033700     05  FILLER             PIC X(2)   VALUE SPACES.                      
033800     05  O-REJ-PROD-ID      PIC 9(9).                                     
033900     05  FILLER             PIC X(3)   VALUE SPACES.                      
034000     05  O-REJ-TYPE         PIC X(7).                                     
034100     05  FILLER             PIC X(3)   VALUE SPACES.                      
034200     05  O-REJ-MSG          PIC X(60).                                    
034300     05  FILLER             PIC X(31) VALUE SPACES.                       
034400                                                                          
034500*    CR-0761 - PRINTED ON THE POSTED-MOVEMENT REPORT AFTER THE LAST       
034600*    DETAIL LINE, ONLY WHEN WS-REJECT-SEEN-SW IS "YES" - KEEPS THE        
034700*    NIGHT SHIFT FROM HAVING TO OPEN THE REJECT REPORT JUST TO SEE        
034800*    IF ANYTHING NEEDS ATTENTION.                                         
034900 01  REJECT-NOTE-LINE.                                                    
035000     05  FILLER             PIC X(66)  VALUE                              
035100         "*** ONE OR MORE MOVEMENTS WERE REJECTED - SEE THE".             
035200     05  FILLER             PIC X(66) VALUE                               
035300         " STOCK MOVEMENT REJECT REPORT FOR DETAIL ***".                  
035400                                                                          
035500*    PROCEDURE DIVISION PARAGRAPH NUMBERING FOLLOWS SHOP STANDARD -       
035600*    0000 IS THE MAINLINE, 1000-1100 IS SETUP/TABLE LOAD, 2000-2400       
035700*    IS THE PER-REQUEST VALIDATE/POST/ALERT LOGIC, 3000-3100 IS           
035800*    CLOSING, AND 9000 UP IS FOR READ AND HEADING SUBROUTINES.            
035900 PROCEDURE DIVISION.                                                      
036000                                                                          
036100*    MAINLINE - READ/PROCESS/CLOSE SKELETON.  EVERY REQUEST IS            
036200*    VALIDATED AND EITHER POSTED OR REJECTED BEFORE THE NEXT ONE          
036300*    IS READ - THERE IS NO BATCHING OF REQUESTS BY PRODUCT.               
036400 0000-CAFEMOV1.                                                           
036500     PERFORM 1000-INIT.                                                   
036600     PERFORM 2000-MAINLINE                                                
036700         UNTIL MORE-RECS = "NO ".                                         
036800     PERFORM 3000-CLOSING.                                                
036900     STOP RUN.                                                            
037000                                                                          
037100*    OPENS ALL FIVE FILES, LOADS THE FULL INVENTORY MASTER INTO           
037200*    INV-TABLE, PRIMES BOTH REPORT HEADINGS, AND READS THE FIRST          
037300*    MOVEMENT REQUEST.                                                    
037400 1000-INIT.                                                               
037500     ACCEPT WS-RUN-DATE FROM DATE.                                        
037600     MOVE WS-RUN-MM TO O-MM.                                              
037700     MOVE WS-RUN-DD TO O-DD.                                              
037800     COMPUTE O-CCYY = (WS-CC * 100) + WS-RUN-YY.                          
037900                                                                          
038000     OPEN INPUT INVENTORY-FILE.                                           
038100     OPEN INPUT MOVE-REQUEST-FILE.                                        
038200     OPEN OUTPUT MOVEMENT-FILE.                                           
038300     OPEN OUTPUT PRTOUT.                                                  
038400     OPEN OUTPUT PRTOUTERR.                                               
038500                                                                          
038600     PERFORM 1100-LOAD-INVENTORY.                                         
038700     PERFORM 9900-HEADING.                                                
038800     PERFORM 9950-ERR-HEADING.                                            
038900                                                                          
039000     PERFORM 9000-READ-REQUEST.                                           
039100                                                                          
039200*    LOADS EVERY INVENTORY MASTER RECORD INTO INV-TABLE BEFORE ANY        
039300*    MOVEMENT REQUEST IS PROCESSED - SEE PROCESSING NOTE 1 ABOVE.         
039400 1100-LOAD-INVENTORY.                                                     
039500     MOVE "NO " TO WS-FOUND.                                              
039600     PERFORM 1110-READ-INVENTORY.                                         
039700     PERFORM 1115-LOAD-ONE-ITEM                                           
039800         UNTIL WS-FOUND = "EOF".                                          
039900                                                                          
040000*    ONE INVENTORY MASTER RECORD INTO ONE TABLE ENTRY.                    
040100 1115-LOAD-ONE-ITEM.                                                      
040200     ADD 1 TO C-PROD-COUNT.                                               
040300     SET IT-IDX TO C-PROD-COUNT.                                          
040400     MOVE N-PROD-ID TO IT-PROD-ID (IT-IDX).                               
040500     MOVE N-QUANTITY TO IT-QUANTITY (IT-IDX).                             
040600     MOVE N-MIN-STOCK TO IT-MIN-STOCK (IT-IDX).                           
040700     MOVE N-MAX-STOCK TO IT-MAX-STOCK (IT-IDX).                           
040800     PERFORM 1110-READ-INVENTORY.                                         
040900                                                                          
041000 1110-READ-INVENTORY.                                                     
041100     READ INVENTORY-FILE                                                  
041200         AT END                                                           
041300             MOVE "EOF" TO WS-FOUND                                       
041400     END-READ.                                                            
041500                                                                          
041600*    ONE PASS PER MOVEMENT REQUEST - VALIDATE, THEN EITHER POST OR        
041700*    REJECT, THEN READ THE NEXT REQUEST.                                  
041800 2000-MAINLINE.                                                           
041900     PERFORM 2100-VALIDATE-MOVE THRU 2100-EXIT.                           
042000     PERFORM 9000-READ-REQUEST.                                           
042100                                                                          
042200*    RULE 8/9 - REJECT A MOVEMENT THAT WOULD DRIVE ON-HAND                
042300*    QUANTITY NEGATIVE.  FALLS THROUGH TO 2100-EXIT ON REJECT,            
042400*    MATCHING THE SHOP'S GO-TO VALIDATION IDIOM.                          
042500 2100-VALIDATE-MOVE.                                                      
042600     MOVE "NO " TO WS-FOUND.                                              
042700     SET IT-IDX TO 1.                                                     
042800     PERFORM 2110-SCAN-ONE-ITEM                                           
042900         UNTIL IT-IDX > C-PROD-COUNT.                                     
043000                                                                          
043100*    LINEAR SCAN OF THE TABLE - THE TABLE IS NOT KEPT IN PRODUCT-ID       
043200*    ORDER, SO A SEARCH VERB CANNOT BE USED HERE.                         
043300 2110-SCAN-ONE-ITEM.                                                      
043400     IF IT-PROD-ID (IT-IDX) = R-PROD-ID                                   
043500         MOVE "YES" TO WS-FOUND                                           
043600         SET C-SUB TO IT-IDX                                              
043700         SET IT-IDX TO C-PROD-COUNT                                       
043800     END-IF.                                                              
043900     SET IT-IDX UP BY 1.                                                  
044000                                                                          
044100     IF WS-FOUND = "NO "                                                  
044200         MOVE "UNKNOWN PRODUCT ID ON MOVEMENT REQUEST"                    
044300             TO O-REJ-MSG                                                 
044400         GO TO 2190-REJECT                                                
044500     END-IF.                                                              
044600                                                                          
044700*    RULE 7 - MOV-TYPE IS RESTRICTED TO ENTRADA/SALIDA; ANYTHING          
044800*    ELSE (INCLUDING THE OLD AJUSTE TYPE, RETIRED BY CR-0680) IS          
044900*    A DATA ERROR AND GETS REJECTED LIKE AN UNKNOWN PRODUCT.              
045000     IF R-MOVE-TYPE NOT = "ENTRADA " AND                                  
045100        R-MOVE-TYPE NOT = "SALIDA "                                       
045200         MOVE "INVALID MOVEMENT TYPE ON MOVEMENT REQUEST"                 
045300             TO O-REJ-MSG                                                 
045400         GO TO 2190-REJECT                                                
045500     END-IF.                                                              
045600     SET IT-IDX TO C-SUB.                                                 
045700     IF R-MOVE-TYPE = "SALIDA "                                           
045800         IF R-QUANTITY > IT-QUANTITY (IT-IDX)                             
045900             MOVE "MOVEMENT WOULD DRIVE ON-HAND NEGATIVE"                 
046000                 TO O-REJ-MSG                                             
046100             GO TO 2190-REJECT                                            
046200         END-IF                                                           
046300     END-IF.                                                              
046400                                                                          
046500     PERFORM 2200-POST-MOVEMENT.                                          
046600     GO TO 2100-EXIT.                                                     
046700                                                                          
046800*    CR-0761 - SETS THE RUN-WIDE REJECT SWITCH IN ADDITION TO THE         
046900*    USUAL COUNTER AND ERROR-LINE WRITE.                                  
047000 2190-REJECT.                                                             
047100     MOVE "YES" TO WS-REJECT-SEEN-SW.                                     
047200     ADD 1 TO C-REJ-COUNT.                                                
047300     MOVE R-PROD-ID TO O-REJ-PROD-ID.                                     
047400     MOVE R-MOVE-TYPE TO O-REJ-TYPE.                                      
047500     WRITE ERRLINE FROM ERROR-LINE                                        
047600         AFTER ADVANCING 1 LINE                                           
047700         AT EOP PERFORM 9950-ERR-HEADING                                  
047800     END-WRITE.                                                           
047900                                                                          
048000 2100-EXIT.                                                               
048100     EXIT.                                                                
048200                                                                          
048300*    APPLIES THE MOVEMENT TO THE IN-MEMORY INVENTORY TABLE, LOGS          
048400*    IT TO THE MOVEMENT FILE, THEN CHECKS THE THRESHOLD.                  
048500 2200-POST-MOVEMENT.                                                      
048600     MOVE IT-QUANTITY (IT-IDX) TO M-PREV-QTY.                             
048700     IF R-MOVE-TYPE = "ENTRADA "                                          
048800         ADD R-QUANTITY TO IT-QUANTITY (IT-IDX)                           
048900     ELSE                                                                 
049000         SUBTRACT R-QUANTITY FROM IT-QUANTITY (IT-IDX)                    
049100     END-IF.                                                              
049200                                                                          
049300     MOVE R-PROD-ID TO M-PROD-ID.                                         
049400     MOVE R-MOVE-TYPE TO M-TYPE.                                          
049500     MOVE R-QUANTITY TO M-QUANTITY.                                       
049600     MOVE IT-QUANTITY (IT-IDX) TO M-NEW-QTY.                              
049700     MOVE R-REASON TO M-REASON.                                           
049800     WRITE MOVEMENT-REC.                                                  
049900                                                                          
050000     PERFORM 2300-PRINT-DETAIL.                                           
050100     PERFORM 2400-ALERT-CHECK.                                            
050200                                                                          
050300*    ONE DETAIL LINE, PRINTED BEFORE THE ALERT CHECK RUNS - IF THE        
050400*    ALERT CHECK FINDS SOMETHING TO FLAG IT REWRITES THIS SAME            
050500*    LINE WITH O-CONDITION FILLED IN RATHER THAN PRINTING TWICE.          
050600 2300-PRINT-DETAIL.                                                       
050700     MOVE R-PROD-ID TO O-PROD-ID.                                         
050800     MOVE R-MOVE-TYPE TO O-TYPE.                                          
050900     MOVE R-QUANTITY TO O-QTY.                                            
051000     MOVE M-PREV-QTY TO O-PREV-QTY.                                       
051100     MOVE IT-QUANTITY (IT-IDX) TO O-NEW-QTY.                              
051200     MOVE SPACES TO O-CONDITION.                                          
051300     WRITE PRTLINE FROM DETAIL-LINE                                       
051400         AFTER ADVANCING 1 LINE                                           
051500         AT EOP PERFORM 9900-HEADING                                      
051600     END-WRITE.                                                           
051700                                                                          
051800*    RULE 9 - LOW-STOCK/OUT-OF-STOCK ALERT, PLUS THE                      
051900*    INFORMATIONAL OVER-MAXIMUM NOTE ADDED BY CR-0655.                    
052000 2400-ALERT-CHECK.                                                        
052100     MOVE IT-QUANTITY (IT-IDX) TO TT-QUANTITY.                            
052200     MOVE IT-MIN-STOCK (IT-IDX) TO TT-MIN-STOCK.                          
052300     MOVE IT-MAX-STOCK (IT-IDX) TO TT-MAX-STOCK.                          
052400     IF OUT-OF-STOCK-COND                                                 
052500         MOVE "*** OUT OF STOCK ***" TO O-CONDITION                       
052600         PERFORM 2410-REWRITE-DETAIL                                      
052700     ELSE                                                                 
052800         IF TT-QUANTITY <= TT-MIN-STOCK                                   
052900             MOVE "*** LOW STOCK ***" TO O-CONDITION                      
053000             PERFORM 2410-REWRITE-DETAIL                                  
053100         ELSE                                                             
053200             IF TT-MAX-STOCK > ZERO                                       
053300                     AND TT-QUANTITY > TT-MAX-STOCK                       
053400                 MOVE "OVER MAXIMUM STOCK" TO O-CONDITION                 
053500                 PERFORM 2410-REWRITE-DETAIL                              
053600             END-IF                                                       
053700         END-IF                                                           
053800     END-IF.                                                              
053900                                                                          
054000*    RE-PRINTS THE DETAIL LINE WITH O-CONDITION NOW FILLED IN -           
054100*    THIS IS A SECOND PRINT LINE ON THE REPORT, NOT A REWRITE             
054200*    OF THE FIRST ONE - THE REPORT IS SEQUENTIAL PRINT OUTPUT.            
054300 2410-REWRITE-DETAIL.                                                     
054400     WRITE PRTLINE FROM DETAIL-LINE                                       
054500         AFTER ADVANCING 1 LINE                                           
054600         AT EOP PERFORM 9900-HEADING                                      
054700     END-WRITE.                                                           
054800                                                                          
054900*    CR-0761 - NOW ALSO PRINTS THE REJECT-NOTE-LINE WHEN THE RUN          
055000*    SWITCH IS SET, AFTER THE INVENTORY MASTER HAS BEEN REWRITTEN         
055100*    BUT BEFORE THE REPORT FILES CLOSE.                                   
055200 3000-CLOSING.                                                            
055300     PERFORM 3100-REWRITE-INVENTORY                                       
055400         VARYING IT-IDX FROM 1 BY 1                                       
055500         UNTIL IT-IDX > C-PROD-COUNT.                                     
055600                                                                          
055700     IF WS-REJECT-SEEN-SW = "YES"                                         
055800         WRITE PRTLINE FROM REJECT-NOTE-LINE                              
055900             AFTER ADVANCING 1 LINE                                       
056000     END-IF.                                                              
056100                                                                          
056200     CLOSE INVENTORY-FILE.                                                
056300     CLOSE MOVE-REQUEST-FILE.                                             
056400     CLOSE MOVEMENT-FILE.                                                 
056500     CLOSE PRTOUT.                                                        
056600     CLOSE PRTOUTERR.                                                     
056700                                                                          
056800*    REWRITES ONE INVENTORY MASTER RECORD PER TABLE ENTRY, IN             
056900*    TABLE ORDER (WHICH IS THE SAME ORDER THE ORIGINAL FILE WAS           
057000*    READ IN) - THE PRODUCT SEQUENCE ON THE FILE NEVER CHANGES.           
057100 3100-REWRITE-INVENTORY.                                                  
057200     MOVE SPACES TO NEW-INVENTORY-REC.                                    
057300     MOVE IT-PROD-ID (IT-IDX) TO N-PROD-ID.                               
057400     MOVE IT-QUANTITY (IT-IDX) TO N-QUANTITY.                             
057500     MOVE IT-MIN-STOCK (IT-IDX) TO N-MIN-STOCK.                           
057600     MOVE IT-MAX-STOCK (IT-IDX) TO N-MAX-STOCK.                           
057700     MOVE INVENTORY-REC TO NEW-INVENTORY-REC.                             
057800     IF IT-IDX = 1                                                        
057900         OPEN OUTPUT NEW-INVENTORY-FILE                                   
058000     END-IF.                                                              
058100     WRITE NEW-INVENTORY-REC.                                             
058200     IF IT-IDX = C-PROD-COUNT                                             
058300         CLOSE NEW-INVENTORY-FILE                                         
058400     END-IF.                                                              
058500                                                                          
058600*    SINGLE READ SUBROUTINE, PERFORMED FROM BOTH THE MAINLINE PRIME       
058700*    READ AND THE BOTTOM OF 2000-MAINLINE.                                
058800 9000-READ-REQUEST.                                                       
058900     READ MOVE-REQUEST-FILE                                               
059000         AT END                                                           
059100             MOVE "NO " TO MORE-RECS                                      
059200     END-READ.                                                            
059300                                                                          
059400*    POSTED-MOVEMENT REPORT HEADING - COMPANY TITLE PLUS COLUMN           
059500*    HEADINGS, PERFORMED ONCE AT OPEN AND AGAIN AT EVERY OVERFLOW.        
059600 9900-HEADING.                                                            
059700     ADD 1 TO C-PCTR.                                                     
059800     MOVE C-PCTR TO O-PCTR.                                               
059900     WRITE PRTLINE FROM COMPANY-TITLE                                     
060000         AFTER ADVANCING PAGE.                                            
060100     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
060200         AFTER ADVANCING 2 LINES.                                         
060300                                                                          
060400*    REJECT REPORT HEADING - REUSES COMPANY-TITLE RATHER THAN A           
060500*    SEPARATE TITLE RECORD, WHICH MEANS THE REJECT REPORT CARRIES         
060600*    THE SAME "STOCK MOVEMENT" BANNER AS THE GOOD LISTING - THE           
060700*    SHOP HAS NEVER ASKED FOR A DISTINCT REJECT-REPORT TITLE HERE.        
060800 9950-ERR-HEADING.                                                        
060900     ADD 1 TO C-EPCTR.                                                    
061000     MOVE C-EPCTR TO O-PCTR.                                              
061100     WRITE ERRLINE FROM COMPANY-TITLE                                     
061200         AFTER ADVANCING PAGE.                                            
061300                                                                          
061400*****************************************************************         
061500*  OPEN ITEMS / ITEMS FOR A FUTURE RELEASE                      *         
061600*****************************************************************         
061700*                                                                         
061800*  A.  THE 500-ENTRY INV-TABLE LIMIT IS NOT ENFORCED - SEE                
061900*      PROCESSING NOTE 2 ABOVE.  A SIXTH FILE GIVING THE ITEM             
062000*      MASTER RECORD COUNT AHEAD OF TIME WOULD LET 1000-INIT              
062100*      ABEND CLEANLY INSTEAD OF SUBSCRIPTING OUT OF BOUNDS, BUT           
062200*      HAS NEVER BEEN NEEDED SINCE THE ITEM MASTER HAS STAYED             
062300*      WELL UNDER 500 PRODUCTS.                                           
062400*                                                                         
062500*  B.  A REJECTED REQUEST IS LOGGED ONLY TO THE REJECT REPORT -           
062600*      THERE IS NO REJECT-REQUEST FILE A DOWNSTREAM PROGRAM               
062700*      COULD READ.  WAREHOUSE HAS ALWAYS WORKED REJECTS OFF THE           
062800*      PRINTED REPORT, SO NONE HAS BEEN BUILT.                            
062900*                                                                         
063000*  C.  THIS PROGRAM POSTS MOVEMENTS ONE AT A TIME IN THE ORDER            
063100*      THEY APPEAR ON MOVE-REQUEST-FILE.  IF THE WAREHOUSE                
063200*      SYSTEM EVER SENDS TWO REQUESTS FOR THE SAME PRODUCT IN             
063300*      THE SAME RUN, THE SECOND ONE SEES THE BALANCE LEFT BY              
063400*      THE FIRST - THIS IS BY DESIGN, NOT A DEFECT, SINCE A               
063500*      REQUEST FILE IS EXPECTED TO BE IN THE ORDER THE                    
063600*      MOVEMENTS ACTUALLY HAPPENED ON THE WAREHOUSE FLOOR.                
063700*                                                                         
063800*  D.  NO RESTART/CHECKPOINT LOGIC EXISTS - SEE PROCESSING NOTE           
063900*      1 ABOVE FOR WHY A STRAIGHT RERUN HAS ALWAYS BEEN SAFE.             
064000*****************************************************************         
064100                                                                          
064200*****************************************************************         
064300*  RELATED PROGRAMS ON THIS SYSTEM                              *         
064400*****************************************************************         
064500*                                                                         
064600*  CAFEINV1  -  BUILDS AND CLOSES THE SALES INVOICE FILE.  DOES           
064700*               NOT READ OR WRITE THE INVENTORY MASTER - STOCK            
064800*               DEPLETION FROM A SALE IS A SEPARATE WAREHOUSE             
064900*               PROCESS THAT FEEDS THIS PROGRAM AS A SALIDA               
065000*               MOVEMENT REQUEST, NOT SOMETHING CAFEINV1 DOES             
065100*               DIRECTLY.                                                 
065200*                                                                         
065300*  CAFEVOID  -  POSTS VOID TRANSACTIONS AGAINST AN INVOICE.               
065400*               UNRELATED TO INVENTORY - A VOID DOES NOT BY               
065500*               ITSELF GENERATE A MOVEMENT REQUEST ON THIS                
065600*               SYSTEM TODAY.                                             
065700*                                                                         
065800*  CAFEPROM  -  VALIDATES THE DAILY PROMOTION SCHEDULE.  NO               
065900*               RELATIONSHIP TO INVENTORY MOVEMENT.                       
066000*                                                                         
066100*  CAFERPT1  -  PRODUCES THE DAILY SALES AND TOP-PRODUCTS                 
066200*               REPORTS FROM THE INVOICE FILE - DOES NOT READ             
066300*               THE INVENTORY MASTER OR THE MOVEMENT FILE THIS            
066400*               PROGRAM WRITES.                                           
066500*****************************************************************         
066600                                                                          
066700*****************************************************************         
066800*  SAMPLE MOVEMENT REQUESTS (FOR TEST DECK BUILDERS)            *         
066900*****************************************************************         
067000*                                                                         
067100*  AN ENTRADA REQUEST ADDS R-QUANTITY TO THE PRODUCT ON HAND -            
067200*  USED FOR A RECEIVING DOCK DELIVERY OR THE "IN" HALF OF A               
067300*  PAIRED PHYSICAL COUNT CORRECTION.                                      
067400*                                                                         
067500*  A SALIDA REQUEST SUBTRACTS R-QUANTITY FROM THE PRODUCT ON              
067600*  HAND - USED FOR WASTE, SPOILAGE, OR THE "OUT" HALF OF A                
067700*  PAIRED PHYSICAL COUNT CORRECTION.  A SALIDA THAT WOULD DRIVE           
067800*  THE BALANCE BELOW ZERO IS REJECTED UNDER RULE 8/9.                     
067900*                                                                         
068000*  R-REASON IS A FREE-TEXT FIELD CARRIED THROUGH TO THE                   
068100*  MOVEMENT-FILE AUDIT RECORD BUT NEVER VALIDATED OR PRINTED ON           
068200*  EITHER REPORT - IT EXISTS SO AN AUDITOR READING THE                    
068300*  MOVEMENT-FILE DIRECTLY CAN SEE WHY A MOVEMENT WAS MADE.                
068400*****************************************************************         
068500                                                                          
068600*****************************************************************         
068700*  WORKING-STORAGE CONVENTIONS USED IN THIS PROGRAM             *         
068800*****************************************************************         
068900*                                                                         
069000*  - EVERY SWITCH IN THIS PROGRAM IS A 3-CHARACTER "YES"/"NO "            
069100*    FIELD, NEVER A 1-CHARACTER "Y"/"N" FLAG, EXCEPT R-MOVE-TYPE          
069200*    AND ITS COPIES, WHICH ARE 7-CHARACTER "ENTRADA "/"SALIDA "           
069300*    BECAUSE THE MASTER RECORD LAYOUT SAYS SO.  MATCHES THE               
069400*    SWITCH CONVENTION USED IN CAFEINV1, CAFEPROM, CAFEVOID AND           
069500*    CAFERPT1.                                                            
069600*                                                                         
069700*  - EVERY COUNTER AND SUBSCRIPT IS COMP (C-PCTR, C-EPCTR,                
069800*    C-PROD-COUNT, C-REJ-COUNT, C-SUB, AND BOTH TABLE INDEXES             
069900*    IT-IDX/II-IDX) - NONE OF THEM ARE EVER MOVED TO A PRINT              
070000*    LINE DIRECTLY.                                                       
070100*                                                                         
070200*  - ON-HAND QUANTITY, MIN-STOCK AND MAX-STOCK ARE ALL COMP-3             
070300*    ON THE MASTER RECORD, THE MOVEMENT REQUEST, THE MOVEMENT             
070400*    AUDIT RECORD AND THE IN-MEMORY TABLE - THIS MATCHES HOW              
070500*    THE WAREHOUSE SYSTEM WRITES MOVEREQ AND HAS BEEN THE                 
070600*    LAYOUT SINCE THE ORIGINAL RELEASE.                                   
070700*                                                                         
070800*  - EVERY 01-LEVEL PRINT LINE BELOW CARRIES ENOUGH TRAILING              
070900*    FILLER TO PAD OUT TO THE FULL 132-BYTE PRTLINE/ERRLINE               
071000*    RECORD, EVEN THOUGH THE WRITE STATEMENT WOULD SPACE-FILL             
071100*    ON ITS OWN - THIS IS SO A DUMP OF THE PRINT AREA SHOWS THE           
071200*    WHOLE RECORD LAID OUT.                                               
071300*****************************************************************         
071400                                                                          
071500*****************************************************************         
071600*  FILE RELATIONSHIPS                                           *         
071700*****************************************************************         
071800*                                                                         
071900*  INVENTORY-FILE IS THE MASTER AS OF THE START OF THIS RUN.              
072000*  NEW-INVENTORY-FILE IS THE MASTER AS OF THE END OF THIS RUN -           
072100*  OPERATIONS RENAMES NEW-INVENTORY-FILE OVER INVENTORY-FILE              
072200*  AFTER A SUCCESSFUL RUN, THE SAME GENERATION-DATA-SET PATTERN           
072300*  USED FOR THE OTHER MASTER FILES ON THIS SYSTEM - THIS                  
072400*  PROGRAM NEVER DOES THE RENAME ITSELF.                                  
072500*                                                                         
072600*  MOVE-REQUEST-FILE IS A ONE-TIME INPUT DECK FROM THE                    
072700*  WAREHOUSE SYSTEM - IT IS NOT KEPT AFTER A SUCCESSFUL RUN.              
072800*                                                                         
072900*  MOVEMENT-FILE IS A PERMANENT, EVER-GROWING AUDIT TRAIL - IT            
073000*  IS NEVER READ BACK IN BY THIS PROGRAM AND IS NEVER PURGED OR           
073100*  SUMMARIZED BY ANY PROGRAM ON THIS SYSTEM TODAY.                        
073200*****************************************************************         
073300                                                                          
073400*****************************************************************         
073500*  HOW THE ALERT CHECK DECIDES WHAT TO PRINT                    *         
073600*****************************************************************         
073700*                                                                         
073800*  2400-ALERT-CHECK RUNS AFTER EVERY POSTED MOVEMENT, NEVER               
073900*  AFTER A REJECTED ONE - A REJECTED REQUEST NEVER CHANGED THE            
074000*  BALANCE, SO THERE IS NOTHING NEW TO ALERT ON.                          
074100*                                                                         
074200*  THE THREE CONDITIONS ARE CHECKED IN THIS ORDER AND ARE                 
074300*  MUTUALLY EXCLUSIVE - ONLY ONE CONDITION EVER PRINTS PER                
074400*  MOVEMENT, EVEN IF MORE THAN ONE WOULD TECHNICALLY BE TRUE:             
074500*                                                                         
074600*    1. OUT-OF-STOCK-COND (BALANCE EXACTLY ZERO) - CHECKED                
074700*       FIRST, SINCE A BALANCE OF ZERO ALSO SATISFIES THE                 
074800*       LOW-STOCK TEST BELOW AND THE SHOP WANTS THE MORE                  
074900*       SEVERE MESSAGE TO WIN.                                            
075000*    2. LOW STOCK (BALANCE AT OR BELOW TT-MIN-STOCK, BUT NOT              
075100*       ZERO) - A PRODUCT WITH TT-MIN-STOCK OF ZERO CAN NEVER             
075200*       TRIP THIS TEST, WHICH IS HOW MARKETING SIGNALS "DO NOT            
075300*       BOTHER ALERTING ON THIS ITEM".                                    
075400*    3. OVER MAXIMUM STOCK (BALANCE ABOVE TT-MAX-STOCK) - ONLY            
075500*       CHECKED WHEN TT-MAX-STOCK IS ABOVE ZERO, SINCE A                  
075600*       TT-MAX-STOCK OF ZERO MEANS "NO CEILING SET" RATHER THAN           
075700*       "CEILING IS ZERO" - THE SAME CONVENTION MARKETING USES            
075800*       FOR TT-MIN-STOCK.                                                 
075900*                                                                         
076000*  IF NONE OF THE THREE CONDITIONS IS TRUE, O-CONDITION IS LEFT           
076100*  AT SPACES FROM 2300-PRINT-DETAIL AND NO SECOND LINE IS                 
076200*  PRINTED FOR THAT MOVEMENT.                                             
076300*****************************************************************         
076400                                                                          
076500*****************************************************************         
076600*  RUN TOTALS                                                   *         
076700*****************************************************************         
076800*                                                                         
076900*  UNLIKE CAFEINV1, CAFEVOID AND CAFERPT1, THIS PROGRAM DOES NOT          
077000*  PRINT A SEPARATE RUN-TOTALS LINE - C-PROD-COUNT AND                    
077100*  C-REJ-COUNT ARE KEPT FOR CONTROL PURPOSES (THE PERFORM                 
077200*  VARYING BOUNDS IN 3000-CLOSING, AND THE REJECT-SWITCH TEST)            
077300*  BUT ARE NEVER MOVED TO A PRINT LINE OF THEIR OWN.  IF                  
077400*  OPERATIONS EVER WANTS A READ/POSTED/REJECTED TOTALS LINE ON            
077500*  THIS REPORT TO MATCH THE OTHER FOUR PROGRAMS, IT WOULD BE A            
077600*  SMALL ADDITION TO 3000-CLOSING, PRINTED RIGHT BEFORE THE               
077700*  REJECT-NOTE-LINE TEST.                                                 
077800*****************************************************************         
077900                                                                          
078000*****************************************************************         
078100*  WHY THE TABLE IS REBUILT INSTEAD OF REWRITTEN IN PLACE       *         
078200*****************************************************************         
078300*                                                                         
078400*  3100-REWRITE-INVENTORY WRITES NEW-INVENTORY-FILE FROM THE              
078500*  TABLE RATHER THAN REWRITING INVENTORY-FILE IN PLACE BECAUSE            
078600*  INVENTORY-FILE IS STILL OPEN INPUT AT THAT POINT AND THIS              
078700*  SHOP DOES NOT MIX READ AND REWRITE ON THE SAME SEQUENTIAL              
078800*  FILE IN ONE PROGRAM - THE SAME REASON CAFEINV1 WRITES A NEW            
078900*  INVOICE FILE RATHER THAN REWRITING THE OLD ONE.                        
079000*****************************************************************         
