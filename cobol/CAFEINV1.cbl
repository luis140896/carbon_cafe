000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CAFEINV1.                                             
000300 AUTHOR.            R L HARMON.                                           
000400 INSTALLATION.      CARBON CAFE DATA PROCESSING.                          
000500 DATE-WRITTEN.      03/14/1986.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             
000800                                                                          
000900*****************************************************************         
001000*  CAFEINV1 -- INVOICE PRICING ENGINE / TABLE-SESSION BILLING   *         
001100*  PRICES A SET OF SALE LINES INTO AN INVOICE: LINE SUBTOTALS,  *         
001200*  TAX, INVOICE DISCOUNT, SERVICE CHARGE, DELIVERY CHARGE AND   *         
001300*  CHANGE DUE.  POSTS ONE SALIDA STOCK MOVEMENT PER LINE.       *         
001400*  SERVES BOTH THE ONE-SHOT SALE AND THE TABLE-PAY ENTRY POINT. *         
001500*****************************************************************         
001600*                     CHANGE LOG                                          
001700*---------------------------------------------------------------          
001800* DATE     BY    REQUEST    DESCRIPTION                                   
001900*---------------------------------------------------------------          
002000* 031486   RLH   CR-0118    ORIGINAL PROGRAM - ONE-SHOT SALE              
002100*                           PRICING ONLY, NO TABLE-PAY ENTRY.             
002200* 091987   RLH   CR-0203    ADDED INVOICE-LEVEL DISCOUNT AND              
002300*                           SERVICE CHARGE COMPUTATIONS.                  
002400* 052290   KMW   CR-0344    ADDED DELIVERY CHARGE AND CHANGE              
002500*                           DUE COMPUTATION FOR CASH TENDERS.             
002600* 110692   KMW   CR-0377    STOCK VALIDATION NOW REJECTS THE              
002700*                           WHOLE INVOICE IF ANY LINE EXCEEDS             
002800*                           ON-HAND QUANTITY, PER AUDIT FINDING.          
002900* 071594   TDB   CR-0452    TABLE-PAY ENTRY POINT ADDED - LINES           
003000*                           ACCUMULATE ACROSS MULTIPLE ADD-ITEM           
003100*                           BATCHES BEFORE PAYMENT IS APPLIED.            
003200* 042896   TDB   CR-0519    REPEAT-PRODUCT LINES NOW MERGE BY             
003300*                           ADDING QUANTITY INSTEAD OF A NEW              
003400*                           DETAIL LINE (TABLE-PAY ONLY).                 
003500* 081998   JQP   CR-0588    YEAR 2000 REMEDIATION - ALL DATE              
003600*                           FIELDS EXPANDED TO 4-DIGIT CENTURY.           
003700* 021299   JQP   CR-0601    VERIFIED Y2K FIX AGAINST 01/01/2000           
003800*                           AND 02/29/2000 TEST DECKS.  CLEAN.            
003900* 061403   SNG   CR-0674    DISCOUNT BASE NOW DIFFERS BY ENTRY            
004000*                           MODE - TABLE-PAY EXCLUDES TAX FROM            
004100*                           THE DISCOUNT BASE PER FINANCE.                
004200* 092207   SNG   CR-0740    CONVERTED MASTER FILE ASSIGNS TO              
004300*                           LOGICAL NAMES FOR THE NEW JCL SET.            
004400* 031409   MFT   CR-0758    ADDED THE REMOVE ENTRY MODE SO THE            
004500*                           TABLE-PAY FRONT END CAN TAKE AN ITEM          
004600*                           BACK OFF AN OPEN TABLE CHECK.                 
004700* 081210   LKH   CR-0779    TABLE-PAY INVOICES NOW WRITE AN               
004800*                           ABIERTA HEADER AT THE FIRST ADD-ITEM          
004900*                           BATCH, REWRITTEN COMPLETADA AT PAY -          
005000*                           THE SAME OPEN/CLOSE PATTERN CAFEVOID          
005100*                           (CR-0702) AND CAFEMOV1 (CR-0761)              
005200*                           ALREADY CARRY FOR THEIR OWN RUNS.             
005300* 081210   LKH   CR-0779    ALSO: DISCOUNT/SVC-CHG/DELIVERY/              
005400*                           PAYMENT FIELDS NOW REFRESH FROM               
005500*                           EVERY SALE-INPUT RECORD INSTEAD OF            
005600*                           JUST THE FIRST ONE FOR THE INVOICE -          
005700*                           A TABLE-PAY LINE THAT SUPPLIES NO             
005800*                           DISCOUNT NO LONGER BLANKS OUT ONE             
005900*                           CAPTURED ON AN EARLIER BATCH.                 
006000* 091511   LKH   CR-0791    ADDED THE RUN-WIDE REJECTED-INVOICE           
006100*                           SWITCH SO A BATCH WITH ONE OR MORE            
006200*                           STOCK-VALIDATION REJECTS PRINTS ONE           
006300*                           SUMMARY NOTE AT THE END OF THE RUN.           
006400*---------------------------------------------------------------          
006500                                                                          
006600*****************************************************************         
006700*  PROCESSING NOTES - READ BEFORE CHANGING THIS PROGRAM          *        
006800*****************************************************************         
006900*                                                                         
007000*    1.  THIS PROGRAM HAS TWO ENTRY MODES ON THE SAME SALES-INPUT         
007100*        STREAM: WS-HOLD-MODE = "ONESHOT" FOR A WALK-UP SALE RUNG         
007200*        UP AND PAID IN ONE BATCH, AND ANY OTHER VALUE (TYPICALLY         
007300*        "ADD", "REMOVE", OR "PAY") FOR A TABLE-SESSION CHECK THAT        
007400*        ACCUMULATES LINES ACROSS MULTIPLE BATCHES BEFORE PAYMENT.        
007500*        THE MODE IS CAPTURED ONCE, FROM THE FIRST SALE-INPUT RECORD      
007600*        SEEN FOR A GIVEN INVOICE NUMBER, AND DRIVES THE DISCOUNT-        
007700*        BASE FORMULA AT 2930-CALC-INVOICE (SEE CR-0674).                 
007800*                                                                         
007900*    2.  AS OF CR-0779, A TABLE-SESSION INVOICE (ANY MODE OTHER THAN      
008000*        ONESHOT) GETS AN "ABIERTA" HEADER RECORD WRITTEN THE FIRST       
008100*        TIME ITS INVOICE NUMBER IS SEEN, BEFORE A SINGLE LINE HAS        
008200*        BEEN PRICED.  THE SAME INVOICE NUMBER GETS A SECOND HEADER       
008300*        RECORD WRITTEN AT 2940-WRITE-HEADER, STATUS "COMPLETADA",        
008400*        ONCE THE INVOICE GROUP ENDS.  INVOICE-FILE IS AN OUTPUT-         
008500*        ONLY, APPEND-ONLY STREAM ON THIS PROGRAM (SEE BELOW) SO          
008600*        BOTH RECORDS LAND ON IT IN SEQUENCE - CAFERPT1 AND CAFEVOID      
008700*        BOTH ALREADY SKIP ANY HEADER WHOSE STATUS IS NOT COMPLETADA,     
008800*        SO AN ABIERTA RECORD LEFT BEHIND BY A SESSION THAT NEVER         
008900*        PAYS IS HARMLESS TO BOTH DOWNSTREAM PROGRAMS.                    
009000*                                                                         
009100*    3.  A ONE-SHOT SALE NEVER WRITES AN ABIERTA RECORD - IT GOES         
009200*        STRAIGHT TO COMPLETADA AT 2940-WRITE-HEADER THE SAME WAY         
009300*        IT ALWAYS HAS, SINCE A ONE-SHOT SALE IS RUNG UP AND PAID         
009400*        IN THE SAME BATCH AND HAS NO "OPEN" PERIOD TO RECORD.            
009500*                                                                         
009600*    4.  INVOICE-FILE ITSELF IS OUTPUT-ONLY ON THIS PROGRAM - THERE       
009700*        IS NO I-O OPEN AND NO REWRITE STATEMENT ANYWHERE IN THIS         
009800*        CODE.  THIS PROGRAM ONLY EVER CREATES INVOICES; CAFEVOID IS      
009900*        THE ONLY PROGRAM ON THIS SYSTEM THAT EVER UPDATES ONE IN         
010000*        PLACE (OLD-MASTER/NEW-MASTER), AND ONLY TO FLAG IT ANULADA.      
010100                                                                          
010200*****************************************************************         
010300*  WORKING-STORAGE CONVENTIONS USED IN THIS PROGRAM              *        
010400*****************************************************************         
010500*                                                                         
010600*    WS- PREFIXES A SCRATCH FIELD USED ONLY INSIDE THIS PROGRAM -         
010700*    NOTHING WITH A WS- PREFIX IS EVER WRITTEN TO A FILE.  C-             
010800*    PREFIXES A COUNTER, SUBSCRIPT OR INDEX; EVERY C- FIELD IS            
010900*    DECLARED PIC 9(4) COMP SO IT STAYS IN A HALFWORD REGISTER            
011000*    RATHER THAN UNPACKING DISPLAY DIGITS ON EVERY SUBSCRIPT              
011100*    REFERENCE - THIS MATTERS ON 1100-LOAD-MASTERS AND 2110-FIND-         
011200*    PRODUCT, BOTH OF WHICH CAN SCAN A FEW HUNDRED TABLE ENTRIES          
011300*    PER SALE LINE ON A BUSY LUNCH-HOUR RUN.                              
011400*                                                                         
011500*    A PIC X(3) SWITCH ON THIS PROGRAM ALWAYS CARRIES "YES" OR            
011600*    "NO " (NOTE THE TRAILING BLANK ON "NO ") SO A DISPLAY OR A           
011700*    MOVE TO A PRINT FIELD NEVER SHOWS A RAGGED TWO-CHARACTER             
011800*    VALUE NEXT TO A THREE-CHARACTER ONE.  THIS HOLDS FOR MORE-           
011900*    RECS, WS-REJECTED, WS-FIRST-TIME, WS-FOUND AND THE 77-LEVEL          
012000*    WS-ANY-INV-REJ-SW ALIKE.                                             
012100                                                                          
012200*****************************************************************         
012300*  RELATED PROGRAMS ON THIS SYSTEM                               *        
012400*****************************************************************         
012500*                                                                         
012600*    CAFEINV1 (THIS PROGRAM) CREATES INVOICES.  CAFEMOV1 POSTS            
012700*    STAND-ALONE INVENTORY MOVEMENTS THAT DO NOT GO THROUGH A             
012800*    SALE (RECEIVING, WASTE, ADJUSTMENT).  CAFEVOID REVERSES A            
012900*    COMPLETADA INVOICE, FLAGS ITS HEADER ANULADA AND POSTS THE           
013000*    OFFSETTING ENTRADA MOVEMENTS.  CAFERPT1 READS INVOICE-FILE           
013100*    AND INVOICE-DETAIL-FILE TO PRODUCE THE DAILY/MONTHLY SALES           
013200*    AND INVENTORY-VALUATION REPORT.  CAFEPROM APPLIES STANDING           
013300*    PROMOTIONAL DISCOUNTS TO THE PRODUCT MASTER BEFORE A RUN OF          
013400*    THIS PROGRAM PRICES A BATCH OF SALES.  ALL FIVE SHARE THE            
013500*    SAME PRODUCT-FILE AND INVENTORY-FILE LAYOUTS.                        
013600                                                                          
013700*****************************************************************         
013800*  SAMPLE SALE-INPUT RECORD WALKTHROUGH (FOR TRAINING)           *        
013900*****************************************************************         
014000*                                                                         
014100*    A TABLE-SESSION FOR TABLE "T-07" MIGHT ARRIVE AS FOUR SALE-          
014200*    INPUT RECORDS IN THIS ORDER: (1) INVOICE "T-07-0810A", MODE          
014300*    "ADD    ", PROD-ID 100234, QUANTITY 2.00 (TWO COFFEES); (2)          
014400*    SAME INVOICE, MODE "ADD    ", PROD-ID 100511, QUANTITY 1.00          
014500*    (ONE SANDWICH); (3) SAME INVOICE, MODE "REMOVE  ", PROD-ID           
014600*    100234, QUANTITY 1.00 (GUEST SENT ONE COFFEE BACK); (4) SAME         
014700*    INVOICE, MODE "PAY     ", DISCOUNT-PCT 10.00, PAYMENT-METHOD         
014800*    "CASH", AMOUNT-RCVD 25.00.  RECORD (1) TRIGGERS THE ABIERTA          
014900*    HEADER; RECORDS (2)-(3) ONLY TOUCH CUR-LINE-TABLE; RECORD (4)        
015000*    SUPPLIES THE REAL DISCOUNT AND TENDER THAT 2930-CALC-INVOICE         
015100*    USES ONCE THE NEXT DIFFERENT INVOICE NUMBER (OR EOF) CLOSES          
015200*    THIS ONE OUT AT 2900-FINISH-INVOICE.                                 
015300                                                                          
015400 ENVIRONMENT DIVISION.                                                    
015500 CONFIGURATION SECTION.                                                   
015600 SPECIAL-NAMES.                                                           
015700     C01 IS TOP-OF-FORM                                                   
015800     CLASS CAFE-ALPHABETIC IS "A" THRU "Z"                                
015900     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
016000             OFF STATUS IS NORMAL-RUN.                                    
016100 INPUT-OUTPUT SECTION.                                                    
016200 FILE-CONTROL.                                                            
016300                                                                          
016400     SELECT PRODUCT-FILE                                                  
016500            ASSIGN TO PRODFILE                                            
016600            ORGANIZATION IS SEQUENTIAL.                                   
016700                                                                          
016800     SELECT INVENTORY-FILE                                                
016900            ASSIGN TO INVNFILE                                            
017000            ORGANIZATION IS SEQUENTIAL.                                   
017100                                                                          
017200     SELECT NEW-INVENTORY-FILE                                            
017300            ASSIGN TO INVNOUT                                             
017400            ORGANIZATION IS SEQUENTIAL.                                   
017500                                                                          
017600     SELECT MOVEMENT-FILE                                                 
017700            ASSIGN TO MOVEFILE                                            
017800            ORGANIZATION IS SEQUENTIAL.                                   
017900                                                                          
018000     SELECT SALES-INPUT-FILE                                              
018100            ASSIGN TO SALEFILE                                            
018200            ORGANIZATION IS SEQUENTIAL.                                   
018300                                                                          
018400*    INVOICE-FILE - WRITTEN HERE, APPEND-ONLY (SEE PROCESSING NOTE 4      
018500*    ABOVE).  A TABLE-SESSION INVOICE MAY LAND MORE THAN ONE RECORD       
018600*    HERE FOR THE SAME INVOICE NUMBER: ONE ABIERTA, ONE COMPLETADA.       
018700     SELECT INVOICE-FILE                                                  
018800            ASSIGN TO INVCFILE                                            
018900            ORGANIZATION IS SEQUENTIAL.                                   
019000                                                                          
019100     SELECT INVOICE-DETAIL-FILE                                           
019200            ASSIGN TO DETLFILE                                            
019300            ORGANIZATION IS SEQUENTIAL.                                   
019400                                                                          
019500     SELECT PRTOUT                                                        
019600            ASSIGN TO RPTFILE                                             
019700            ORGANIZATION IS RECORD SEQUENTIAL.                            
019800                                                                          
019900 DATA DIVISION.                                                           
020000 FILE SECTION.                                                            
020100                                                                          
020200 FD  PRODUCT-FILE                                                         
020300     LABEL RECORD IS STANDARD                                             
020400     RECORD CONTAINS 273 CHARACTERS                                       
020500     DATA RECORD IS PRODUCT-REC.                                          
020600 01  PRODUCT-REC.                                                         
020700     05  P-PROD-ID          PIC 9(9).                                     
020800     05  P-PROD-CODE        PIC X(50).                                    
020900     05  P-PROD-NAME        PIC X(200).                                   
021000     05  P-COST-PRICE       PIC S9(10)V99 COMP-3.                         
021100     05  P-SALE-PRICE       PIC S9(10)V99 COMP-3.                         
021200     05  P-TAX-RATE         PIC S9(3)V99  COMP-3.                         
021300     05  P-IS-ACTIVE        PIC X(1).                                     
021400     05  FILLER             PIC X(06).                                    
021500                                                                          
021600 FD  INVENTORY-FILE                                                       
021700     LABEL RECORD IS STANDARD                                             
021800     RECORD CONTAINS 40 CHARACTERS                                        
021900     DATA RECORD IS INVENTORY-REC.                                        
022000 01  INVENTORY-REC.                                                       
022100     05  N-PROD-ID          PIC 9(9).                                     
022200     05  N-QUANTITY         PIC S9(10)V99 COMP-3.                         
022300     05  N-MIN-STOCK        PIC S9(10)V99 COMP-3.                         
022400     05  N-MAX-STOCK        PIC S9(10)V99 COMP-3.                         
022500     05  FILLER             PIC X(07).                                    
022600                                                                          
022700 FD  NEW-INVENTORY-FILE                                                   
022800     LABEL RECORD IS STANDARD                                             
022900     RECORD CONTAINS 40 CHARACTERS                                        
023000     DATA RECORD IS NEW-INVENTORY-REC.                                    
023100 01  NEW-INVENTORY-REC      PIC X(40).                                    
023200                                                                          
023300 FD  MOVEMENT-FILE                                                        
023400     LABEL RECORD IS STANDARD                                             
023500     RECORD CONTAINS 117 CHARACTERS                                       
023600     DATA RECORD IS MOVEMENT-REC.                                         
023700 01  MOVEMENT-REC.                                                        
023800     05  M-PROD-ID          PIC 9(9).                                     
023900     05  M-TYPE             PIC X(7).                                     
024000     05  M-QUANTITY         PIC S9(10)V99 COMP-3.                         
024100     05  M-PREV-QTY         PIC S9(10)V99 COMP-3.                         
024200     05  M-NEW-QTY          PIC S9(10)V99 COMP-3.                         
024300     05  M-REASON           PIC X(80).                                    
024400     05  FILLER             PIC X(02).                                    
024500                                                                          
024600*    SLI-REC - ONE SALE-INPUT LINE.  SLI-ENTRY-MODE CARRIES "ONESHOT",    
024700*    "ADD", "REMOVE" OR "PAY" - SEE PROCESSING NOTE 1 ABOVE FOR HOW       
024800*    THE MODE DRIVES THE REST OF THIS PROGRAM.                            
024900 FD  SALES-INPUT-FILE                                                     
025000     LABEL RECORD IS STANDARD                                             
025100     RECORD CONTAINS 121 CHARACTERS                                       
025200     DATA RECORD IS SLI-REC.                                              
025300 01  SLI-REC.                                                             
025400     05  SLI-INVOICE-NUMBER PIC X(50).                                    
025500     05  SLI-ENTRY-MODE     PIC X(8).                                     
025600     05  SLI-CUSTOMER-ID    PIC 9(9).                                     
025700     05  SLI-PROD-ID        PIC 9(9).                                     
025800     05  SLI-QUANTITY       PIC S9(10)V99 COMP-3.                         
025900     05  SLI-DISCOUNT-PCT   PIC S9(3)V99  COMP-3.                         
026000     05  SLI-SVC-CHG-PCT    PIC S9(3)V99  COMP-3.                         
026100     05  SLI-DELIVERY-AMT   PIC S9(10)V99 COMP-3.                         
026200     05  SLI-PAYMENT-METHOD PIC X(20).                                    
026300     05  SLI-AMOUNT-RCVD    PIC S9(10)V99 COMP-3.                         
026400     05  FILLER             PIC X(03).                                    
026500                                                                          
026600*    INVOICE-REC - H-STATUS CARRIES "ABIERTA", "COMPLETADA" OR            
026700*    "ANULADA" (THE LAST ONLY EVER WRITTEN BY CAFEVOID).  THIS            
026800*    PROGRAM WRITES ABIERTA (TABLE SESSIONS ONLY, SEE CR-0779) AND        
026900*    COMPLETADA; IT NEVER WRITES OR TESTS ANULADA.                        
027000 FD  INVOICE-FILE                                                         
027100     LABEL RECORD IS STANDARD                                             
027200     RECORD CONTAINS 273 CHARACTERS                                       
027300     DATA RECORD IS INVOICE-REC.                                          
027400 01  INVOICE-REC.                                                         
027500     05  H-INV-NUMBER       PIC X(50).                                    
027600     05  H-INV-TYPE         PIC X(20).                                    
027700     05  H-CUSTOMER-ID      PIC 9(9).                                     
027800     05  H-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
027900     05  H-TAX-AMOUNT       PIC S9(10)V99 COMP-3.                         
028000     05  H-DISCOUNT-PCT     PIC S9(3)V99  COMP-3.                         
028100     05  H-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
028200     05  H-SVC-CHG-PCT      PIC S9(3)V99  COMP-3.                         
028300     05  H-SVC-CHG-AMT      PIC S9(10)V99 COMP-3.                         
028400     05  H-DELIVERY-AMT     PIC S9(10)V99 COMP-3.                         
028500     05  H-TOTAL            PIC S9(10)V99 COMP-3.                         
028600     05  H-PAYMENT-METHOD   PIC X(50).                                    
028700     05  H-PAYMENT-STATUS   PIC X(20).                                    
028800     05  H-AMOUNT-RCVD      PIC S9(10)V99 COMP-3.                         
028900     05  H-CHANGE-AMOUNT    PIC S9(10)V99 COMP-3.                         
029000     05  H-STATUS           PIC X(20).                                    
029100     05  H-VOID-REASON      PIC X(80).                                    
029200     05  FILLER             PIC X(01).                                    
029300                                                                          
029400 FD  INVOICE-DETAIL-FILE                                                  
029500     LABEL RECORD IS STANDARD                                             
029600     RECORD CONTAINS 271 CHARACTERS                                       
029700     DATA RECORD IS DETAIL-REC.                                           
029800 01  DETAIL-REC.                                                          
029900     05  D-INVOICE-NUMBER   PIC X(50).                                    
030000     05  D-PROD-ID          PIC 9(9).                                     
030100     05  D-PROD-NAME        PIC X(200).                                   
030200     05  D-QUANTITY         PIC S9(10)V99 COMP-3.                         
030300     05  D-UNIT-PRICE       PIC S9(10)V99 COMP-3.                         
030400     05  D-COST-PRICE       PIC S9(10)V99 COMP-3.                         
030500     05  D-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
030600     05  D-TAX-AMT          PIC S9(10)V99 COMP-3.                         
030700     05  D-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
030800     05  FILLER             PIC X(02).                                    
030900                                                                          
031000 FD  PRTOUT                                                               
031100     LABEL RECORD IS OMITTED                                              
031200     RECORD CONTAINS 132 CHARACTERS                                       
031300     LINAGE IS 60 WITH FOOTING AT 55                                      
031400     DATA RECORD IS PRTLINE.                                              
031500 01  PRTLINE                PIC X(132).                                   
031600                                                                          
031700 WORKING-STORAGE SECTION.                                                 
031800 01  WORK-AREA.                                                           
031900     05  MORE-RECS          PIC X(3)   VALUE "YES".                       
032000     05  WS-REJECTED        PIC X(3)   VALUE "NO ".                       
032100     05  WS-HOLD-INVOICE    PIC X(50)  VALUE SPACES.                      
032200     05  WS-HOLD-MODE       PIC X(8)   VALUE SPACES.                      
032300     05  WS-FIRST-TIME      PIC X(3)   VALUE "YES".                       
032400     05  C-PCTR             PIC 9(4)   COMP VALUE ZERO.                   
032500     05  C-PROD-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
032600     05  C-LINE-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
032700     05  C-SUB               PIC 9(4)  COMP VALUE ZERO.                   
032800     05  C-SUB2              PIC 9(4)  COMP VALUE ZERO.                   
032900     05  WS-FOUND           PIC X(3)   VALUE "NO ".                       
033000     05  WS-TAX-WORK        PIC S9(10)V9999 COMP-3 VALUE ZERO.            
033100     05  WS-SUBTOTAL-TOTAL  PIC S9(10)V99 COMP-3 VALUE ZERO.              
033200     05  WS-TAX-TOTAL       PIC S9(10)V99 COMP-3 VALUE ZERO.              
033300     05  WS-AFTER-DISCOUNT  PIC S9(10)V99 COMP-3 VALUE ZERO.              
033400     05  WS-DISC-BASE       PIC S9(10)V99 COMP-3 VALUE ZERO.              
033500                                                                          
033600*    WS-ANY-INV-REJ-SW - RUN-WIDE SWITCH, SET THE FIRST TIME ANY          
033700*    INVOICE IN THIS RUN IS REJECTED FOR FAILING STOCK VALIDATION         
033800*    (SEE 2900-FINISH-INVOICE).  TESTED AT 3000-CLOSING SO THE            
033900*    SUPERVISOR SEES ONE SUMMARY NOTE LINE INSTEAD OF HAVING TO           
034000*    SCROLL BACK THROUGH THE WHOLE PRINTED REPORT LOOKING FOR             
034100*    ** REJECTED ** LINES.  ADDED BY CR-0791 - CAFEMOV1 AND               
034200*    CAFEVOID EACH CARRY AN EQUIVALENT RUN-WIDE SWITCH UNDER A            
034300*    DIFFERENT NAME.                                                      
034400 77  WS-ANY-INV-REJ-SW       PIC X(3)   VALUE "NO ".                      
034500                                                                          
034600 01  WS-RUN-DATE.                                                         
034700     05  WS-RUN-YY          PIC 99.                                       
034800     05  WS-RUN-MM          PIC 99.                                       
034900     05  WS-RUN-DD          PIC 99.                                       
035000                                                                          
035100 01  WS-RUN-DATE-CCYY REDEFINES WS-RUN-DATE.                              
035200     05  FILLER             PIC 9(6).                                     
035300                                                                          
035400 01  WS-CENTURY-DATE.                                                     
035500     05  WS-CC              PIC 99 VALUE 20.                              
035600     05  WS-YY-MM-DD        PIC 9(6).                                     
035700                                                                          
035800*    ALTERNATE BREAKOUT OF WS-CENTURY-DATE, USED WHEN THE OPERATOR        
035900*    NEEDS TO READ THE RUN DATE BACK OFF A CORE DUMP.                     
036000 01  WS-CENTURY-BRK REDEFINES WS-CENTURY-DATE.                            
036100     05  FILLER             PIC 99.                                       
036200     05  WS-CB-YY           PIC 99.                                       
036300     05  WS-CB-MM           PIC 99.                                       
036400     05  WS-CB-DD           PIC 99.                                       
036500                                                                          
036600*    PRODUCT/INVENTORY MASTER TABLE - ONE ENTRY PER ACTIVE                
036700*    PRODUCT, LOADED AT 1000-INIT AND MATCHED BY SUBSCRIPT                
036800*    SEARCH (NO INDEXED FILE SUPPORT ON THIS DIALECT).                    
036900 01  PROD-INV-TABLE.                                                      
037000     05  PI-ENTRY OCCURS 500 TIMES                                        
037100                   INDEXED BY PI-IDX.                                     
037200         10  PI-PROD-ID     PIC 9(9).                                     
037300         10  PI-PROD-NAME   PIC X(200).                                   
037400         10  PI-COST-PRICE  PIC S9(10)V99 COMP-3.                         
037500         10  PI-SALE-PRICE  PIC S9(10)V99 COMP-3.                         
037600         10  PI-TAX-RATE    PIC S9(3)V99  COMP-3.                         
037700         10  PI-QUANTITY    PIC S9(10)V99 COMP-3.                         
037800         10  PI-MIN-STOCK   PIC S9(10)V99 COMP-3.                         
037900         10  PI-MAX-STOCK   PIC S9(10)V99 COMP-3.                         
038000                                                                          
038100*    NAME-ONLY VIEW OF THE SAME TABLE, USED BY THE UNKNOWN-PRODUCT        
038200*    DISPLAY LINE SO IT NEVER TOUCHES THE PRICE FIELDS.                   
038300 01  PROD-NAME-TABLE-R REDEFINES PROD-INV-TABLE.                          
038400     05  PN-ENTRY OCCURS 500 TIMES                                        
038500                   INDEXED BY PN-IDX.                                     
038600         10  PN-PROD-ID     PIC 9(9).                                     
038700         10  PN-PROD-NAME   PIC X(200).                                   
038800         10  FILLER         PIC X(38).                                    
038900                                                                          
039000*    CURRENT INVOICE LINE TABLE - HOLDS THE SALE LINES FOR THE            
039100*    INVOICE NOW BEING ASSEMBLED, SO A REPEAT PRODUCT ON A                
039200*    TABLE-PAY ADD-ITEMS BATCH CAN MERGE INTO ITS OWN LINE.               
039300 01  CUR-LINE-TABLE.                                                      
039400     05  CL-ENTRY OCCURS 50 TIMES                                         
039500                   INDEXED BY CL-IDX.                                     
039600         10  CL-PROD-SUB    PIC 9(4) COMP.                                
039700         10  CL-QUANTITY    PIC S9(10)V99 COMP-3.                         
039800         10  CL-SUBTOTAL    PIC S9(10)V99 COMP-3.                         
039900         10  CL-TAX-AMT     PIC S9(10)V99 COMP-3.                         
040000         10  CL-DISC-AMT    PIC S9(10)V99 COMP-3.                         
040100                                                                          
040200 01  CUR-INVOICE-HEADER.                                                  
040300     05  CI-CUSTOMER-ID     PIC 9(9).                                     
040400     05  CI-DISCOUNT-PCT    PIC S9(3)V99  COMP-3.                         
040500     05  CI-SVC-CHG-PCT     PIC S9(3)V99  COMP-3.                         
040600     05  CI-DELIVERY-AMT    PIC S9(10)V99 COMP-3.                         
040700     05  CI-PAYMENT-METHOD  PIC X(20).                                    
040800     05  CI-AMOUNT-RCVD     PIC S9(10)V99 COMP-3.                         
040900                                                                          
041000 01  COMPANY-TITLE.                                                       
041100     05  FILLER             PIC X(6)   VALUE "DATE:".                     
041200     05  O-MM               PIC 99.                                       
041300     05  FILLER             PIC X      VALUE "/".                         
041400     05  O-DD               PIC 99.                                       
041500     05  FILLER             PIC X      VALUE "/".                         
041600     05  O-CCYY             PIC 9(4).                                     
041700     05  FILLER             PIC X(34)  VALUE SPACES.                      
041800     05  FILLER             PIC X(25)                                     
041900         VALUE "CARBON CAFE SALES POST".                                  
042000     05  FILLER             PIC X(44) VALUE SPACES.                       
042100     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
042200     05  O-PCTR             PIC Z9.                                       
042300                                                                          
042400 01  COLUMN-HEADING-1.                                                    
042500     05  FILLER             PIC X(10)  VALUE "INVOICE".                   
042600     05  FILLER             PIC X(10)  VALUE "PRODUCT".                   
042700     05  FILLER             PIC X(36)  VALUE SPACES.                      
042800     05  FILLER             PIC X(4)   VALUE "QTY".                       
042900     05  FILLER             PIC X(6)   VALUE SPACES.                      
043000     05  FILLER             PIC X(9)   VALUE "SUBTOTAL".                  
043100     05  FILLER             PIC X(5)   VALUE SPACES.                      
043200     05  FILLER             PIC X(3)   VALUE "TAX".                       
043300     05  FILLER             PIC X(5)   VALUE SPACES.                      
043400     05  FILLER             PIC X(5)   VALUE "TOTAL".                     
043500     05  FILLER             PIC X(35) VALUE SPACES.                       
043600                                                                          
043700 01  DETAIL-LINE.                                                         
043800     05  O-INV-NUMBER       PIC X(14).                                    
043900     05  FILLER             PIC X(2)   VALUE SPACES.                      
044000     05  O-PROD-NAME        PIC X(30).                                    
044100     05  FILLER             PIC X(2)   VALUE SPACES.                      
044200     05  O-QTY              PIC ZZZ9.99.                                  
044300     05  FILLER             PIC X(3)   VALUE SPACES.                      
044400     05  O-SUBTOTAL         PIC $$,$$$,$$9.99.                            
044500     05  FILLER             PIC X(2)   VALUE SPACES.                      
044600     05  O-TAX-AMT          PIC $$,$$9.99.                                
044700     05  FILLER             PIC X(2)   VALUE SPACES.                      
044800     05  O-TOTAL            PIC $$,$$$,$$9.99.                            
044900     05  FILLER             PIC X(30) VALUE SPACES.                       
045000                                                                          
045100 01  REJECT-LINE.                                                         
045200     05  FILLER             PIC X(14)  VALUE "** REJECTED **".            
045300     05  FILLER             PIC X(2)   VALUE SPACES.                      
045400     05  O-REJ-INV-NUMBER   PIC X(50).                                    
045500     05  FILLER             PIC X(4)   VALUE SPACES.                      
045600     05  O-REJ-MSG          PIC X(60).                                    
045700     05  FILLER             PIC X(2)   VALUE SPACES.                      
045800                                                                          
045900*    REJECT-NOTE-LINE - PRINTED ONCE AT 3000-CLOSING WHEN                 
046000*    WS-ANY-INV-REJ-SW = "YES".  ADDED BY CR-0791.                        
046100 01  REJECT-NOTE-LINE.                                                    
046200     05  FILLER             PIC X(50)                                     
046300         VALUE "*** ONE OR MORE INVOICES WERE REJECTED ON".               
046400     05  FILLER             PIC X(40)                                     
046500         VALUE " THIS RUN - SEE THE REJECT LINES ABOVE ***".              
046600     05  FILLER             PIC X(42) VALUE SPACES.                       
046700                                                                          
046800 PROCEDURE DIVISION.                                                      
046900                                                                          
047000 0000-CAFEINV1.                                                           
047100     PERFORM 1000-INIT.                                                   
047200     PERFORM 2000-MAINLINE                                                
047300         UNTIL MORE-RECS = "NO ".                                         
047400     PERFORM 3000-CLOSING.                                                
047500     STOP RUN.                                                            
047600                                                                          
047700*    1000-INIT PREPS THE RUN DATE, OPENS EVERY FILE THIS PROGRAM          
047800*    TOUCHES, LOADS THE PRODUCT/INVENTORY TABLE, PRIMES THE FIRST         
047900*    PAGE HEADING AND PRE-READS THE FIRST SALE-INPUT RECORD SO            
048000*    2000-MAINLINE ALWAYS STARTS WITH A RECORD ALREADY IN HAND.           
048100 1000-INIT.                                                               
048200     ACCEPT WS-RUN-DATE FROM DATE.                                        
048300     MOVE WS-RUN-MM TO O-MM.                                              
048400     MOVE WS-RUN-DD TO O-DD.                                              
048500     MOVE WS-CC TO WS-CENTURY-DATE (1:2).                                 
048600     COMPUTE O-CCYY = (WS-CC * 100) + WS-RUN-YY.                          
048700                                                                          
048800     OPEN INPUT PRODUCT-FILE.                                             
048900     OPEN INPUT INVENTORY-FILE.                                           
049000     OPEN INPUT SALES-INPUT-FILE.                                         
049100     OPEN OUTPUT MOVEMENT-FILE.                                           
049200     OPEN OUTPUT INVOICE-FILE.                                            
049300     OPEN OUTPUT INVOICE-DETAIL-FILE.                                     
049400     OPEN OUTPUT PRTOUT.                                                  
049500                                                                          
049600     PERFORM 1100-LOAD-MASTERS.                                           
049700     PERFORM 9900-HEADING.                                                
049800                                                                          
049900     MOVE "YES" TO WS-FIRST-TIME.                                         
050000     PERFORM 9000-READ-SALE.                                              
050100     IF MORE-RECS = "YES"                                                 
050200         MOVE SLI-INVOICE-NUMBER TO WS-HOLD-INVOICE                       
050300         MOVE SLI-ENTRY-MODE TO WS-HOLD-MODE                              
050400         MOVE SLI-CUSTOMER-ID TO CI-CUSTOMER-ID                           
050500         MOVE SLI-DISCOUNT-PCT TO CI-DISCOUNT-PCT                         
050600         MOVE SLI-SVC-CHG-PCT TO CI-SVC-CHG-PCT                           
050700         MOVE SLI-DELIVERY-AMT TO CI-DELIVERY-AMT                         
050800         MOVE SLI-PAYMENT-METHOD TO CI-PAYMENT-METHOD                     
050900         MOVE SLI-AMOUNT-RCVD TO CI-AMOUNT-RCVD                           
051000*            CR-0779 - A TABLE-SESSION INVOICE (ANY MODE OTHER THAN       
051100*            ONESHOT) GETS ITS ABIERTA HEADER WRITTEN RIGHT HERE,         
051200*            BEFORE 2000-MAINLINE EVER PRICES A LINE - SEE                
051300*            2895-WRITE-ABIERTA-HEADER FOR WHAT GOES ON THE RECORD.       
051400         IF WS-HOLD-MODE NOT = "ONESHOT"                                  
051500             PERFORM 2895-WRITE-ABIERTA-HEADER                            
051600         END-IF                                                           
051700     END-IF.                                                              
051800                                                                          
051900*    1100-LOAD-MASTERS BUILDS PROD-INV-TABLE FROM THE PRODUCT             
052000*    AND INVENTORY MASTERS, MATCHED BY PROD-ID, PER THE SHOPS             
052100*    SORTED-SEQUENTIAL-MATCH CONVENTION (NO KSDS ON THIS BOX).            
052200 1100-LOAD-MASTERS.                                                       
052300     PERFORM 1110-READ-PRODUCT.                                           
052400     PERFORM 1115-LOAD-ONE-PRODUCT                                        
052500         UNTIL WS-FOUND = "EOF".                                          
052600                                                                          
052700*    1115-LOAD-ONE-PRODUCT - ONE TABLE ROW PER CALL, THE SAME WAY         
052800*    THE SHOP HAS ALWAYS WRITTEN A MASTER-LOAD LOOP ON THIS BOX.          
052900 1115-LOAD-ONE-PRODUCT.                                                   
053000     ADD 1 TO C-PROD-COUNT.                                               
053100     SET PI-IDX TO C-PROD-COUNT.                                          
053200     MOVE P-PROD-ID TO PI-PROD-ID (PI-IDX).                               
053300     MOVE P-PROD-NAME TO PI-PROD-NAME (PI-IDX).                           
053400     MOVE P-COST-PRICE TO PI-COST-PRICE (PI-IDX).                         
053500     MOVE P-SALE-PRICE TO PI-SALE-PRICE (PI-IDX).                         
053600     MOVE P-TAX-RATE TO PI-TAX-RATE (PI-IDX).                             
053700     PERFORM 1120-MATCH-INVENTORY.                                        
053800     PERFORM 1110-READ-PRODUCT.                                           
053900                                                                          
054000 1110-READ-PRODUCT.                                                       
054100     READ PRODUCT-FILE                                                    
054200         AT END                                                           
054300             MOVE "EOF" TO WS-FOUND                                       
054400     END-READ.                                                            
054500                                                                          
054600 1120-MATCH-INVENTORY.                                                    
054700     MOVE ZERO TO PI-QUANTITY (PI-IDX).                                   
054800     MOVE ZERO TO PI-MIN-STOCK (PI-IDX).                                  
054900     MOVE ZERO TO PI-MAX-STOCK (PI-IDX).                                  
055000     READ INVENTORY-FILE                                                  
055100         AT END                                                           
055200             CONTINUE                                                     
055300     END-READ.                                                            
055400     IF N-PROD-ID = P-PROD-ID                                             
055500         MOVE N-QUANTITY TO PI-QUANTITY (PI-IDX)                          
055600         MOVE N-MIN-STOCK TO PI-MIN-STOCK (PI-IDX)                        
055700         MOVE N-MAX-STOCK TO PI-MAX-STOCK (PI-IDX)                        
055800     END-IF.                                                              
055900                                                                          
056000*    CR-0779 - WRITES THE ABIERTA HEADER FOR A TABLE-SESSION              
056100*    INVOICE THE FIRST TIME ITS INVOICE NUMBER IS SEEN.  EVERY            
056200*    DOLLAR FIELD IS ZERO AT THIS POINT - NO LINE HAS BEEN PRICED         
056300*    YET - SO THE ONLY FIELDS THAT CARRY REAL VALUES ARE THE              
056400*    INVOICE NUMBER, TYPE, CUSTOMER AND STATUS.  2940-WRITE-HEADER        
056500*    WRITES THE COMPLETADA RECORD LATER WITH THE REAL TOTALS.             
056600 2895-WRITE-ABIERTA-HEADER.                                               
056700     MOVE SPACES TO INVOICE-REC.                                          
056800     MOVE WS-HOLD-INVOICE TO H-INV-NUMBER.                                
056900     MOVE "VENTA" TO H-INV-TYPE.                                          
057000     MOVE CI-CUSTOMER-ID TO H-CUSTOMER-ID.                                
057100     MOVE ZERO TO H-SUBTOTAL.                                             
057200     MOVE ZERO TO H-TAX-AMOUNT.                                           
057300     MOVE ZERO TO H-DISCOUNT-PCT.                                         
057400     MOVE ZERO TO H-DISCOUNT-AMT.                                         
057500     MOVE ZERO TO H-SVC-CHG-PCT.                                          
057600     MOVE ZERO TO H-SVC-CHG-AMT.                                          
057700     MOVE ZERO TO H-DELIVERY-AMT.                                         
057800     MOVE ZERO TO H-TOTAL.                                                
057900     MOVE ZERO TO H-AMOUNT-RCVD.                                          
058000     MOVE ZERO TO H-CHANGE-AMOUNT.                                        
058100     MOVE "PENDIENTE" TO H-PAYMENT-STATUS.                                
058200     MOVE "ABIERTA" TO H-STATUS.                                          
058300     WRITE INVOICE-REC.                                                   
058400                                                                          
058500*    2000-MAINLINE RUNS ONCE PER SALE-INPUT RECORD.  IT CLOSES OUT        
058600*    THE PRIOR INVOICE WHEN THE INVOICE NUMBER CHANGES, REFRESHES         
058700*    THE CI- PAYMENT GROUP FROM THIS RECORD (CR-0779), THEN ROUTES        
058800*    THE RECORD TO THE ADD OR REMOVE PATH BY ITS ENTRY MODE.              
058900 2000-MAINLINE.                                                           
059000     IF SLI-INVOICE-NUMBER NOT = WS-HOLD-INVOICE                          
059100         PERFORM 2900-FINISH-INVOICE THRU 2990-RESET                      
059200         MOVE SLI-INVOICE-NUMBER TO WS-HOLD-INVOICE                       
059300         MOVE SLI-ENTRY-MODE TO WS-HOLD-MODE                              
059400         MOVE SLI-CUSTOMER-ID TO CI-CUSTOMER-ID                           
059500*            CR-0779 - NEW TABLE-SESSION INVOICE NUMBER, SAME             
059600*            ABIERTA-HEADER TREATMENT AS AT 1000-INIT ABOVE.              
059700         IF SLI-ENTRY-MODE NOT = "ONESHOT"                                
059800             PERFORM 2895-WRITE-ABIERTA-HEADER                            
059900         END-IF                                                           
060000     END-IF.                                                              
060100*        RULE 4 / CR-0779 - DISCOUNT, SERVICE CHARGE, DELIVERY,           
060200*        PAYMENT METHOD AND AMOUNT RECEIVED NOW REFRESH FROM EVERY        
060300*        SALE-INPUT RECORD FOR THIS INVOICE, NOT JUST THE FIRST ONE.      
060400*        A TABLE-PAY LINE THAT CARRIES A REAL DISCOUNT/SERVICE-           
060500*        CHARGE/DELIVERY/PAYMENT VALUE OVERWRITES WHATEVER WAS            
060600*        CAPTURED ON AN EARLIER ADD-ITEM BATCH; A LINE THAT CARRIES       
060700*        ZEROS OR SPACES OVERWRITES WITH ZEROS OR SPACES TOO, SO AN       
060800*        UPSTREAM PAY STEP THAT TRULY MEANS "NO DISCOUNT" IS NOT          
060900*        SECOND-GUESSED HERE - THE LAST SALE-INPUT RECORD FOR THE         
061000*        INVOICE IS ALWAYS THE ONE THAT WINS.                             
061100     MOVE SLI-DISCOUNT-PCT TO CI-DISCOUNT-PCT.                            
061200     MOVE SLI-SVC-CHG-PCT TO CI-SVC-CHG-PCT.                              
061300     MOVE SLI-DELIVERY-AMT TO CI-DELIVERY-AMT.                            
061400     MOVE SLI-PAYMENT-METHOD TO CI-PAYMENT-METHOD.                        
061500     MOVE SLI-AMOUNT-RCVD TO CI-AMOUNT-RCVD.                              
061600*    RULE - TABLEPAY REMOVE-ITEM LINE TYPE (CR-0758): A REMOVE            
061700*    ENTRY TAKES SLI-QUANTITY BACK OFF THE OPEN LINE INSTEAD OF           
061800*    ADDING TO IT, AND DROPS THE LINE WHEN IT NETS TO ZERO.               
061900     IF SLI-ENTRY-MODE = "REMOVE  "                                       
062000         PERFORM 2105-REMOVE-LINE                                         
062100     ELSE                                                                 
062200         PERFORM 2100-ADD-LINE                                            
062300     END-IF.                                                              
062400     PERFORM 9000-READ-SALE.                                              
062500                                                                          
062600*    2100-ADD-LINE - RULE 1A: A REPEAT PRODUCT ON THE SAME                
062700*    INVOICE MERGES BY ADDING QUANTITY INSTEAD OF A NEW LINE.             
062800 2100-ADD-LINE.                                                           
062900     MOVE "NO " TO WS-FOUND.                                              
063000     PERFORM 2110-FIND-PRODUCT.                                           
063100     IF WS-FOUND = "NO "                                                  
063200         DISPLAY "CAFEINV1 - UNKNOWN PRODUCT - LINE SKIPPED"              
063300     ELSE                                                                 
063400         PERFORM 2120-FIND-OPEN-LINE                                      
063500         IF C-SUB2 > ZERO                                                 
063600             ADD SLI-QUANTITY TO CL-QUANTITY (C-SUB2)                     
063700         ELSE                                                             
063800             ADD 1 TO C-LINE-COUNT                                        
063900             SET CL-IDX TO C-LINE-COUNT                                   
064000             MOVE C-SUB TO CL-PROD-SUB (CL-IDX)                           
064100             MOVE SLI-QUANTITY TO CL-QUANTITY (CL-IDX)                    
064200         END-IF                                                           
064300     END-IF.                                                              
064400                                                                          
064500 2110-FIND-PRODUCT.                                                       
064600     MOVE ZERO TO C-SUB.                                                  
064700     SET PI-IDX TO 1.                                                     
064800     PERFORM 2115-SCAN-ONE-PRODUCT                                        
064900         UNTIL PI-IDX > C-PROD-COUNT.                                     
065000                                                                          
065100 2115-SCAN-ONE-PRODUCT.                                                   
065200     IF PI-PROD-ID (PI-IDX) = SLI-PROD-ID                                 
065300         MOVE "YES" TO WS-FOUND                                           
065400         SET C-SUB TO PI-IDX                                              
065500         SET PI-IDX TO C-PROD-COUNT                                       
065600     END-IF.                                                              
065700     SET PI-IDX UP BY 1.                                                  
065800                                                                          
065900 2120-FIND-OPEN-LINE.                                                     
066000     MOVE ZERO TO C-SUB2.                                                 
066100     IF C-LINE-COUNT > ZERO                                               
066200         SET CL-IDX TO 1                                                  
066300         PERFORM 2125-SCAN-ONE-LINE                                       
066400             UNTIL CL-IDX > C-LINE-COUNT                                  
066500     END-IF.                                                              
066600                                                                          
066700 2125-SCAN-ONE-LINE.                                                      
066800     IF CL-PROD-SUB (CL-IDX) = C-SUB                                      
066900         SET C-SUB2 TO CL-IDX                                             
067000         SET CL-IDX TO C-LINE-COUNT                                       
067100     END-IF.                                                              
067200     SET CL-IDX UP BY 1.                                                  
067300                                                                          
067400*    2105-REMOVE-LINE - CR-0758: TAKES THE QUANTITY BACK OFF THE          
067500*    MATCHING OPEN LINE AND DROPS THE LINE ENTIRELY ONCE IT NETS          
067600*    TO ZERO OR LESS, SHIFTING THE REMAINING LINES UP ONE SLOT.           
067700 2105-REMOVE-LINE.                                                        
067800     MOVE "NO " TO WS-FOUND.                                              
067900     PERFORM 2110-FIND-PRODUCT.                                           
068000     IF WS-FOUND = "NO "                                                  
068100         DISPLAY "CAFEINV1 - UNKNOWN PRODUCT - REMOVE IGNORED"            
068200     ELSE                                                                 
068300         PERFORM 2120-FIND-OPEN-LINE                                      
068400         IF C-SUB2 > ZERO                                                 
068500             SUBTRACT SLI-QUANTITY FROM CL-QUANTITY (C-SUB2)              
068600             IF CL-QUANTITY (C-SUB2) NOT > ZERO                           
068700                 PERFORM 2107-DELETE-LINE                                 
068800             END-IF                                                       
068900         ELSE                                                             
069000             DISPLAY "CAFEINV1 - LINE NOT ON TABLE - REMOVE IGNORED"      
069100         END-IF                                                           
069200     END-IF.                                                              
069300                                                                          
069400*    2107-DELETE-LINE CLOSES THE GAP LEFT BY A ZEROED-OUT LINE BY         
069500*    PULLING EVERY LATER ENTRY DOWN ONE SLOT, THEN SHRINKS THE            
069600*    LINE COUNT - C-SUB2 HOLDS THE SLOT BEING DROPPED.                    
069700 2107-DELETE-LINE.                                                        
069800     SET CL-IDX TO C-SUB2.                                                
069900     PERFORM 2108-SHIFT-ONE-LINE                                          
070000         UNTIL CL-IDX > C-LINE-COUNT - 1.                                 
070100     SUBTRACT 1 FROM C-LINE-COUNT.                                        
070200                                                                          
070300 2108-SHIFT-ONE-LINE.                                                     
070400     MOVE CL-ENTRY (CL-IDX + 1) TO CL-ENTRY (CL-IDX).                     
070500     SET CL-IDX UP BY 1.                                                  
070600                                                                          
070700*    2900-FINISH-INVOICE CLOSES OUT THE INVOICE NOW HELD IN               
070800*    CUR-LINE-TABLE: VALIDATES STOCK, PRICES EVERY LINE, POSTS            
070900*    SALIDA MOVEMENTS, AND COMPUTES THE INVOICE TOTAL.                    
071000 2900-FINISH-INVOICE.                                                     
071100     IF C-LINE-COUNT = ZERO                                               
071200         GO TO 2990-RESET                                                 
071300     END-IF.                                                              
071400                                                                          
071500     MOVE "NO " TO WS-REJECTED.                                           
071600     PERFORM 2910-VALIDATE-STOCK                                          
071700         VARYING CL-IDX FROM 1 BY 1                                       
071800         UNTIL CL-IDX > C-LINE-COUNT.                                     
071900                                                                          
072000     IF WS-REJECTED = "YES"                                               
072100*            CR-0791 - BUMP THE RUN-WIDE SWITCH SO 3000-CLOSING           
072200*            PRINTS THE SUMMARY NOTE AFTER THE LAST INVOICE.              
072300         MOVE "YES" TO WS-ANY-INV-REJ-SW                                  
072400         MOVE WS-HOLD-INVOICE TO O-REJ-INV-NUMBER                         
072500         MOVE "REJECTED - A LINE EXCEEDS ON-HAND QUANTITY"                
072600             TO O-REJ-MSG                                                 
072700         WRITE PRTLINE FROM REJECT-LINE                                   
072800             AFTER ADVANCING 1 LINE                                       
072900             AT EOP PERFORM 9900-HEADING                                  
073000         END-WRITE                                                        
073100         GO TO 2990-RESET                                                 
073200     END-IF.                                                              
073300                                                                          
073400     MOVE ZERO TO WS-SUBTOTAL-TOTAL.                                      
073500     MOVE ZERO TO WS-TAX-TOTAL.                                           
073600     PERFORM 2920-PRICE-LINE                                              
073700         VARYING CL-IDX FROM 1 BY 1                                       
073800         UNTIL CL-IDX > C-LINE-COUNT.                                     
073900                                                                          
074000     PERFORM 2930-CALC-INVOICE.                                           
074100     PERFORM 2940-WRITE-HEADER.                                           
074200                                                                          
074300 2990-RESET.                                                              
074400     MOVE ZERO TO C-LINE-COUNT.                                           
074500     MOVE ZERO TO C-SUB.                                                  
074600     MOVE ZERO TO C-SUB2.                                                 
074700                                                                          
074800*    RULE 8 (FIRST HALF) - REJECT A SALE LINE UP FRONT IF                 
074900*    REQUESTED QUANTITY EXCEEDS CURRENT ON-HAND QUANTITY.                 
075000 2910-VALIDATE-STOCK.                                                     
075100     SET PI-IDX TO CL-PROD-SUB (CL-IDX).                                  
075200     IF CL-QUANTITY (CL-IDX) > PI-QUANTITY (PI-IDX)                       
075300         MOVE "YES" TO WS-REJECTED                                        
075400     END-IF.                                                              
075500                                                                          
075600*    RULE 1 - LINE SUBTOTAL.  RULE 2 - LINE TAX, TRUNCATED TO             
075700*    4 DECIMALS INTERNALLY THEN STORED AT 2 DECIMALS WITHOUT              
075800*    ROUNDED SO THE TRUNCATED 4-DECIMAL WORK FIGURE CARRIES FORWARD       
075900 2920-PRICE-LINE.                                                         
076000     SET PI-IDX TO CL-PROD-SUB (CL-IDX).                                  
076100     MOVE ZERO TO CL-DISC-AMT (CL-IDX).                                   
076200     COMPUTE CL-SUBTOTAL (CL-IDX) =                                       
076300         (PI-SALE-PRICE (PI-IDX) * CL-QUANTITY (CL-IDX))                  
076400         - CL-DISC-AMT (CL-IDX).                                          
076500     COMPUTE WS-TAX-WORK =                                                
076600         CL-SUBTOTAL (CL-IDX) * (PI-TAX-RATE (PI-IDX) / 100).             
076700     MOVE WS-TAX-WORK TO CL-TAX-AMT (CL-IDX).                             
076800                                                                          
076900     ADD CL-SUBTOTAL (CL-IDX) TO WS-SUBTOTAL-TOTAL.                       
077000     ADD CL-TAX-AMT (CL-IDX) TO WS-TAX-TOTAL.                             
077100                                                                          
077200     COMPUTE PI-QUANTITY (PI-IDX) =                                       
077300         PI-QUANTITY (PI-IDX) - CL-QUANTITY (CL-IDX).                     
077400                                                                          
077500     MOVE WS-HOLD-INVOICE TO D-INVOICE-NUMBER.                            
077600     MOVE PI-PROD-ID (PI-IDX) TO D-PROD-ID.                               
077700     MOVE PI-PROD-NAME (PI-IDX) TO D-PROD-NAME.                           
077800     MOVE CL-QUANTITY (CL-IDX) TO D-QUANTITY.                             
077900     MOVE PI-SALE-PRICE (PI-IDX) TO D-UNIT-PRICE.                         
078000     MOVE PI-COST-PRICE (PI-IDX) TO D-COST-PRICE.                         
078100     MOVE CL-DISC-AMT (CL-IDX) TO D-DISCOUNT-AMT.                         
078200     MOVE CL-TAX-AMT (CL-IDX) TO D-TAX-AMT.                               
078300     MOVE CL-SUBTOTAL (CL-IDX) TO D-SUBTOTAL.                             
078400     WRITE DETAIL-REC.                                                    
078500                                                                          
078600     PERFORM 2925-POST-SALIDA.                                            
078700     PERFORM 2926-PRINT-LINE.                                             
078800                                                                          
078900*    POSTS ONE INVENTORY SALIDA MOVEMENT FOR THE LINE JUST                
079000*    PRICED - SAME MOVEMENT SHAPE AS CAFEMOV1 AND CAFEVOID.               
079100 2925-POST-SALIDA.                                                        
079200     MOVE PI-PROD-ID (PI-IDX) TO M-PROD-ID.                               
079300     MOVE "SALIDA " TO M-TYPE.                                            
079400     MOVE CL-QUANTITY (CL-IDX) TO M-QUANTITY.                             
079500     COMPUTE M-PREV-QTY =                                                 
079600         PI-QUANTITY (PI-IDX) + CL-QUANTITY (CL-IDX).                     
079700     MOVE PI-QUANTITY (PI-IDX) TO M-NEW-QTY.                              
079800     MOVE WS-HOLD-INVOICE TO M-REASON.                                    
079900     WRITE MOVEMENT-REC.                                                  
080000                                                                          
080100 2926-PRINT-LINE.                                                         
080200     MOVE WS-HOLD-INVOICE (1:14) TO O-INV-NUMBER.                         
080300     MOVE PI-PROD-NAME (PI-IDX) (1:30) TO O-PROD-NAME.                    
080400     MOVE CL-QUANTITY (CL-IDX) TO O-QTY.                                  
080500     MOVE CL-SUBTOTAL (CL-IDX) TO O-SUBTOTAL.                             
080600     MOVE CL-TAX-AMT (CL-IDX) TO O-TAX-AMT.                               
080700     COMPUTE O-TOTAL =                                                    
080800         CL-SUBTOTAL (CL-IDX) + CL-TAX-AMT (CL-IDX).                      
080900     WRITE PRTLINE FROM DETAIL-LINE                                       
081000         AFTER ADVANCING 1 LINE                                           
081100         AT EOP PERFORM 9900-HEADING                                      
081200     END-WRITE.                                                           
081300                                                                          
081400*    RULES 3-7 - INVOICE DISCOUNT, SERVICE CHARGE, DELIVERY               
081500*    AND GRAND TOTAL.  THE DISCOUNT BASE DIFFERS BY ENTRY MODE:           
081600*    ONE-SHOT SALE BASES ON SUBTOTAL+TAX, TABLE-PAY ON SUBTOTAL           
081700*    ALONE, PER CR-0674 (SEE CHANGE LOG).                                 
081800 2930-CALC-INVOICE.                                                       
081900     IF WS-HOLD-MODE = "ONESHOT"                                          
082000         COMPUTE WS-DISC-BASE = WS-SUBTOTAL-TOTAL + WS-TAX-TOTAL          
082100     ELSE                                                                 
082200         MOVE WS-SUBTOTAL-TOTAL TO WS-DISC-BASE                           
082300     END-IF.                                                              
082400                                                                          
082500     IF CI-DISCOUNT-PCT > ZERO                                            
082600         COMPUTE H-DISCOUNT-AMT ROUNDED =                                 
082700             WS-DISC-BASE * CI-DISCOUNT-PCT / 100                         
082800     ELSE                                                                 
082900         MOVE ZERO TO H-DISCOUNT-AMT                                      
083000     END-IF.                                                              
083100                                                                          
083200     COMPUTE WS-AFTER-DISCOUNT =                                          
083300         WS-SUBTOTAL-TOTAL + WS-TAX-TOTAL - H-DISCOUNT-AMT.               
083400                                                                          
083500     IF CI-SVC-CHG-PCT > ZERO                                             
083600         COMPUTE H-SVC-CHG-AMT ROUNDED =                                  
083700             WS-AFTER-DISCOUNT * CI-SVC-CHG-PCT / 100                     
083800     ELSE                                                                 
083900         MOVE ZERO TO H-SVC-CHG-AMT                                       
084000     END-IF.                                                              
084100                                                                          
084200     COMPUTE H-TOTAL =                                                    
084300         WS-AFTER-DISCOUNT + H-SVC-CHG-AMT + CI-DELIVERY-AMT.             
084400                                                                          
084500     COMPUTE H-CHANGE-AMOUNT = CI-AMOUNT-RCVD - H-TOTAL.                  
084600                                                                          
084700 2940-WRITE-HEADER.                                                       
084800     MOVE WS-HOLD-INVOICE TO H-INV-NUMBER.                                
084900     MOVE "VENTA" TO H-INV-TYPE.                                          
085000     MOVE CI-CUSTOMER-ID TO H-CUSTOMER-ID.                                
085100     MOVE WS-SUBTOTAL-TOTAL TO H-SUBTOTAL.                                
085200     MOVE WS-TAX-TOTAL TO H-TAX-AMOUNT.                                   
085300     MOVE CI-DISCOUNT-PCT TO H-DISCOUNT-PCT.                              
085400     MOVE CI-SVC-CHG-PCT TO H-SVC-CHG-PCT.                                
085500     MOVE CI-DELIVERY-AMT TO H-DELIVERY-AMT.                              
085600     MOVE CI-PAYMENT-METHOD TO H-PAYMENT-METHOD.                          
085700     MOVE "PAGADO" TO H-PAYMENT-STATUS.                                   
085800     MOVE CI-AMOUNT-RCVD TO H-AMOUNT-RCVD.                                
085900     MOVE "COMPLETADA" TO H-STATUS.                                       
086000     MOVE SPACES TO H-VOID-REASON.                                        
086100     WRITE INVOICE-REC.                                                   
086200                                                                          
086300 3000-CLOSING.                                                            
086400     PERFORM 2900-FINISH-INVOICE THRU 2990-RESET.                         
086500*        CR-0791 - PRINT THE RUN-WIDE REJECT NOTE, IF ANY INVOICE         
086600*        WAS REJECTED ON THIS RUN, BEFORE CLOSING PRTOUT.                 
086700     IF WS-ANY-INV-REJ-SW = "YES"                                         
086800         WRITE PRTLINE FROM REJECT-NOTE-LINE                              
086900             AFTER ADVANCING 2 LINES                                      
087000     END-IF.                                                              
087100     PERFORM 3100-REWRITE-INVENTORY                                       
087200         VARYING PI-IDX FROM 1 BY 1                                       
087300         UNTIL PI-IDX > C-PROD-COUNT.                                     
087400                                                                          
087500     CLOSE PRODUCT-FILE.                                                  
087600     CLOSE INVENTORY-FILE.                                                
087700     CLOSE SALES-INPUT-FILE.                                              
087800     CLOSE MOVEMENT-FILE.                                                 
087900     CLOSE INVOICE-FILE.                                                  
088000     CLOSE INVOICE-DETAIL-FILE.                                           
088100     CLOSE PRTOUT.                                                        
088200                                                                          
088300 3100-REWRITE-INVENTORY.                                                  
088400     MOVE SPACES TO NEW-INVENTORY-REC.                                    
088500     MOVE PI-PROD-ID (PI-IDX) TO N-PROD-ID.                               
088600     MOVE PI-QUANTITY (PI-IDX) TO N-QUANTITY.                             
088700     MOVE PI-MIN-STOCK (PI-IDX) TO N-MIN-STOCK.                           
088800     MOVE PI-MAX-STOCK (PI-IDX) TO N-MAX-STOCK.                           
088900     MOVE INVENTORY-REC TO NEW-INVENTORY-REC.                             
089000     IF PI-IDX = 1                                                        
089100         OPEN OUTPUT NEW-INVENTORY-FILE                                   
089200     END-IF.                                                              
089300     WRITE NEW-INVENTORY-REC.                                             
089400     IF PI-IDX = C-PROD-COUNT                                             
089500         CLOSE NEW-INVENTORY-FILE                                         
089600     END-IF.                                                              
089700                                                                          
089800 9000-READ-SALE.                                                          
089900     READ SALES-INPUT-FILE                                                
090000         AT END                                                           
090100             MOVE "NO " TO MORE-RECS                                      
090200     END-READ.                                                            
090300                                                                          
090400 9900-HEADING.                                                            
090500     ADD 1 TO C-PCTR.                                                     
090600     MOVE C-PCTR TO O-PCTR.                                               
090700     WRITE PRTLINE FROM COMPANY-TITLE                                     
090800         AFTER ADVANCING PAGE.                                            
090900     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
091000         AFTER ADVANCING 2 LINES.                                         
091100                                                                          
091200*****************************************************************         
091300*  FIELD NOTES - H-STATUS AND THE INVOICE LIFECYCLE (CR-0779)    *        
091400*****************************************************************         
091500*                                                                         
091600*    H-STATUS MOVES THROUGH UP TO THREE VALUES OVER AN INVOICES           
091700*    LIFE: "ABIERTA" (WRITTEN BY THIS PROGRAM AT 2895-WRITE-              
091800*    ABIERTA-HEADER, TABLE SESSIONS ONLY), "COMPLETADA" (WRITTEN BY       
091900*    THIS PROGRAM AT 2940-WRITE-HEADER, EVERY INVOICE), AND               
092000*    "ANULADA" (WRITTEN ONLY BY CAFEVOID, NEVER BY THIS PROGRAM).         
092100*                                                                         
092200*    A ONE-SHOT SALE SKIPS THE FIRST STEP ENTIRELY - ITS ONLY             
092300*    HEADER RECORD IS COMPLETADA.  A TABLE SESSION THAT NEVER PAYS        
092400*    (THE BATCH ENDS WITH OPEN LINES STILL ON THE TABLE) LEAVES           
092500*    BEHIND AN ABIERTA RECORD WITH NO MATCHING COMPLETADA RECORD -        
092600*    THIS IS EXPECTED, NOT AN ERROR CONDITION, AND IS WHY                 
092700*    CAFERPT1S SALES SUMMARY AND CAFEVOIDS VOID LOGIC BOTH                
092800*    IGNORE ANY HEADER WHOSE STATUS IS NOT COMPLETADA.                    
092900                                                                          
093000*****************************************************************         
093100*  WHY THE ABIERTA HEADER CARRIES ZERO ON EVERY DOLLAR FIELD     *        
093200*****************************************************************         
093300*                                                                         
093400*    AT THE MOMENT 2895-WRITE-ABIERTA-HEADER RUNS, NOT ONE SALE           
093500*    LINE HAS BEEN PRICED FOR THIS INVOICE YET - CUR-LINE-TABLE IS        
093600*    EMPTY, WS-SUBTOTAL-TOTAL AND WS-TAX-TOTAL ARE WHATEVER THEY          
093700*    WERE LEFT AT FROM THE PRIOR INVOICES 2990-RESET.  RATHER THAN        
093800*    RISK CARRYING A STALE FIGURE FORWARD, EVERY DOLLAR FIELD ON          
093900*    THE ABIERTA RECORD IS EXPLICITLY ZEROED.  THE REAL FIGURES           
094000*    ONLY EVER APPEAR ON THE COMPLETADA RECORD WRITTEN LATER BY           
094100*    2940-WRITE-HEADER, ONCE EVERY LINE HAS ACTUALLY BEEN PRICED.         
094200                                                                          
094300*****************************************************************         
094400*  FIELD NOTES - WHY CI-CUSTOMER-ID IS NOT REFRESHED EVERY       *        
094500*  RECORD LIKE THE OTHER CI- FIELDS                              *        
094600*****************************************************************         
094700*                                                                         
094800*    CI-CUSTOMER-ID IS SET ONLY WHEN A NEW INVOICE NUMBER STARTS,         
094900*    AT 1000-INIT AND AT THE TOP OF 2000-MAINLINE, NOT ON EVERY           
095000*    SALE-INPUT RECORD THE WAY CI-DISCOUNT-PCT AND THE OTHER              
095100*    PAYMENT-RELATED FIELDS NOW ARE (CR-0779).  A CUSTOMER DOES NOT       
095200*    CHANGE PARTWAY THROUGH THEIR OWN TAB - EVERY ADD-ITEM AND PAY        
095300*    RECORD FOR ONE INVOICE NUMBER IS EXPECTED TO CARRY THE SAME          
095400*    SLI-CUSTOMER-ID, SO REFRESHING IT EVERY RECORD WOULD JUST ADD        
095500*    RISK WITHOUT ANY BUSINESS BENEFIT.                                   
095600                                                                          
095700*****************************************************************         
095800*  WHY THIS FIX DID NOT TOUCH 2930-CALC-INVOICE                 *         
095900*****************************************************************         
096000*                                                                         
096100*    2930-CALC-INVOICE ALREADY READS CI-DISCOUNT-PCT, CI-SVC-CHG-         
096200*    PCT, CI-DELIVERY-AMT AND CI-AMOUNT-RCVD AT THE TIME 2900-            
096300*    FINISH-INVOICE CALLS IT - WHICH IS AFTER THE LAST SALE-INPUT         
096400*    RECORD FOR THE INVOICE HAS ALREADY BEEN READ AND ITS CI-             
096500*    FIELDS MOVED IN AT 2000-MAINLINE.  ONCE THE CI- GROUP ITSELF         
096600*    REFRESHES ON EVERY RECORD (CR-0779), 2930-CALC-INVOICE               
096700*    AUTOMATICALLY SEES THE LAST RECORDS VALUES WITHOUT ANY               
096800*    CHANGE OF ITS OWN - THE FIX LIVES ENTIRELY AT THE CAPTURE            
096900*    POINT, NOT AT THE CALCULATION POINT.                                 
097000                                                                          
097100*****************************************************************         
097200*  HOW A TABLE-SESSION INVOICE FLOWS THROUGH THIS PROGRAM        *        
097300*****************************************************************         
097400*                                                                         
097500*    1.  FIRST SALE-INPUT RECORD FOR A NEW INVOICE NUMBER ARRIVES,        
097600*        MODE "ADD" - 2000-MAINLINE SEES THE INVOICE NUMBER CHANGE,       
097700*        WRITES THE ABIERTA HEADER, AND ADDS THE FIRST LINE TO            
097800*        CUR-LINE-TABLE.  NO DETAIL RECORD IS WRITTEN YET.                
097900*                                                                         
098000*    2.  ZERO OR MORE FURTHER "ADD" OR "REMOVE" RECORDS FOR THE           
098100*        SAME INVOICE NUMBER ARRIVE OVER TIME, EACH ONE MERGING           
098200*        INTO OR SUBTRACTING FROM THE MATCHING OPEN LINE.  NONE OF        
098300*        THESE TRIGGER A NEW ABIERTA RECORD - THAT ONLY HAPPENS           
098400*        ONCE, ON THE INVOICE NUMBERS FIRST APPEARANCE.                   
098500*                                                                         
098600*    3.  A "PAY" RECORD ARRIVES CARRYING THE REAL DISCOUNT, SERVICE       
098700*        CHARGE, DELIVERY AND PAYMENT METHOD - THESE OVERWRITE            
098800*        WHATEVER WAS CAPTURED EARLIER (CR-0779, RULE 4).                 
098900*                                                                         
099000*    4.  THE NEXT SALE-INPUT RECORD CARRIES A DIFFERENT INVOICE           
099100*        NUMBER (OR END OF FILE IS REACHED) - 2900-FINISH-INVOICE         
099200*        RUNS, VALIDATES STOCK, PRICES EVERY LINE, POSTS ONE SALIDA       
099300*        MOVEMENT PER LINE, COMPUTES THE INVOICE TOTAL USING              
099400*        WHICHEVER CI- FIELDS WERE LAST SET, AND WRITES THE               
099500*        COMPLETADA HEADER.                                               
099600                                                                          
099700*****************************************************************         
099800*  OPERATOR RECOVERY NOTES                                       *        
099900*****************************************************************         
100000*                                                                         
100100*    IF A RUN ABENDS AFTER AN ABIERTA HEADER HAS ALREADY BEEN             
100200*    WRITTEN BUT BEFORE THE MATCHING COMPLETADA RECORD, SIMPLY            
100300*    RESUBMIT THE WHOLE SALES-INPUT BATCH FROM THE TOP - THIS             
100400*    PROGRAM HAS NO CHECKPOINT/RESTART LOGIC, SO A RERUN WILL             
100500*    SIMPLY WRITE A SECOND ABIERTA RECORD FOR THE SAME INVOICE            
100600*    NUMBER FOLLOWED BY THE COMPLETADA RECORD.  NEITHER CAFERPT1          
100700*    NOR CAFEVOID IS CONFUSED BY A DUPLICATE ABIERTA RECORD SINCE         
100800*    BOTH IGNORE ANY HEADER THAT IS NOT COMPLETADA.                       
100900                                                                          
101000*****************************************************************         
101100*  NAMING CONVENTIONS USED IN THIS PROGRAM                       *        
101200*****************************************************************         
101300*                                                                         
101400*    SLI- PREFIXES THE SALE-INPUT RECORD, H- THE INVOICE HEADER,          
101500*    D- THE INVOICE DETAIL, P- THE PRODUCT MASTER, N- THE                 
101600*    INVENTORY MASTER, M- THE MOVEMENT RECORD.  PI- PREFIXES THE          
101700*    COMBINED PRODUCT/INVENTORY WORKING TABLE, CL- THE CURRENT-           
101800*    INVOICE LINE TABLE, CI- THE CURRENT-INVOICE HEADER GROUP.            
101900*    O- PREFIXES EVERY FIELD THAT LANDS ON THE PRINTED PAGE.  C-          
102000*    PREFIXES A COUNTER OR SUBSCRIPT; WS- IS RESERVED FOR                 
102100*    EVERYTHING ELSE.                                                     
102200                                                                          
102300*****************************************************************         
102400*  WHAT THIS PROGRAM DOES NOT DO (NON-GOALS)                     *        
102500*****************************************************************         
102600*                                                                         
102700*    -  IT DOES NOT VALIDATE SLI-PROD-ID AGAINST AN ACTIVE-PRODUCT        
102800*       FLAG - AN INACTIVE PRODUCT STILL PRICES NORMALLY AS LONG AS       
102900*       IT IS ON THE PRODUCT MASTER AND HAS STOCK ON HAND.  P-IS-         
103000*       ACTIVE IS CARRIED ON THE PRODUCT RECORD BUT THIS PROGRAM          
103100*       NEVER TESTS IT.                                                   
103200*                                                                         
103300*    -  IT DOES NOT SPLIT A TABLE-SESSION INVOICES PAYMENT ACROSS         
103400*       MULTIPLE TENDER TYPES - CI-PAYMENT-METHOD AND CI-AMOUNT-          
103500*       RCVD ARE SINGLE FIELDS, SO A GUEST PAYING PART CASH AND           
103600*       PART CARD NEEDS A SEPARATE, UPSTREAM RECONCILIATION STEP          
103700*       BEFORE ONE SALE-INPUT RECORD CAN BE BUILT.                        
103800*                                                                         
103900*    -  IT DOES NOT PRINT A SEPARATE TABLE-SESSION "OPEN CHECKS"          
104000*       REPORT - THE ABIERTA RECORDS THIS PROGRAM LEAVES BEHIND           
104100*       FOR AN UNPAID TABLE ARE READABLE ONLY BY SOMEONE WRITING A        
104200*       NEW PROGRAM AGAINST INVOICE-FILE DIRECTLY.                        
104300                                                                          
104400*****************************************************************         
104500*  FIELD NOTES - WHY CUR-LINE-TABLE IS ONLY 50 ENTRIES DEEP       *       
104600*****************************************************************         
104700*                                                                         
104800*    FIFTY OPEN LINES PER INVOICE WAS CONSIDERED GENEROUS WHEN THIS       
104900*    TABLE WAS SIZED UNDER CR-0452 - THE BUSIEST TABLE SESSION ON         
105000*    RECORD AT THAT TIME RAN UNDER TWENTY DISTINCT PRODUCTS BEFORE        
105100*    PAYING OUT.  A FIFTY-FIRST DISTINCT PRODUCT ON ONE INVOICE           
105200*    WOULD OVERFLOW CL-ENTRY SILENTLY ON THIS DIALECT - THERE IS NO       
105300*    SUBSCRIPT-RANGE CHECKING COMPILED IN - SO IF A FUTURE MENU           
105400*    EXPANSION EVER MAKES THAT A REAL POSSIBILITY, RAISE THE OCCURS       
105500*    CLAUSE ON CUR-LINE-TABLE BEFORE IT HAPPENS IN PRODUCTION.            
105600                                                                          
105700*****************************************************************         
105800*  FIELD NOTES - WHY PI-QUANTITY IS DEBITED INSIDE 2920-PRICE-   *        
105900*  LINE RATHER THAN INSIDE 2910-VALIDATE-STOCK                   *        
106000*****************************************************************         
106100*                                                                         
106200*    2910-VALIDATE-STOCK ONLY COMPARES CL-QUANTITY AGAINST PI-            
106300*    QUANTITY - IT NEVER CHANGES PI-QUANTITY, BECAUSE RULE 8 SAYS A       
106400*    STOCK SHORTAGE ON ANY ONE LINE REJECTS THE WHOLE INVOICE, AND        
106500*    A REJECTED INVOICE MUST LEAVE EVERY PRODUCTS ON-HAND                 
106600*    QUANTITY EXACTLY AS IT WAS FOUND.  ONLY ONCE EVERY LINE HAS          
106700*    PASSED VALIDATION DOES 2920-PRICE-LINE ACTUALLY DEBIT THE            
106800*    TABLE, ONE LINE AT A TIME, SO A PARTIALLY-PRICED REJECT CAN          
106900*    NEVER HAPPEN.                                                        
107000                                                                          
107100*****************************************************************         
107200*  FIELD NOTES - H-INV-TYPE                                      *        
107300*****************************************************************         
107400*                                                                         
107500*    H-INV-TYPE IS HARD-CODED TO "VENTA" ON EVERY HEADER RECORD           
107600*    THIS PROGRAM WRITES, ABIERTA OR COMPLETADA ALIKE - THIS              
107700*    PROGRAM HAS NO CONCEPT OF A CREDIT MEMO OR A RETURN INVOICE.         
107800*    IF THIS SYSTEM EVER GROWS A SEPARATE RETURNS PROCESS IT WILL         
107900*    BE A NEW PROGRAM, NOT A NEW ENTRY MODE BOLTED ONTO THIS ONE.         
108000                                                                          
108100*****************************************************************         
108200*  PERFORMANCE NOTES                                             *        
108300*****************************************************************         
108400*                                                                         
108500*    1100-LOAD-MASTERS RUNS ONCE PER EXECUTION AND LOADS THE WHOLE        
108600*    PRODUCT MASTER INTO PROD-INV-TABLE REGARDLESS OF HOW FEW             
108700*    PRODUCTS THE DAYS SALES BATCH ACTUALLY TOUCHES - THIS WAS A          
108800*    DELIBERATE TRADE-OFF MADE UNDER THE ORIGINAL CR-0118 DESIGN:         
108900*    A SUBSCRIPT SEARCH AGAINST AN IN-MEMORY TABLE IS CHEAPER OVER        
109000*    A FULL BATCH THAN RE-READING PRODUCT-FILE FOR EVERY SALE LINE        
109100*    WOULD BE, EVEN THOUGH IT MEANS LOADING PRODUCTS THAT NEVER           
109200*    SELL THAT DAY.  THIS HAS NEVER BEEN A BOTTLENECK IN PRACTICE -       
109300*    THE FULL PRODUCT MASTER HAS STAYED WELL UNDER THE 500-ENTRY          
109400*    OCCURS LIMIT SINCE THE PROGRAM WAS WRITTEN.                          
109500                                                                          
109600*****************************************************************         
109700*  FIELD NOTES - WS-DISC-BASE AND THE CR-0674 FORMULA CHANGE     *        
109800*****************************************************************         
109900*                                                                         
110000*    BEFORE CR-0674 EVERY INVOICE, ONE-SHOT OR TABLE-PAY, BASED ITS       
110100*    DISCOUNT ON SUBTOTAL PLUS TAX.  FINANCE FLAGGED THAT A TABLE-        
110200*    PAY DISCOUNT WAS EFFECTIVELY DISCOUNTING THE SALES TAX TOO,          
110300*    WHICH STATE AUDIT DID NOT ALLOW FOR A DINE-IN CHECK.  CR-0674        
110400*    SPLIT THE FORMULA IN TWO: A ONE-SHOT SALE (COUNTER SALE, RUNG        
110500*    UP AND PAID IMMEDIATELY) STILL USES SUBTOTAL PLUS TAX AS THE         
110600*    DISCOUNT BASE, BUT A TABLE-PAY INVOICE USES SUBTOTAL ALONE.          
110700*    WS-HOLD-MODE IS WHAT TELLS 2930-CALC-INVOICE WHICH FORMULA           
110800*    APPLIES - SEE PROCESSING NOTE 1 AT THE TOP OF THIS PROGRAM.          
110900                                                                          
111000*****************************************************************         
111100*  FIELD NOTES - WS-TAX-WORK                                     *        
111200*****************************************************************         
111300*                                                                         
111400*    WS-TAX-WORK IS DECLARED PIC S9(10)V9999 COMP-3, TWO DECIMAL          
111500*    PLACES DEEPER THAN CL-TAX-AMT, SO THE DIVISION BY 100 INSIDE         
111600*    2920-PRICE-LINE KEEPS A FRACTION OF A CENT OF PRECISION BEFORE       
111700*    THE RESULT IS MOVED DOWN INTO THE TWO-DECIMAL LINE FIELD.  NO        
111800*    ROUNDED CLAUSE IS USED ON THAT MOVE - THE EXTRA DECIMALS ARE         
111900*    SIMPLY TRUNCATED - BECAUSE THIS IS HOW THE TAX FIGURE HAS BEEN       
112000*    COMPUTED SINCE CR-0118 AND CHANGING IT NOW WOULD SHIFT PENNIES       
112100*    ON EVERY HISTORICAL INVOICE COMPARISON FINANCE RUNS.                 
112200                                                                          
112300*****************************************************************         
112400*  OPEN ITEMS / ITEMS FOR A FUTURE RELEASE                       *        
112500*****************************************************************         
112600*                                                                         
112700*    -  A VOIDED LINE WITHIN AN OPEN TABLE SESSION (REMOVE MODE)          
112800*       POSTS NO MOVEMENT-FILE ENTRY OF ITS OWN - THE STOCK NEVER         
112900*       LEFT THE BUILDING SINCE THE LINE WAS NEVER PRICED, SO THERE       
113000*       IS NOTHING TO REVERSE.  IF A FUTURE RELEASE EVER NEEDS TO         
113100*       PRICE A LINE BEFORE IT CAN BE REMOVED (FOR EXAMPLE, TO SHOW       
113200*       A RUNNING TAB TOTAL ON A GUEST RECEIPT MID-MEAL) THIS WILL        
113300*       NEED RECONSIDERING.                                               
113400*                                                                         
113500*    -  CR-0779 WAS SCOPED TO STOP AT THE HEADER LIFECYCLE AND THE        
113600*       CI- FIELD REFRESH.  A REQUEST TO ALSO PRINT A RUNNING             
113700*       "CURRENT TABLE BALANCE" LINE EVERY TIME AN ADD-ITEM BATCH         
113800*       IS PROCESSED, RAISED DURING THE SAME REVIEW, WAS DEFERRED         
113900*       TO A LATER RELEASE PENDING A DECISION ON WHETHER THAT BELONGS     
114000*       ON THIS PROGRAM OR ON THE POINT-OF-SALE FRONT END ITSELF.         
114100                                                                          
114200*****************************************************************         
114300*  OPERATOR NOTES - WHAT TO CHECK IF THE TOTALS LOOK WRONG       *        
114400*****************************************************************         
114500*                                                                         
114600*    1.  CONFIRM WHICH ENTRY MODE THE FIRST SALE-INPUT RECORD FOR         
114700*        THE INVOICE CARRIED - "ONESHOT" VERSUS ANY OTHER VALUE           
114800*        CHANGES THE DISCOUNT BASE (CR-0674) AND WHETHER AN ABIERTA       
114900*        HEADER WAS EVER WRITTEN (CR-0779).                               
115000*                                                                         
115100*    2.  CHECK THE SALES-INPUT DECK FOR MORE THAN ONE "PAY" RECORD        
115200*        ON THE SAME INVOICE NUMBER - SINCE CR-0779 THE LAST ONE          
115300*        SEEN ALWAYS WINS, SO A SECOND PAY RECORD WITH A BLANK            
115400*        DISCOUNT WILL ZERO OUT A DISCOUNT A FIRST PAY RECORD SET.        
115500*                                                                         
115600*    3.  CHECK FOR A REJECT-LINE ON THE PRINTED REPORT FOR THAT           
115700*        INVOICE NUMBER - A REJECTED INVOICE WRITES NO DETAIL, NO         
115800*        HEADER AND NO MOVEMENT RECORDS AT ALL, SO ITS ABSENCE FROM       
115900*        CAFERPT1S SALES SUMMARY IS EXPECTED, NOT A BUG.                  
116000                                                                          
116100*****************************************************************         
116200*  REVISION HISTORY NOTES - CR-0779 IN MORE DETAIL                *       
116300*****************************************************************         
116400*                                                                         
116500*    THIS CHANGE WAS RAISED BY AN INTERNAL AUDIT OF CLOSED TABLE          
116600*    CHECKS THAT FOUND SEVERAL INVOICES WHERE THE PRINTED RECEIPT         
116700*    SHOWED A DISCOUNT THE CUSTOMER HAD BEEN TOLD ABOUT, BUT THE          
116800*    COMPLETADA HEADER ON INVOICE-FILE SHOWED ZERO DISCOUNT - THE         
116900*    DISCOUNT HAD ARRIVED ON AN ADD-ITEM BATCH BEFORE THE ACTUAL          
117000*    PAY BATCH AND WAS OVERWRITTEN BY IT, OR NEVER CAPTURED AT ALL        
117100*    IF IT ARRIVED AFTER THE FIRST BATCH.  CR-0779 CLOSES BOTH            
117200*    GAPS: THE CI- GROUP NOW REFRESHES ON EVERY RECORD SO THE LAST        
117300*    ONE ALWAYS WINS, AND A TABLE SESSION NOW HAS AN EXPLICIT             
117400*    ABIERTA RECORD SHOWING IT WAS OPEN BEFORE IT WAS EVER PAID.          
117500                                                                          
117600*****************************************************************         
117700*  FIELD NOTES - WHY H-DISCOUNT-PCT AND H-DISCOUNT-AMT ARE BOTH  *        
117800*  CARRIED ON THE HEADER RECORD                                  *        
117900*****************************************************************         
118000*                                                                         
118100*    H-DISCOUNT-PCT IS THE RATE THE CUSTOMER WAS QUOTED; H-               
118200*    DISCOUNT-AMT IS THE DOLLAR FIGURE THAT RATE WORKED OUT TO ON         
118300*    THIS PARTICULAR INVOICES DISCOUNT BASE.  BOTH ARE KEPT SO A          
118400*    LATER AUDIT OR A REPRINTED RECEIPT CAN SHOW THE CUSTOMER THE         
118500*    SAME RATE THEY WERE QUOTED WITHOUT HAVING TO BACK IT OUT OF          
118600*    THE DOLLAR FIGURE AND THE SUBTOTAL, WHICH WOULD NOT ALWAYS           
118700*    RECONSTRUCT CLEANLY ONCE ROUNDING IS INVOLVED.                       
118800                                                                          
118900*****************************************************************         
119000*  FIELD NOTES - WHY 2926-PRINT-LINE USES A FRESH COMPUTE FOR    *        
119100*  O-TOTAL INSTEAD OF A FIELD ALREADY ON CUR-LINE-TABLE          *        
119200*****************************************************************         
119300*                                                                         
119400*    CUR-LINE-TABLE HAS NO FIELD FOR A LINES SUBTOTAL-PLUS-TAX            
119500*    COMBINED FIGURE - ONLY CL-SUBTOTAL AND CL-TAX-AMT SEPARATELY -       
119600*    SO THE PRINTED "TOTAL" COLUMN IS COMPUTED FRESH, ON THE SPOT,        
119700*    EVERY TIME A DETAIL LINE PRINTS.  THIS HAS BEEN THE PATTERN          
119800*    SINCE CR-0118 AND WAS NEVER REVISITED BECAUSE ADDING A SIXTH         
119900*    FIELD TO CUR-LINE-TABLE JUST TO HOLD A PRINT-ONLY DERIVED            
120000*    VALUE WOULD GROW THE TABLE FOR NO BUSINESS REASON.                   
120100                                                                          
120200*****************************************************************         
120300*  FIELD NOTES - THE SECOND 2900-FINISH-INVOICE CALL SITE        *        
120400*****************************************************************         
120500*                                                                         
120600*    2900-FINISH-INVOICE THRU 2990-RESET IS PERFORMED FROM TWO            
120700*    PLACES: ONCE INSIDE 2000-MAINLINE, WHEN THE INVOICE NUMBER ON        
120800*    THE SALES-INPUT STREAM CHANGES, AND ONCE MORE FROM 3000-             
120900*    CLOSING, AFTER THE LAST SALE-INPUT RECORD HAS BEEN READ, SO          
121000*    THE VERY LAST INVOICE IN THE FILE ALWAYS GETS PRICED AND             
121100*    WRITTEN EVEN THOUGH THERE IS NO FOLLOWING INVOICE NUMBER TO          
121200*    TRIGGER THE CHANGE-DETECTION LOGIC INSIDE 2000-MAINLINE.             
121300                                                                          
121400*****************************************************************         
121500*  FIELD NOTES - WS-FIRST-TIME                                   *        
121600*****************************************************************         
121700*                                                                         
121800*    WS-FIRST-TIME IS SET "YES" ONCE, AT THE TOP OF 1000-INIT, AND        
121900*    NEVER TESTED OR RESET ANYWHERE IN THIS PROGRAM - IT SURVIVES         
122000*    FROM AN EARLIER REVISION THAT USED IT TO SUPPRESS A ONE-TIME         
122100*    STARTUP MESSAGE ON THE OPERATOR CONSOLE.  IT IS LEFT IN PLACE        
122200*    RATHER THAN REMOVED SINCE A FUTURE REQUEST TO RESTORE THAT           
122300*    MESSAGE WOULD ONLY NEED THE TEST ADDED BACK, NOT THE FIELD.          
122400                                                                          
122500*****************************************************************         
122600*  FIELD NOTES - THE ORDER OF FILE OPENS IN 1000-INIT            *        
122700*****************************************************************         
122800*                                                                         
122900*    INPUT FILES OPEN BEFORE OUTPUT FILES ON THIS PROGRAM, THE            
123000*    SAME CONVENTION CAFEMOV1 AND CAFEVOID FOLLOW - IF ANY INPUT          
123100*    FILE IS MISSING FROM THE JCL, THE RUN ABENDS BEFORE A SINGLE         
123200*    OUTPUT RECORD HAS BEEN WRITTEN, WHICH KEEPS A MISCONFIGURED          
123300*    RUN FROM LEAVING BEHIND A PARTIAL, MISLEADING OUTPUT SET.            
123400                                                                          
