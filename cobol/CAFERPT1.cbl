000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CAFERPT1.                                             
000300 AUTHOR.            P R QUINTANA.                                         
000400 INSTALLATION.      CARBON CAFE DATA PROCESSING.                          
000500 DATE-WRITTEN.      02/09/1990.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             
000800                                                                          
000900*****************************************************************         
001000*  CAFERPT1 -- SALES REPORTING / CONTROL-BREAK SUMMARIZER        *        
001100*  DRIVEN BY THE INVOICE MASTER, LIMITED TO COMPLETADA HEADERS   *        
001200*  IN THE REQUESTED DATE RANGE.  PRODUCES SEVEN SECTIONS IN ONE  *        
001300*  RUN: SALES SUMMARY, DAILY SALES, TOP-N PRODUCTS, TOP-N        *        
001400*  CUSTOMERS, SALES BY CATEGORY, SALES BY PAYMENT METHOD, AND    *        
001500*  THE CURRENT INVENTORY VALUATION.                              *        
001600*****************************************************************         
001700*                     CHANGE LOG                                          
001800*---------------------------------------------------------------          
001900* DATE     BY    REQUEST    DESCRIPTION                                   
002000*---------------------------------------------------------------          
002100* 020990   PRQ   CR-0212    ORIGINAL PROGRAM - SALES SUMMARY              
002200*                           AND DAILY SALES SECTIONS ONLY.                
002300* 081591   PRQ   CR-0259    ADDED TOP-10 PRODUCT AND CUSTOMER             
002400*                           RANKING SECTIONS.                             
002500* 040793   RLH   CR-0318    ADDED SALES-BY-CATEGORY AND SALES-            
002600*                           BY-PAYMENT-METHOD, TWO-PASS FOR THE           
002700*                           PERCENTAGE-OF-GRAND-TOTAL COLUMN.             
002800* 112995   RLH   CR-0407    ADDED INVENTORY VALUATION SECTION             
002900*                           AT MONTH-END PROCESSING REQUEST.              
003000* 081998   JQP   CR-0591    YEAR 2000 REMEDIATION - ALL DATE              
003100*                           FIELDS EXPANDED TO 4-DIGIT CENTURY.           
003200* 030899   JQP   CR-0604    VERIFIED Y2K FIX - DAILY BREAK NOW            
003300*                           SORTS CORRECTLY ACROSS A CENTURY              
003400*                           BOUNDARY TEST DECK.                           
003500* 061401   SNG   CR-0656    TOP-N LIMIT IS NOW A RUN PARAMETER            
003600*                           INSTEAD OF A HARD-CODED TOP 10.               
003700* 042904   SNG   CR-0701    CATEGORY BREAKDOWN NOW KEYS ON THE            
003800*                           PRODUCT CODE PREFIX - NO SEPARATE             
003900*                           CATEGORY MASTER EXISTS ON THIS BOX.           
004000* 091306   MFT   CR-0733    MARGIN PERCENT CARRIED TO 4 DECIMAL           
004100*                           PLACES BEFORE THE TIMES-100 STEP,             
004200*                           PER FINANCE REQUEST - SEE RULE 12.            
004300* 052108   MFT   CR-0761    PER-LINE PROFIT ADDED TO THE TOP-N            
004400*                           PRODUCT SECTION (RULE 15) - PRIOR TO          
004500*                           THIS CHANGE ONLY REVENUE WAS SHOWN,           
004600*                           NOT MARGIN, SO A TOP SELLER COULD             
004700*                           STILL BE A MONEY LOSER UNNOTICED.             
004800* 112210   LKH   CR-0789    ADDED THE ZERO-SALES SWITCH SO A              
004900*                           DATE RANGE WITH NO QUALIFYING                 
005000*                           INVOICES PRINTS ONE CLEAR NOTE LINE           
005100*                           INSTEAD OF SEVEN SECTIONS OF ZEROES.          
005200*---------------------------------------------------------------          
005300                                                                          
005400*****************************************************************         
005500*  PROCESSING NOTES - READ BEFORE CHANGING THIS PROGRAM          *        
005600*****************************************************************         
005700*                                                                         
005800*    1.  THIS PROGRAM MAKES A SINGLE PASS OVER THE INVOICE MASTER,        
005900*        ACCUMULATING ALL SEVEN REPORT SECTIONS TOGETHER, RATHER          
006000*        THAN SEVEN SEPARATE PASSES.  A SECOND, NESTED PASS OVER          
006100*        INVOICE-DETAIL-FILE IS DRIVEN ONCE PER QUALIFYING HEADER         
006200*        FROM 2800-ACCUM-DETAIL-LINES - THE SAME INVOICE/DETAIL           
006300*        GROUP-READ SHAPE CAFEVOID USES, JUST WITHOUT THE WRITE.          
006400*                                                                         
006500*    2.  ONLY INVOICE HEADERS WITH H-STATUS = "COMPLETADA" AND AN         
006600*        H-INV-DATE WITHIN THE RUN-PARM RANGE EVER REACH ANY              
006700*        ACCUMULATOR.  AN ABIERTA INVOICE (STILL OPEN ON A TABLE)         
006800*        OR AN ANULADA INVOICE (VOIDED BY CAFEVOID) IS SKIPPED            
006900*        ENTIRELY - NEITHER SHOULD COUNT TOWARD A SALES FIGURE.           
007000*                                                                         
007100*    3.  SALES BY CATEGORY AND SALES BY PAYMENT METHOD ARE BOTH           
007200*        TWO-PASS SECTIONS (CR-0318): THE FIRST PASS, DURING THE          
007300*        MAIN ACCUMULATION, BUILDS THE BREAKDOWN TABLE AND THE            
007400*        RUN-WIDE GRAND TOTAL; THE SECOND PASS, AFTER THE GRAND           
007500*        TOTAL IS FINAL, PRINTS EACH ROWS PERCENTAGE OF IT.  A            
007600*        PERCENTAGE CANNOT BE PRINTED DURING THE FIRST PASS BECAUSE       
007700*        THE DENOMINATOR IS NOT YET KNOWN.                                
007800*                                                                         
007900*    4.  THE TOP-N PRODUCT AND CUSTOMER SECTIONS USE A PERFORM            
008000*        VARYING SELECTION SORT OVER THE WHOLE TABLE, DESCENDING BY       
008100*        REVENUE OR SPEND, THEN PRINT ONLY THE FIRST WS-TOPN-LIMIT        
008200*        ENTRIES WITH A NON-ZERO AMOUNT.  THE SORT TOUCHES THE FULL       
008300*        TABLE EVEN WHEN THE REQUESTED TOP-N IS SMALL, SINCE A            
008400*        PARTIAL SORT WOULD NOT RELIABLY SURFACE THE CORRECT TOP          
008500*        ENTRIES WITHOUT ALSO ORDERING EVERYTHING AHEAD OF THEM.          
008600                                                                          
008700 ENVIRONMENT DIVISION.                                                    
008800 CONFIGURATION SECTION.                                                   
008900 SPECIAL-NAMES.                                                           
009000     C01 IS TOP-OF-FORM                                                   
009100     CLASS CAFE-ALPHABETIC IS "A" THRU "Z"                                
009200     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
009300             OFF STATUS IS NORMAL-RUN.                                    
009400 INPUT-OUTPUT SECTION.                                                    
009500 FILE-CONTROL.                                                            
009600                                                                          
009700*    INVOICE MASTER - THE DRIVING FILE FOR THE WHOLE RUN.  READ           
009800*    ONCE, FORWARD ONLY, NEVER REWRITTEN - THIS IS A REPORT, NOT          
009900*    AN UPDATE PROGRAM.                                                   
010000     SELECT INVOICE-FILE                                                  
010100            ASSIGN TO INVCFILE                                            
010200            ORGANIZATION IS SEQUENTIAL.                                   
010300                                                                          
010400*    INVOICE DETAIL - RE-DRIVEN ONCE PER QUALIFYING HEADER FROM           
010500*    2800-ACCUM-DETAIL-LINES, NOT REWOUND BETWEEN INVOICES.               
010600     SELECT INVOICE-DETAIL-FILE                                           
010700            ASSIGN TO DETLFILE                                            
010800            ORGANIZATION IS SEQUENTIAL.                                   
010900                                                                          
011000*    PRODUCT MASTER - LOADED IN FULL AT 1100-LOAD-PRODUCTS SO A           
011100*    DETAIL LINE'S PRODUCT ID CAN BE PRICED BACK TO A NAME, CODE          
011200*    AND COST BY TABLE SUBSCRIPT.                                         
011300     SELECT PRODUCT-FILE                                                  
011400            ASSIGN TO PRODFILE                                            
011500            ORGANIZATION IS SEQUENTIAL.                                   
011600                                                                          
011700*    INVENTORY MASTER - READ ONCE, AT 4000-INVENTORY-VALUE, AFTER         
011800*    THE MAIN SALES PASS IS COMPLETE.                                     
011900     SELECT INVENTORY-FILE                                                
012000            ASSIGN TO INVNFILE                                            
012100            ORGANIZATION IS SEQUENTIAL.                                   
012200                                                                          
012300*    CUSTOMER MASTER - LOADED IN FULL AT 1200-LOAD-CUSTOMERS, SAME        
012400*    SHAPE AS THE PRODUCT TABLE.                                          
012500     SELECT CUSTOMER-FILE                                                 
012600            ASSIGN TO CUSTFILE                                            
012700            ORGANIZATION IS SEQUENTIAL.                                   
012800                                                                          
012900*    RUN-PARM-FILE CARRIES THE DATE RANGE AND THE TOP-N LIMIT FOR         
013000*    THIS RUN - ONE RECORD, READ AND CLOSED BEFORE ANY OTHER FILE         
013100*    IS EVEN OPENED (CR-0656).                                            
013200     SELECT RUN-PARM-FILE                                                 
013300            ASSIGN TO PARMFILE                                            
013400            ORGANIZATION IS SEQUENTIAL.                                   
013500                                                                          
013600     SELECT PRTOUT                                                        
013700            ASSIGN TO RPTFILE                                             
013800            ORGANIZATION IS RECORD SEQUENTIAL.                            
013900                                                                          
014000 DATA DIVISION.                                                           
014100 FILE SECTION.                                                            
014200                                                                          
014300*    INVOICE-REC - THE SAME HEADER LAYOUT CAFEINV1 WRITES AND             
014400*    CAFEVOID UPDATES.  THIS PROGRAM ONLY EVER READS H-STATUS,            
014500*    NEVER CHANGES IT.                                                    
014600 FD  INVOICE-FILE                                                         
014700     LABEL RECORD IS STANDARD                                             
014800     RECORD CONTAINS 273 CHARACTERS                                       
014900     DATA RECORD IS INVOICE-REC.                                          
015000 01  INVOICE-REC.                                                         
015100     05  H-INV-NUMBER       PIC X(50).                                    
015200     05  H-INV-TYPE         PIC X(20).                                    
015300     05  H-CUSTOMER-ID      PIC 9(9).                                     
015400     05  H-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
015500     05  H-TAX-AMOUNT       PIC S9(10)V99 COMP-3.                         
015600     05  H-DISCOUNT-PCT     PIC S9(3)V99  COMP-3.                         
015700     05  H-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
015800     05  H-SVC-CHG-PCT      PIC S9(3)V99  COMP-3.                         
015900     05  H-SVC-CHG-AMT      PIC S9(10)V99 COMP-3.                         
016000     05  H-DELIVERY-AMT     PIC S9(10)V99 COMP-3.                         
016100     05  H-TOTAL            PIC S9(10)V99 COMP-3.                         
016200     05  H-PAYMENT-METHOD   PIC X(50).                                    
016300     05  H-PAYMENT-STATUS   PIC X(20).                                    
016400     05  H-AMOUNT-RCVD      PIC S9(10)V99 COMP-3.                         
016500     05  H-CHANGE-AMOUNT    PIC S9(10)V99 COMP-3.                         
016600     05  H-STATUS           PIC X(20).                                    
016700     05  H-VOID-REASON      PIC X(80).                                    
016800     05  H-INV-DATE         PIC 9(8).                                     
016900     05  FILLER             PIC X(01).                                    
017000                                                                          
017100*    DETAIL-REC - ONE LINE SOLD.  D-COST-PRICE AND D-SUBTOTAL             
017200*    DRIVE THE GROSS-PROFIT AND LINE-PROFIT FIGURES (RULES 12, 15).       
017300 FD  INVOICE-DETAIL-FILE                                                  
017400     LABEL RECORD IS STANDARD                                             
017500     RECORD CONTAINS 271 CHARACTERS                                       
017600     DATA RECORD IS DETAIL-REC.                                           
017700 01  DETAIL-REC.                                                          
017800     05  D-INVOICE-NUMBER   PIC X(50).                                    
017900     05  D-PROD-ID          PIC 9(9).                                     
018000     05  D-PROD-NAME        PIC X(200).                                   
018100     05  D-QUANTITY         PIC S9(10)V99 COMP-3.                         
018200     05  D-UNIT-PRICE       PIC S9(10)V99 COMP-3.                         
018300     05  D-COST-PRICE       PIC S9(10)V99 COMP-3.                         
018400     05  D-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
018500     05  D-TAX-AMT          PIC S9(10)V99 COMP-3.                         
018600     05  D-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
018700     05  FILLER             PIC X(02).                                    
018800                                                                          
018900*    PRODUCT-REC - MASTER PRICE/COST LIST, LOADED IN FULL SO EVERY        
019000*    DETAIL LINE CAN BE PRICED BACK WITHOUT A RE-READ PER LINE.           
019100 FD  PRODUCT-FILE                                                         
019200     LABEL RECORD IS STANDARD                                             
019300     RECORD CONTAINS 273 CHARACTERS                                       
019400     DATA RECORD IS PRODUCT-REC.                                          
019500 01  PRODUCT-REC.                                                         
019600     05  P-PROD-ID          PIC 9(9).                                     
019700     05  P-PROD-CODE        PIC X(50).                                    
019800     05  P-PROD-NAME        PIC X(200).                                   
019900     05  P-COST-PRICE       PIC S9(10)V99 COMP-3.                         
020000     05  P-SALE-PRICE       PIC S9(10)V99 COMP-3.                         
020100     05  P-TAX-RATE         PIC S9(3)V99  COMP-3.                         
020200     05  P-IS-ACTIVE        PIC X(1).                                     
020300     05  FILLER             PIC X(06).                                    
020400                                                                          
020500*    INVENTORY-REC - SAME LAYOUT CAFEMOV1 AND CAFEVOID USE, READ          
020600*    HERE ONLY FOR THE VALUATION SECTION AT THE VERY END OF THE RUN.      
020700 FD  INVENTORY-FILE                                                       
020800     LABEL RECORD IS STANDARD                                             
020900     RECORD CONTAINS 40 CHARACTERS                                        
021000     DATA RECORD IS INVENTORY-REC.                                        
021100 01  INVENTORY-REC.                                                       
021200     05  N-PROD-ID          PIC 9(9).                                     
021300     05  N-QUANTITY         PIC S9(10)V99 COMP-3.                         
021400     05  N-MIN-STOCK        PIC S9(10)V99 COMP-3.                         
021500     05  N-MAX-STOCK        PIC S9(10)V99 COMP-3.                         
021600     05  FILLER             PIC X(07).                                    
021700                                                                          
021800*    CUSTOMER-REC - NAME AND DOCUMENT NUMBER ONLY.  NO ADDRESS OR         
021900*    PHONE IS KEPT ON THIS MASTER; THOSE LIVE ON A SEPARATE FILE          
022000*    THIS PROGRAM HAS NO NEED TO TOUCH.                                   
022100 FD  CUSTOMER-FILE                                                        
022200     LABEL RECORD IS STANDARD                                             
022300     RECORD CONTAINS 221 CHARACTERS                                       
022400     DATA RECORD IS CUSTOMER-REC.                                         
022500 01  CUSTOMER-REC.                                                        
022600     05  C-CUST-ID          PIC 9(9).                                     
022700     05  C-FULL-NAME        PIC X(200).                                   
022800     05  C-DOCUMENT-NO      PIC X(20).                                    
022900     05  FILLER             PIC X(02).                                    
023000                                                                          
023100*    RUN-PARM-REC - ONE RECORD PER RUN.  RP-TOPN-LIMIT OF ZERO            
023200*    MEANS "USE THE DEFAULT OF 10" - SEE 1000-INIT.                       
023300 FD  RUN-PARM-FILE                                                        
023400     LABEL RECORD IS STANDARD                                             
023500     RECORD CONTAINS 20 CHARACTERS                                        
023600     DATA RECORD IS RUN-PARM-REC.                                         
023700 01  RUN-PARM-REC.                                                        
023800     05  RP-START-DATE      PIC 9(8).                                     
023900     05  RP-END-DATE        PIC 9(8).                                     
024000     05  RP-TOPN-LIMIT      PIC 9(4).                                     
024100                                                                          
024200 FD  PRTOUT                                                               
024300     LABEL RECORD IS OMITTED                                              
024400     RECORD CONTAINS 132 CHARACTERS                                       
024500     LINAGE IS 60 WITH FOOTING AT 55                                      
024600     DATA RECORD IS PRTLINE.                                              
024700 01  PRTLINE                PIC X(132).                                   
024800                                                                          
024900 WORKING-STORAGE SECTION.                                                 
025000 01  WORK-AREA.                                                           
025100     05  MORE-RECS          PIC X(3)   VALUE "YES".                       
025200     05  C-PCTR             PIC 99     COMP VALUE ZERO.                   
025300     05  C-INV-COUNT        PIC 9(7)   COMP VALUE ZERO.                   
025400     05  C-PROD-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
025500     05  C-CUST-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
025600     05  C-CAT-COUNT        PIC 9(4)   COMP VALUE ZERO.                   
025700     05  C-PAY-COUNT        PIC 9(4)   COMP VALUE ZERO.                   
025800     05  C-INVN-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
025900     05  C-SUB              PIC 9(4)   COMP VALUE ZERO.                   
026000     05  C-SUB2             PIC 9(4)   COMP VALUE ZERO.                   
026100     05  C-RANK             PIC 9(4)   COMP VALUE ZERO.                   
026200     05  WS-FOUND           PIC X(3)   VALUE "NO ".                       
026300     05  WS-EOF-DET         PIC X(3)   VALUE "NO ".                       
026400     05  WS-LOW-STOCK       PIC 9(4)   COMP VALUE ZERO.                   
026500     05  WS-OUT-STOCK       PIC 9(4)   COMP VALUE ZERO.                   
026600     05  WS-ACTIVE-PRODS    PIC 9(4)   COMP VALUE ZERO.                   
026700                                                                          
026800*    WS-ZERO-SALES-SW - RUN-WIDE SWITCH, SET WHEN THE ACCUMULATION        
026900*    PASS COMPLETES WITH ST-SALES-COUNT STILL AT ZERO - MEANING NOT       
027000*    ONE INVOICE IN THE REQUESTED RANGE WAS FOUND COMPLETADA.             
027100*    TESTED AT 3000-SUMMARY-SECTIONS SO THE MANAGER SEES ONE PLAIN        
027200*    NOTE LINE INSTEAD OF SEVEN SECTIONS FULL OF ZERO TOTALS.             
027300*    ADDED BY CR-0789 - CAFEMOV1, CAFEVOID AND CAFEINV1 ALL CARRY         
027400*    AN EQUIVALENT RUN-WIDE SWITCH UNDER A DIFFERENT NAME.                
027500 77  WS-ZERO-SALES-SW        PIC X(3)   VALUE "NO ".                      
027600                                                                          
027700 01  RUN-PARMS.                                                           
027800     05  WS-START-DATE      PIC 9(8)   VALUE ZERO.                        
027900     05  WS-END-DATE        PIC 9(8)   VALUE ZERO.                        
028000     05  WS-TOPN-LIMIT      PIC 9(4)   VALUE 10.                          
028100                                                                          
028200 01  WS-RUN-DATE.                                                         
028300     05  WS-RUN-YY          PIC 99.                                       
028400     05  WS-RUN-MM          PIC 99.                                       
028500     05  WS-RUN-DD          PIC 99.                                       
028600                                                                          
028700 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.                               
028800     05  FILLER             PIC 9(6).                                     
028900                                                                          
029000 01  WS-CENTURY-DATE.                                                     
029100     05  WS-CC              PIC 99 VALUE 20.                              
029200     05  WS-YY-MM-DD        PIC 9(6).                                     
029300                                                                          
029400*    HOLD FIELD FOR THE DAILY-SALES CONTROL BREAK.                        
029500 01  WS-HOLD-DATE           PIC 9(8)   VALUE ZERO.                        
029600                                                                          
029700*    ALTERNATE CCYY/MM/DD VIEW OF THE HOLD DATE, USED WHEN                
029800*    SUPPORT HAS TO READ A PRINTOUT OVER THE PHONE.                       
029900 01  WS-HOLD-DATE-BRK REDEFINES WS-HOLD-DATE.                             
030000     05  WS-HB-CCYY         PIC 9(4).                                     
030100     05  WS-HB-MM           PIC 99.                                       
030200     05  WS-HB-DD           PIC 99.                                       
030300                                                                          
030400*    ALTERNATE SINGLE-FIELD VIEW OF THE RUN-PARM RANGE, FOR THE           
030500*    HEADING LINE THAT PRINTS THE WHOLE RANGE AS ONE LITERAL.             
030600 01  RUN-PARMS-ASRANGE REDEFINES RUN-PARMS.                               
030700     05  WS-RANGE-TEXT      PIC X(20).                                    
030800                                                                          
030900*    SALES SUMMARY / PROFITABILITY ACCUMULATORS (RULES 10-12).            
031000 01  SUMMARY-TOTALS.                                                      
031100     05  ST-SALES-TOTAL     PIC S9(10)V99 COMP-3 VALUE ZERO.              
031200     05  ST-SALES-COUNT     PIC 9(7)      COMP   VALUE ZERO.              
031300     05  ST-COST-TOTAL      PIC S9(10)V99 COMP-3 VALUE ZERO.              
031400     05  ST-AVG-TICKET      PIC S9(10)V99 COMP-3 VALUE ZERO.              
031500     05  ST-GROSS-PROFIT    PIC S9(10)V99 COMP-3 VALUE ZERO.              
031600     05  ST-MARGIN-WORK     PIC S9(5)V9999 COMP-3 VALUE ZERO.             
031700     05  ST-MARGIN-PCT      PIC S9(5)V99  COMP-3 VALUE ZERO.              
031800*    RULE 15 - PER-LINE PROFIT, HELD HERE JUST LONG ENOUGH TO             
031900*    ROLL INTO PT-PROFIT (C-SUB) BELOW.  SALES-TOTAL-LESS-                
032000*    COST-TOTAL ABOVE IS THE COARSER INVOICE-LEVEL FIGURE -               
032100*    THIS ONE IS THE LINE-LEVEL FORMULA FROM CR-0761.                     
032200     05  WS-LINE-PROFIT     PIC S9(10)V99 COMP-3 VALUE ZERO.              
032300                                                                          
032400*    DAILY SALES BREAK ACCUMULATORS.                                      
032500 01  DAILY-TOTALS.                                                        
032600     05  DT-TOTAL           PIC S9(10)V99 COMP-3 VALUE ZERO.              
032700     05  DT-COUNT           PIC 9(7)      COMP   VALUE ZERO.              
032800                                                                          
032900*    TOP-N PRODUCT TABLE, LOADED IN INVOICE-DETAIL ORDER AND              
033000*    RE-SORTED DESCENDING BY REVENUE AT 2300-TOPN-PRODUCT.                
033100 01  PRODUCT-TOTAL-TABLE.                                                 
033200     05  PT-ENTRY OCCURS 500 TIMES                                        
033300                  INDEXED BY PT-IDX.                                      
033400         10  PT-PROD-ID     PIC 9(9).                                     
033500         10  PT-PROD-NAME   PIC X(200).                                   
033600         10  PT-PROD-CODE   PIC X(50).                                    
033700         10  PT-COST-PRICE  PIC S9(10)V99 COMP-3.                         
033800         10  PT-SALE-PRICE  PIC S9(10)V99 COMP-3.                         
033900         10  PT-QUANTITY    PIC S9(10)V99 COMP-3.                         
034000         10  PT-REVENUE     PIC S9(10)V99 COMP-3.                         
034100         10  PT-PROFIT      PIC S9(10)V99 COMP-3.                         
034200                                                                          
034300*    TOP-N CUSTOMER TABLE, SAME SHAPE AS THE PRODUCT TABLE.               
034400 01  CUSTOMER-TOTAL-TABLE.                                                
034500     05  CT-ENTRY OCCURS 500 TIMES                                        
034600                  INDEXED BY CT-IDX.                                      
034700         10  CT-CUST-ID     PIC 9(9).                                     
034800         10  CT-CUST-NAME   PIC X(200).                                   
034900         10  CT-PUR-COUNT   PIC 9(7)      COMP.                           
035000         10  CT-SPENT       PIC S9(10)V99 COMP-3.                         
035100                                                                          
035200*    CATEGORY BREAKDOWN TABLE - KEYED ON THE FIRST FOUR BYTES             
035300*    OF THE PRODUCT CODE SINCE NO CATEGORY MASTER EXISTS HERE             
035400*    (SEE CR-0701).  TWO-PASS: ACCUMULATE, THEN PRINT PERCENT.            
035500 01  CATEGORY-TOTAL-TABLE.                                                
035600     05  KT-ENTRY OCCURS 100 TIMES                                        
035700                  INDEXED BY KT-IDX.                                      
035800         10  KT-CATEGORY    PIC X(4).                                     
035900         10  KT-TOTAL       PIC S9(10)V99 COMP-3.                         
036000                                                                          
036100*    PAYMENT-METHOD BREAKDOWN TABLE, SAME TWO-PASS SHAPE.                 
036200 01  PAYMETH-TOTAL-TABLE.                                                 
036300     05  MT-ENTRY OCCURS 20 TIMES                                         
036400                  INDEXED BY MT-IDX.                                      
036500         10  MT-METHOD      PIC X(50).                                    
036600         10  MT-TOTAL       PIC S9(10)V99 COMP-3.                         
036700                                                                          
036800*    ALTERNATE NAME-ONLY VIEW OF THE CUSTOMER TABLE, USED BY              
036900*    THE TOP-N CUSTOMER SORT WHEN IT SPILLS A ROW TO ENTRY 500.           
037000 01  CUSTOMER-TOTAL-TABLE-R REDEFINES CUSTOMER-TOTAL-TABLE.               
037100     05  CR-ENTRY OCCURS 500 TIMES.                                       
037200         10  CR-CUST-ID     PIC 9(9).                                     
037300         10  CR-CUST-NAME   PIC X(200).                                   
037400         10  CR-PUR-COUNT   PIC 9(7).                                     
037500         10  CR-SPENT       PIC S9(8)V99 COMP-3.                          
037600                                                                          
037700 01  WS-GRAND-TOTAL         PIC S9(10)V99 COMP-3 VALUE ZERO.              
037800 01  WS-PCT-WORK            PIC S9(5)V9999 COMP-3 VALUE ZERO.             
037900                                                                          
038000*    INVENTORY VALUATION ACCUMULATORS (BATCH FLOW 4 STEP 7).              
038100 01  INVVAL-TOTALS.                                                       
038200     05  IV-COST-VALUE      PIC S9(12)V99 COMP-3 VALUE ZERO.              
038300     05  IV-SALE-VALUE      PIC S9(12)V99 COMP-3 VALUE ZERO.              
038400     05  IV-TOTAL-PRODS     PIC 9(5)      COMP   VALUE ZERO.              
038500                                                                          
038600 01  COMPANY-TITLE.                                                       
038700     05  FILLER             PIC X(6)   VALUE "DATE:".                     
038800     05  O-MM               PIC 99.                                       
038900     05  FILLER             PIC X      VALUE "/".                         
039000     05  O-DD               PIC 99.                                       
039100     05  FILLER             PIC X      VALUE "/".                         
039200     05  O-CCYY             PIC 9(4).                                     
039300     05  FILLER             PIC X(34)  VALUE SPACES.                      
039400     05  O-SECTION-TITLE    PIC X(25).                                    
039500     05  FILLER             PIC X(44) VALUE SPACES.                       
039600     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
039700     05  O-PCTR             PIC Z9.                                       
039800                                                                          
039900 01  SUMMARY-LINE.                                                        
040000     05  FILLER             PIC X(14)  VALUE "TOTAL SALES".               
040100     05  O-SUM-TOTAL        PIC $$,$$$,$$9.99.                            
040200     05  FILLER             PIC X(4)   VALUE SPACES.                      
040300     05  FILLER             PIC X(6)   VALUE "COUNT".                     
040400     05  O-SUM-COUNT        PIC ZZZZZ9.                                   
040500     05  FILLER             PIC X(4)   VALUE SPACES.                      
040600     05  FILLER             PIC X(8)   VALUE "AVG TKT".                   
040700     05  O-SUM-AVG          PIC $$,$$9.99.                                
040800     05  FILLER             PIC X(4)   VALUE SPACES.                      
040900     05  FILLER             PIC X(6)   VALUE "COST".                      
041000     05  O-SUM-COST         PIC $$,$$$,$$9.99.                            
041100     05  FILLER             PIC X(4)   VALUE SPACES.                      
041200     05  FILLER             PIC X(7)   VALUE "PROFIT".                    
041300     05  O-SUM-PROFIT       PIC $$,$$$,$$9.99.                            
041400     05  FILLER             PIC X(4)   VALUE SPACES.                      
041500     05  FILLER             PIC X(7)   VALUE "MARGIN".                    
041600     05  O-SUM-MARGIN       PIC Z9.99.                                    
041700     05  FILLER             PIC X(3)   VALUE SPACES.                      
041800                                                                          
041900 01  DAILY-LINE.                                                          
042000     05  O-DAY-DATE         PIC 9(8).                                     
042100     05  FILLER             PIC X(4)   VALUE SPACES.                      
042200     05  O-DAY-TOTAL        PIC $$,$$$,$$9.99.                            
042300     05  FILLER             PIC X(4)   VALUE SPACES.                      
042400     05  O-DAY-COUNT        PIC ZZZZZ9.                                   
042500     05  FILLER             PIC X(97) VALUE SPACES.                       
042600                                                                          
042700 01  TOPN-PROD-LINE.                                                      
042800     05  O-RANK             PIC Z9.                                       
042900     05  FILLER             PIC X(2)   VALUE SPACES.                      
043000     05  O-TP-CODE          PIC X(14).                                    
043100     05  FILLER             PIC X(2)   VALUE SPACES.                      
043200     05  O-TP-NAME          PIC X(30).                                    
043300     05  FILLER             PIC X(2)   VALUE SPACES.                      
043400     05  O-TP-QTY           PIC ZZZZ9.99.                                 
043500     05  FILLER             PIC X(2)   VALUE SPACES.                      
043600     05  O-TP-REVENUE       PIC $$,$$$,$$9.99.                            
043700     05  FILLER             PIC X(2)   VALUE SPACES.                      
043800     05  O-TP-PROFIT        PIC $$,$$$,$$9.99.                            
043900     05  FILLER             PIC X(35) VALUE SPACES.                       
044000                                                                          
044100 01  TOPN-CUST-LINE.                                                      
044200     05  O-RANK2            PIC Z9.                                       
044300     05  FILLER             PIC X(2)   VALUE SPACES.                      
044400     05  O-TC-NAME          PIC X(40).                                    
044500     05  FILLER             PIC X(2)   VALUE SPACES.                      
044600     05  O-TC-COUNT         PIC ZZZZ9.                                    
044700     05  FILLER             PIC X(2)   VALUE SPACES.                      
044800     05  O-TC-SPENT         PIC $$,$$$,$$9.99.                            
044900     05  FILLER             PIC X(60) VALUE SPACES.                       
045000                                                                          
045100 01  CATEGORY-LINE.                                                       
045200     05  O-CAT-KEY          PIC X(4).                                     
045300     05  FILLER             PIC X(6)   VALUE SPACES.                      
045400     05  O-CAT-TOTAL        PIC $$,$$$,$$9.99.                            
045500     05  FILLER             PIC X(4)   VALUE SPACES.                      
045600     05  O-CAT-PCT          PIC Z9.99.                                    
045700     05  FILLER             PIC X(4)   VALUE "PCT".                       
045800     05  FILLER             PIC X(93) VALUE SPACES.                       
045900                                                                          
046000 01  PAYMETH-LINE.                                                        
046100     05  O-PM-KEY           PIC X(20).                                    
046200     05  FILLER             PIC X(4)   VALUE SPACES.                      
046300     05  O-PM-TOTAL         PIC $$,$$$,$$9.99.                            
046400     05  FILLER             PIC X(4)   VALUE SPACES.                      
046500     05  O-PM-PCT           PIC Z9.99.                                    
046600     05  FILLER             PIC X(4)   VALUE "PCT".                       
046700     05  FILLER             PIC X(79) VALUE SPACES.                       
046800                                                                          
046900 01  INVVAL-LINE.                                                         
047000     05  FILLER             PIC X(8)   VALUE "COST $".                    
047100     05  O-IV-COST          PIC $$,$$$,$$$,$$9.99.                        
047200     05  FILLER             PIC X(3)   VALUE SPACES.                      
047300     05  FILLER             PIC X(8)   VALUE "SALE $".                    
047400     05  O-IV-SALE          PIC $$,$$$,$$$,$$9.99.                        
047500     05  FILLER             PIC X(3)   VALUE SPACES.                      
047600     05  FILLER             PIC X(7)   VALUE "PRODS".                     
047700     05  O-IV-PRODS         PIC ZZZZ9.                                    
047800     05  FILLER             PIC X(3)   VALUE SPACES.                      
047900     05  FILLER             PIC X(5)   VALUE "LOW".                       
048000     05  O-IV-LOW           PIC ZZZZ9.                                    
048100     05  FILLER             PIC X(3)   VALUE SPACES.                      
048200     05  FILLER             PIC X(5)   VALUE "OUT".                       
048300     05  O-IV-OUT           PIC ZZZZ9.                                    
048400     05  FILLER             PIC X(23) VALUE SPACES.                       
048500                                                                          
048600*    ZERO-SALES-LINE - PRINTED IN PLACE OF THE SALES SUMMARY LINE         
048700*    WHEN WS-ZERO-SALES-SW = "YES".  THE REMAINING SIX SECTIONS           
048800*    STILL PRINT THEIR HEADINGS BUT WILL NATURALLY BE EMPTY.              
048900 01  ZERO-SALES-LINE.                                                     
049000     05  FILLER             PIC X(50)                                     
049100         VALUE "*** NO COMPLETADA INVOICES FOUND IN THE".                 
049200     05  FILLER             PIC X(40)                                     
049300         VALUE " REQUESTED DATE RANGE ***".                               
049400     05  FILLER             PIC X(42) VALUE SPACES.                       
049500                                                                          
049600 PROCEDURE DIVISION.                                                      
049700                                                                          
049800 0000-CAFERPT1.                                                           
049900     PERFORM 1000-INIT.                                                   
050000     PERFORM 2000-ACCUM-PASS                                              
050100         UNTIL MORE-RECS = "NO ".                                         
050200     PERFORM 3000-SUMMARY-SECTIONS.                                       
050300     PERFORM 4000-INVENTORY-VALUE.                                        
050400     PERFORM 5000-CLOSING.                                                
050500     STOP RUN.                                                            
050600                                                                          
050700 1000-INIT.                                                               
050800     ACCEPT WS-RUN-DATE FROM DATE.                                        
050900     MOVE WS-RUN-MM TO O-MM.                                              
051000     MOVE WS-RUN-DD TO O-DD.                                              
051100     COMPUTE O-CCYY = (WS-CC * 100) + WS-RUN-YY.                          
051200                                                                          
051300     OPEN INPUT RUN-PARM-FILE.                                            
051400     READ RUN-PARM-FILE                                                   
051500         AT END                                                           
051600             CONTINUE                                                     
051700     END-READ.                                                            
051800     MOVE RP-START-DATE TO WS-START-DATE.                                 
051900     MOVE RP-END-DATE TO WS-END-DATE.                                     
052000     IF RP-TOPN-LIMIT > ZERO                                              
052100         MOVE RP-TOPN-LIMIT TO WS-TOPN-LIMIT                              
052200     END-IF.                                                              
052300     CLOSE RUN-PARM-FILE.                                                 
052400                                                                          
052500     OPEN INPUT INVOICE-FILE.                                             
052600     OPEN INPUT INVOICE-DETAIL-FILE.                                      
052700     OPEN INPUT PRODUCT-FILE.                                             
052800     OPEN INPUT INVENTORY-FILE.                                           
052900     OPEN INPUT CUSTOMER-FILE.                                            
053000     OPEN OUTPUT PRTOUT.                                                  
053100                                                                          
053200     PERFORM 1100-LOAD-PRODUCTS.                                          
053300     PERFORM 1200-LOAD-CUSTOMERS.                                         
053400                                                                          
053500     PERFORM 9000-READ-INVOICE.                                           
053600     PERFORM 2810-READ-DETAIL THRU 2810-EXIT.                             
053700                                                                          
053800*    PRODUCT TABLE IS LOADED ONCE SO DETAIL LINES CAN BE                  
053900*    PRICED BACK TO A PRODUCT CODE/NAME/COST BY SUBSCRIPT.                
054000 1100-LOAD-PRODUCTS.                                                      
054100     MOVE "NO " TO WS-FOUND.                                              
054200     PERFORM 1110-READ-PRODUCT.                                           
054300     PERFORM 1115-LOAD-ONE-PRODUCT                                        
054400         UNTIL WS-FOUND = "EOF".                                          
054500                                                                          
054600 1115-LOAD-ONE-PRODUCT.                                                   
054700     ADD 1 TO C-PROD-COUNT.                                               
054800     SET PT-IDX TO C-PROD-COUNT.                                          
054900     MOVE P-PROD-ID TO PT-PROD-ID (PT-IDX).                               
055000     MOVE P-PROD-NAME TO PT-PROD-NAME (PT-IDX).                           
055100     MOVE P-PROD-CODE TO PT-PROD-CODE (PT-IDX).                           
055200     MOVE P-COST-PRICE TO PT-COST-PRICE (PT-IDX).                         
055300     MOVE P-SALE-PRICE TO PT-SALE-PRICE (PT-IDX).                         
055400     MOVE ZERO TO PT-QUANTITY (PT-IDX).                                   
055500     MOVE ZERO TO PT-REVENUE (PT-IDX).                                    
055600     MOVE ZERO TO PT-PROFIT (PT-IDX).                                     
055700     PERFORM 1110-READ-PRODUCT.                                           
055800                                                                          
055900 1110-READ-PRODUCT.                                                       
056000     READ PRODUCT-FILE                                                    
056100         AT END                                                           
056200             MOVE "EOF" TO WS-FOUND                                       
056300     END-READ.                                                            
056400                                                                          
056500 1200-LOAD-CUSTOMERS.                                                     
056600     MOVE "NO " TO WS-FOUND.                                              
056700     PERFORM 1210-READ-CUSTOMER.                                          
056800     PERFORM 1215-LOAD-ONE-CUSTOMER                                       
056900         UNTIL WS-FOUND = "EOF".                                          
057000                                                                          
057100 1215-LOAD-ONE-CUSTOMER.                                                  
057200     ADD 1 TO C-CUST-COUNT.                                               
057300     SET CT-IDX TO C-CUST-COUNT.                                          
057400     MOVE C-CUST-ID TO CT-CUST-ID (CT-IDX).                               
057500     MOVE C-FULL-NAME TO CT-CUST-NAME (CT-IDX).                           
057600     MOVE ZERO TO CT-PUR-COUNT (CT-IDX).                                  
057700     MOVE ZERO TO CT-SPENT (CT-IDX).                                      
057800     PERFORM 1210-READ-CUSTOMER.                                          
057900                                                                          
058000 1210-READ-CUSTOMER.                                                      
058100     READ CUSTOMER-FILE                                                   
058200         AT END                                                           
058300             MOVE "EOF" TO WS-FOUND                                       
058400     END-READ.                                                            
058500                                                                          
058600*    2000-ACCUM-PASS DRIVES ONE INVOICE HEADER AT A TIME, IN              
058700*    COMPLETADA/DATE-RANGE SCOPE, AND ACCUMULATES EVERY REPORT            
058800*    SECTIONS TOTALS TOGETHER SO THE INVOICE FILE IS READ ONCE.           
058900 2000-ACCUM-PASS.                                                         
059000     IF H-STATUS = "COMPLETADA"                                           
059100             AND H-INV-DATE >= WS-START-DATE                              
059200             AND H-INV-DATE <= WS-END-DATE                                
059300         PERFORM 2100-ACCUM-SUMMARY                                       
059400         PERFORM 2200-DAILY-BREAK                                         
059500         PERFORM 2600-ACCUM-PAYMETH                                       
059600         PERFORM 2700-ACCUM-CUSTOMER THRU 2700-EXIT                       
059700         PERFORM 2800-ACCUM-DETAIL-LINES                                  
059800     END-IF.                                                              
059900     PERFORM 9000-READ-INVOICE.                                           
060000                                                                          
060100*    RULES 10-11 - SALES-TOTAL AND SALES-COUNT ACCUMULATION.              
060200*    COST-TOTAL IS ACCUMULATED LINE-BY-LINE IN 2800 BELOW.                
060300 2100-ACCUM-SUMMARY.                                                      
060400     ADD H-TOTAL TO ST-SALES-TOTAL.                                       
060500     ADD 1 TO ST-SALES-COUNT.                                             
060600                                                                          
060700*    DAILY SALES CONTROL BREAK - ONE LINE PER DATE, NO GRAND              
060800*    TOTAL LINE, MATCHING THE SHOPS H-FIELD BREAK IDIOM.                  
060900 2200-DAILY-BREAK.                                                        
061000     IF H-INV-DATE NOT = WS-HOLD-DATE                                     
061100         IF WS-HOLD-DATE NOT = ZERO                                       
061200             PERFORM 2210-PRINT-DAILY-LINE                                
061300         END-IF                                                           
061400         MOVE H-INV-DATE TO WS-HOLD-DATE                                  
061500         MOVE ZERO TO DT-TOTAL                                            
061600         MOVE ZERO TO DT-COUNT                                            
061700     END-IF.                                                              
061800     ADD H-TOTAL TO DT-TOTAL.                                             
061900     ADD 1 TO DT-COUNT.                                                   
062000                                                                          
062100 2210-PRINT-DAILY-LINE.                                                   
062200     MOVE WS-HOLD-DATE TO O-DAY-DATE.                                     
062300     MOVE DT-TOTAL TO O-DAY-TOTAL.                                        
062400     MOVE DT-COUNT TO O-DAY-COUNT.                                        
062500     WRITE PRTLINE FROM DAILY-LINE                                        
062600         AFTER ADVANCING 1 LINE                                           
062700         AT EOP PERFORM 9900-HEADING                                      
062800     END-WRITE.                                                           
062900                                                                          
063000 2600-ACCUM-PAYMETH.                                                      
063100     MOVE ZERO TO C-SUB.                                                  
063200     SET MT-IDX TO 1.                                                     
063300     PERFORM 2605-SCAN-ONE-PAYMETH                                        
063400         UNTIL MT-IDX > C-PAY-COUNT.                                      
063500     IF C-SUB = ZERO                                                      
063600         ADD 1 TO C-PAY-COUNT                                             
063700         SET MT-IDX TO C-PAY-COUNT                                        
063800         MOVE H-PAYMENT-METHOD TO MT-METHOD (MT-IDX)                      
063900         MOVE ZERO TO MT-TOTAL (MT-IDX)                                   
064000         SET C-SUB TO MT-IDX                                              
064100     END-IF.                                                              
064200     ADD H-TOTAL TO MT-TOTAL (C-SUB).                                     
064300     ADD H-TOTAL TO WS-GRAND-TOTAL.                                       
064400                                                                          
064500 2605-SCAN-ONE-PAYMETH.                                                   
064600     IF MT-METHOD (MT-IDX) = H-PAYMENT-METHOD                             
064700         SET C-SUB TO MT-IDX                                              
064800         SET MT-IDX TO C-PAY-COUNT                                        
064900     END-IF.                                                              
065000     SET MT-IDX UP BY 1.                                                  
065100                                                                          
065200 2700-ACCUM-CUSTOMER.                                                     
065300     IF H-CUSTOMER-ID = ZERO                                              
065400         GO TO 2700-EXIT                                                  
065500     END-IF.                                                              
065600     SET CT-IDX TO 1.                                                     
065700     PERFORM 2710-SCAN-ONE-CUSTOMER                                       
065800         UNTIL CT-IDX > C-CUST-COUNT.                                     
065900 2700-EXIT.                                                               
066000     EXIT.                                                                
066100                                                                          
066200 2710-SCAN-ONE-CUSTOMER.                                                  
066300     IF CT-CUST-ID (CT-IDX) = H-CUSTOMER-ID                               
066400         ADD 1 TO CT-PUR-COUNT (CT-IDX)                                   
066500         ADD H-TOTAL TO CT-SPENT (CT-IDX)                                 
066600         SET CT-IDX TO C-CUST-COUNT                                       
066700     END-IF.                                                              
066800     SET CT-IDX UP BY 1.                                                  
066900                                                                          
067000*    2800-ACCUM-DETAIL-LINES RE-DRIVES INVOICE-DETAIL FOR THE             
067100*    HEADER JUST READ (A SECOND FILE READ AHEAD, MIRRORING                
067200*    CAFEVOIDS INVOICE/DETAIL GROUP READ), BUILDING THE TOP-N             
067300*    PRODUCT TABLE, COST-TOTAL, AND THE CATEGORY BREAKDOWN.               
067400 2800-ACCUM-DETAIL-LINES.                                                 
067500     PERFORM 2810-READ-DETAIL THRU 2810-EXIT                              
067600         UNTIL D-INVOICE-NUMBER NOT = H-INV-NUMBER                        
067700             OR WS-EOF-DET = "YES".                                       
067800                                                                          
067900 2810-READ-DETAIL.                                                        
068000     READ INVOICE-DETAIL-FILE                                             
068100         AT END                                                           
068200             MOVE "YES" TO WS-EOF-DET                                     
068300             GO TO 2810-EXIT                                              
068400     END-READ.                                                            
068500     IF D-INVOICE-NUMBER = H-INV-NUMBER                                   
068600         PERFORM 2820-ROLL-LINE-UP                                        
068700     END-IF.                                                              
068800 2810-EXIT.                                                               
068900     EXIT.                                                                
069000                                                                          
069100 2820-ROLL-LINE-UP.                                                       
069200     COMPUTE ST-COST-TOTAL =                                              
069300         ST-COST-TOTAL + (D-COST-PRICE * D-QUANTITY).                     
069400*    RULE 15 - LINE PROFIT, SEPARATE FROM THE INVOICE-LEVEL               
069500*    GROSS PROFIT ROLLED UP AT 3100-SALES-SUMMARY.                        
069600     COMPUTE WS-LINE-PROFIT =                                             
069700         D-SUBTOTAL - (D-COST-PRICE * D-QUANTITY).                        
069800                                                                          
069900     MOVE ZERO TO C-SUB.                                                  
070000     SET PT-IDX TO 1.                                                     
070100     PERFORM 2825-SCAN-ONE-PRODUCT                                        
070200         UNTIL PT-IDX > C-PROD-COUNT.                                     
070300     IF C-SUB > ZERO                                                      
070400         ADD D-QUANTITY TO PT-QUANTITY (C-SUB)                            
070500         ADD D-SUBTOTAL TO PT-REVENUE (C-SUB)                             
070600         ADD WS-LINE-PROFIT TO PT-PROFIT (C-SUB)                          
070700         PERFORM 2830-ACCUM-CAT-BY-PROD                                   
070800     END-IF.                                                              
070900                                                                          
071000 2825-SCAN-ONE-PRODUCT.                                                   
071100     IF PT-PROD-ID (PT-IDX) = D-PROD-ID                                   
071200         SET C-SUB TO PT-IDX                                              
071300         SET PT-IDX TO C-PROD-COUNT                                       
071400     END-IF.                                                              
071500     SET PT-IDX UP BY 1.                                                  
071600                                                                          
071700*    RULE 13 FIRST PASS - CATEGORY KEY IS THE FIRST FOUR BYTES OF         
071800*    THE PRODUCT CODE (SEE CR-0701, NO SEPARATE CATEGORY MASTER           
071900*    EXISTS ON THIS BOX).  ACCUMULATED PER DETAIL LINE SO A               
072000*    MULTI-CATEGORY INVOICE SPLITS CORRECTLY ACROSS CATEGORIES.           
072100 2830-ACCUM-CAT-BY-PROD.                                                  
072200     MOVE ZERO TO C-SUB2.                                                 
072300     SET KT-IDX TO 1.                                                     
072400     PERFORM 2835-SCAN-ONE-CATEGORY                                       
072500         UNTIL KT-IDX > C-CAT-COUNT.                                      
072600     IF C-SUB2 = ZERO                                                     
072700         ADD 1 TO C-CAT-COUNT                                             
072800         SET KT-IDX TO C-CAT-COUNT                                        
072900         MOVE PT-PROD-CODE (C-SUB) (1:4) TO KT-CATEGORY (KT-IDX)          
073000         MOVE ZERO TO KT-TOTAL (KT-IDX)                                   
073100         SET C-SUB2 TO KT-IDX                                             
073200     END-IF.                                                              
073300     ADD D-SUBTOTAL TO KT-TOTAL (C-SUB2).                                 
073400                                                                          
073500 2835-SCAN-ONE-CATEGORY.                                                  
073600     IF KT-CATEGORY (KT-IDX) = PT-PROD-CODE (C-SUB) (1:4)                 
073700         SET C-SUB2 TO KT-IDX                                             
073800         SET KT-IDX TO C-CAT-COUNT                                        
073900     END-IF.                                                              
074000     SET KT-IDX UP BY 1.                                                  
074100                                                                          
074200*    3000-SUMMARY-SECTIONS PRINTS EVERY SECTION THAT DOES NOT             
074300*    NEED A SEPARATE FILE PASS - SUMMARY, THE LAST DAILY-BREAK            
074400*    LINE, THE TWO TOP-N RANKINGS, AND THE TWO PERCENTAGE-OF-             
074500*    GRAND-TOTAL (RULE 13) BREAKDOWNS.                                    
074600 3000-SUMMARY-SECTIONS.                                                   
074700     IF WS-HOLD-DATE NOT = ZERO                                           
074800         PERFORM 2210-PRINT-DAILY-LINE                                    
074900     END-IF.                                                              
075000                                                                          
075100     IF ST-SALES-COUNT = ZERO                                             
075200         MOVE "YES" TO WS-ZERO-SALES-SW                                   
075300     END-IF.                                                              
075400                                                                          
075500     MOVE "SALES SUMMARY" TO O-SECTION-TITLE.                             
075600     PERFORM 9900-HEADING.                                                
075700     IF WS-ZERO-SALES-SW = "YES"                                          
075800         WRITE PRTLINE FROM ZERO-SALES-LINE                               
075900             AFTER ADVANCING 2 LINES                                      
076000     ELSE                                                                 
076100         PERFORM 3100-SALES-SUMMARY                                       
076200     END-IF.                                                              
076300                                                                          
076400     MOVE "TOP PRODUCTS" TO O-SECTION-TITLE.                              
076500     PERFORM 9900-HEADING.                                                
076600     PERFORM 2300-TOPN-PRODUCT.                                           
076700                                                                          
076800     MOVE "TOP CUSTOMERS" TO O-SECTION-TITLE.                             
076900     PERFORM 9900-HEADING.                                                
077000     PERFORM 2400-TOPN-CUSTOMER.                                          
077100                                                                          
077200     MOVE "SALES BY CATEGORY" TO O-SECTION-TITLE.                         
077300     PERFORM 9900-HEADING.                                                
077400     PERFORM 2900-CATEGORY-PASS2                                          
077500         VARYING KT-IDX FROM 1 BY 1                                       
077600         UNTIL KT-IDX > C-CAT-COUNT.                                      
077700                                                                          
077800     MOVE "SALES BY PAYMENT METHOD" TO O-SECTION-TITLE.                   
077900     PERFORM 9900-HEADING.                                                
078000     PERFORM 2950-PAYMETH-PASS2                                           
078100         VARYING MT-IDX FROM 1 BY 1                                       
078200         UNTIL MT-IDX > C-PAY-COUNT.                                      
078300                                                                          
078400*    RULES 10-12 - AVERAGE TICKET, GROSS PROFIT, MARGIN PCT.              
078500 3100-SALES-SUMMARY.                                                      
078600     IF ST-SALES-COUNT > ZERO                                             
078700         COMPUTE ST-AVG-TICKET ROUNDED =                                  
078800             ST-SALES-TOTAL / ST-SALES-COUNT                              
078900     ELSE                                                                 
079000         MOVE ZERO TO ST-AVG-TICKET                                       
079100     END-IF.                                                              
079200                                                                          
079300     COMPUTE ST-GROSS-PROFIT = ST-SALES-TOTAL - ST-COST-TOTAL.            
079400                                                                          
079500     IF ST-SALES-TOTAL NOT = ZERO                                         
079600         COMPUTE ST-MARGIN-WORK ROUNDED =                                 
079700             ST-GROSS-PROFIT / ST-SALES-TOTAL                             
079800         COMPUTE ST-MARGIN-PCT = ST-MARGIN-WORK * 100                     
079900     ELSE                                                                 
080000         MOVE ZERO TO ST-MARGIN-PCT                                       
080100     END-IF.                                                              
080200                                                                          
080300     MOVE ST-SALES-TOTAL TO O-SUM-TOTAL.                                  
080400     MOVE ST-SALES-COUNT TO O-SUM-COUNT.                                  
080500     MOVE ST-AVG-TICKET TO O-SUM-AVG.                                     
080600     MOVE ST-COST-TOTAL TO O-SUM-COST.                                    
080700     MOVE ST-GROSS-PROFIT TO O-SUM-PROFIT.                                
080800     MOVE ST-MARGIN-PCT TO O-SUM-MARGIN.                                  
080900     WRITE PRTLINE FROM SUMMARY-LINE                                      
081000         AFTER ADVANCING 2 LINES.                                         
081100                                                                          
081200*    TOP-N PRODUCTS - A PERFORM VARYING SELECTION SORT OVER THE           
081300*    REVENUE COLUMN, DESCENDING, TRUNCATED TO WS-TOPN-LIMIT.              
081400 2300-TOPN-PRODUCT.                                                       
081500     PERFORM 2310-SORT-PRODUCTS                                           
081600         VARYING C-SUB FROM 1 BY 1                                        
081700         UNTIL C-SUB >= C-PROD-COUNT.                                     
081800                                                                          
081900     MOVE ZERO TO C-RANK.                                                 
082000     SET PT-IDX TO 1.                                                     
082100     PERFORM 2305-PRINT-ONE-IF-DUE                                        
082200         UNTIL PT-IDX > C-PROD-COUNT                                      
082300             OR C-RANK >= WS-TOPN-LIMIT.                                  
082400                                                                          
082500 2305-PRINT-ONE-IF-DUE.                                                   
082600     IF PT-REVENUE (PT-IDX) > ZERO                                        
082700         ADD 1 TO C-RANK                                                  
082800         PERFORM 2320-PRINT-TOPN-PRODUCT                                  
082900     END-IF.                                                              
083000     SET PT-IDX UP BY 1.                                                  
083100                                                                          
083200 2310-SORT-PRODUCTS.                                                      
083300     SET C-SUB2 TO C-SUB.                                                 
083400     ADD 1 TO C-SUB2.                                                     
083500     PERFORM 2315-COMPARE-SWAP                                            
083600         VARYING C-SUB2 FROM C-SUB2 BY 1                                  
083700         UNTIL C-SUB2 > C-PROD-COUNT.                                     
083800                                                                          
083900 2315-COMPARE-SWAP.                                                       
084000     SET PT-IDX TO C-SUB.                                                 
084100     SET PT-IDX TO C-SUB2.                                                
084200     IF PT-REVENUE (C-SUB2) > PT-REVENUE (C-SUB)                          
084300         PERFORM 2316-SWAP-ENTRIES                                        
084400     END-IF.                                                              
084500                                                                          
084600 2316-SWAP-ENTRIES.                                                       
084700     MOVE PT-ENTRY (C-SUB) TO PT-ENTRY (500).                             
084800     MOVE PT-ENTRY (C-SUB2) TO PT-ENTRY (C-SUB).                          
084900     MOVE PT-ENTRY (500) TO PT-ENTRY (C-SUB2).                            
085000                                                                          
085100 2320-PRINT-TOPN-PRODUCT.                                                 
085200     MOVE C-RANK TO O-RANK.                                               
085300     MOVE PT-PROD-CODE (PT-IDX) (1:14) TO O-TP-CODE.                      
085400     MOVE PT-PROD-NAME (PT-IDX) (1:30) TO O-TP-NAME.                      
085500     MOVE PT-QUANTITY (PT-IDX) TO O-TP-QTY.                               
085600     MOVE PT-REVENUE (PT-IDX) TO O-TP-REVENUE.                            
085700     MOVE PT-PROFIT (PT-IDX) TO O-TP-PROFIT.                              
085800     WRITE PRTLINE FROM TOPN-PROD-LINE                                    
085900         AFTER ADVANCING 1 LINE                                           
086000         AT EOP PERFORM 9900-HEADING                                      
086100     END-WRITE.                                                           
086200                                                                          
086300*    TOP-N CUSTOMERS - SAME SELECTION-SORT SHAPE AS ABOVE.                
086400 2400-TOPN-CUSTOMER.                                                      
086500     PERFORM 2410-SORT-CUSTOMERS                                          
086600         VARYING C-SUB FROM 1 BY 1                                        
086700         UNTIL C-SUB >= C-CUST-COUNT.                                     
086800                                                                          
086900     MOVE ZERO TO C-RANK.                                                 
087000     SET CT-IDX TO 1.                                                     
087100     PERFORM 2405-PRINT-ONE-IF-DUE                                        
087200         UNTIL CT-IDX > C-CUST-COUNT                                      
087300             OR C-RANK >= WS-TOPN-LIMIT.                                  
087400                                                                          
087500 2405-PRINT-ONE-IF-DUE.                                                   
087600     IF CT-SPENT (CT-IDX) > ZERO                                          
087700         ADD 1 TO C-RANK                                                  
087800         PERFORM 2420-PRINT-TOPN-CUSTOMER                                 
087900     END-IF.                                                              
088000     SET CT-IDX UP BY 1.                                                  
088100                                                                          
088200 2410-SORT-CUSTOMERS.                                                     
088300     SET C-SUB2 TO C-SUB.                                                 
088400     ADD 1 TO C-SUB2.                                                     
088500     PERFORM 2415-COMPARE-SWAP                                            
088600         VARYING C-SUB2 FROM C-SUB2 BY 1                                  
088700         UNTIL C-SUB2 > C-CUST-COUNT.                                     
088800                                                                          
088900 2415-COMPARE-SWAP.                                                       
089000     IF CT-SPENT (C-SUB2) > CT-SPENT (C-SUB)                              
089100         PERFORM 2416-SWAP-ENTRIES                                        
089200     END-IF.                                                              
089300                                                                          
089400 2416-SWAP-ENTRIES.                                                       
089500     MOVE CT-ENTRY (C-SUB) TO CT-ENTRY (500).                             
089600     MOVE CT-ENTRY (C-SUB2) TO CT-ENTRY (C-SUB).                          
089700     MOVE CT-ENTRY (500) TO CT-ENTRY (C-SUB2).                            
089800                                                                          
089900 2420-PRINT-TOPN-CUSTOMER.                                                
090000     MOVE C-RANK TO O-RANK2.                                              
090100     MOVE CT-CUST-NAME (CT-IDX) (1:40) TO O-TC-NAME.                      
090200     MOVE CT-PUR-COUNT (CT-IDX) TO O-TC-COUNT.                            
090300     MOVE CT-SPENT (CT-IDX) TO O-TC-SPENT.                                
090400     WRITE PRTLINE FROM TOPN-CUST-LINE                                    
090500         AFTER ADVANCING 1 LINE                                           
090600         AT EOP PERFORM 9900-HEADING                                      
090700     END-WRITE.                                                           
090800                                                                          
090900*    RULE 13 SECOND PASS - NOW THAT THE GRAND TOTAL IS KNOWN,             
091000*    PRINT EACH CATEGORYS PERCENTAGE OF IT.                               
091100 2900-CATEGORY-PASS2.                                                     
091200     IF WS-GRAND-TOTAL NOT = ZERO                                         
091300         COMPUTE WS-PCT-WORK ROUNDED =                                    
091400             KT-TOTAL (KT-IDX) / WS-GRAND-TOTAL                           
091500         COMPUTE O-CAT-PCT = WS-PCT-WORK * 100                            
091600     ELSE                                                                 
091700         MOVE ZERO TO O-CAT-PCT                                           
091800     END-IF.                                                              
091900     MOVE KT-CATEGORY (KT-IDX) TO O-CAT-KEY.                              
092000     MOVE KT-TOTAL (KT-IDX) TO O-CAT-TOTAL.                               
092100     WRITE PRTLINE FROM CATEGORY-LINE                                     
092200         AFTER ADVANCING 1 LINE                                           
092300         AT EOP PERFORM 9900-HEADING                                      
092400     END-WRITE.                                                           
092500                                                                          
092600*    RULE 13 SECOND PASS, PAYMENT METHOD VARIANT.                         
092700 2950-PAYMETH-PASS2.                                                      
092800     IF WS-GRAND-TOTAL NOT = ZERO                                         
092900         COMPUTE WS-PCT-WORK ROUNDED =                                    
093000             MT-TOTAL (MT-IDX) / WS-GRAND-TOTAL                           
093100         COMPUTE O-PM-PCT = WS-PCT-WORK * 100                             
093200     ELSE                                                                 
093300         MOVE ZERO TO O-PM-PCT                                            
093400     END-IF.                                                              
093500     MOVE MT-METHOD (MT-IDX) TO O-PM-KEY.                                 
093600     MOVE MT-TOTAL (MT-IDX) TO O-PM-TOTAL.                                
093700     WRITE PRTLINE FROM PAYMETH-LINE                                      
093800         AFTER ADVANCING 1 LINE                                           
093900         AT EOP PERFORM 9900-HEADING                                      
094000     END-WRITE.                                                           
094100                                                                          
094200*    BATCH FLOW 4 STEP 7 - SINGLE PASS OVER INVENTORY, MATCHED            
094300*    TO THE PRODUCT TABLE ALREADY LOADED AT 1100-LOAD-PRODUCTS.           
094400 4000-INVENTORY-VALUE.                                                    
094500     MOVE "INVENTORY VALUATION" TO O-SECTION-TITLE.                       
094600     PERFORM 9900-HEADING.                                                
094700                                                                          
094800     MOVE "NO " TO WS-FOUND.                                              
094900     PERFORM 4010-READ-INVENTORY.                                         
095000     PERFORM 4020-ROLL-INVENTORY                                          
095100         UNTIL WS-FOUND = "EOF".                                          
095200                                                                          
095300     MOVE IV-COST-VALUE TO O-IV-COST.                                     
095400     MOVE IV-SALE-VALUE TO O-IV-SALE.                                     
095500     MOVE IV-TOTAL-PRODS TO O-IV-PRODS.                                   
095600     MOVE WS-LOW-STOCK TO O-IV-LOW.                                       
095700     MOVE WS-OUT-STOCK TO O-IV-OUT.                                       
095800     WRITE PRTLINE FROM INVVAL-LINE                                       
095900         AFTER ADVANCING 2 LINES.                                         
096000                                                                          
096100 4010-READ-INVENTORY.                                                     
096200     READ INVENTORY-FILE                                                  
096300         AT END                                                           
096400             MOVE "EOF" TO WS-FOUND                                       
096500     END-READ.                                                            
096600                                                                          
096700 4020-ROLL-INVENTORY.                                                     
096800     ADD 1 TO IV-TOTAL-PRODS.                                             
096900     IF N-QUANTITY = ZERO                                                 
097000         ADD 1 TO WS-OUT-STOCK                                            
097100     ELSE                                                                 
097200         IF N-QUANTITY <= N-MIN-STOCK                                     
097300             ADD 1 TO WS-LOW-STOCK                                        
097400         END-IF                                                           
097500     END-IF.                                                              
097600                                                                          
097700     MOVE ZERO TO C-SUB.                                                  
097800     SET PT-IDX TO 1.                                                     
097900     PERFORM 4025-SCAN-ONE-PRODUCT                                        
098000         UNTIL PT-IDX > C-PROD-COUNT.                                     
098100     IF C-SUB > ZERO                                                      
098200         PERFORM 4030-ROLL-VALUE                                          
098300     END-IF.                                                              
098400                                                                          
098500     PERFORM 4010-READ-INVENTORY.                                         
098600                                                                          
098700 4025-SCAN-ONE-PRODUCT.                                                   
098800     IF PT-PROD-ID (PT-IDX) = N-PROD-ID                                   
098900         SET C-SUB TO PT-IDX                                              
099000         SET PT-IDX TO C-PROD-COUNT                                       
099100     END-IF.                                                              
099200     SET PT-IDX UP BY 1.                                                  
099300                                                                          
099400*    COST AND SALE PRICE COME FROM THE PRODUCT TABLE LOADED AT            
099500*    1100-LOAD-PRODUCTS; QUANTITY COMES FROM THE INVENTORY                
099600*    RECORD CURRENTLY BEING READ.                                         
099700 4030-ROLL-VALUE.                                                         
099800     COMPUTE IV-COST-VALUE ROUNDED =                                      
099900         IV-COST-VALUE + (N-QUANTITY * PT-COST-PRICE (C-SUB)).            
100000     COMPUTE IV-SALE-VALUE ROUNDED =                                      
100100         IV-SALE-VALUE + (N-QUANTITY * PT-SALE-PRICE (C-SUB)).            
100200                                                                          
100300 5000-CLOSING.                                                            
100400     CLOSE INVOICE-FILE.                                                  
100500     CLOSE INVOICE-DETAIL-FILE.                                           
100600     CLOSE PRODUCT-FILE.                                                  
100700     CLOSE INVENTORY-FILE.                                                
100800     CLOSE CUSTOMER-FILE.                                                 
100900     CLOSE PRTOUT.                                                        
101000                                                                          
101100 9000-READ-INVOICE.                                                       
101200     READ INVOICE-FILE                                                    
101300         AT END                                                           
101400             MOVE "NO " TO MORE-RECS                                      
101500     END-READ.                                                            
101600                                                                          
101700 9900-HEADING.                                                            
101800     ADD 1 TO C-PCTR.                                                     
101900     MOVE C-PCTR TO O-PCTR.                                               
102000     WRITE PRTLINE FROM COMPANY-TITLE                                     
102100         AFTER ADVANCING PAGE.                                            
102200                                                                          
102300*****************************************************************         
102400*  WORKING-STORAGE CONVENTIONS USED IN THIS PROGRAM              *        
102500*****************************************************************         
102600*                                                                         
102700*    ALL COUNTERS, SUBSCRIPTS AND RANK VALUES ARE COMP.  DOLLAR           
102800*    FIELDS ARE COMP-3, MATCHING THE INVOICE, DETAIL, PRODUCT AND         
102900*    INVENTORY FILE LAYOUTS THEY ARE MOVED TO AND FROM - NO PACKED-       
103000*    DECIMAL CONVERSION EVER HAPPENS ON A MOVE BETWEEN THIS               
103100*    PROGRAMS TABLES AND THE FILES THEY WERE LOADED FROM.                 
103200*                                                                         
103300*    WS-ZERO-SALES-SW IS THE ONE 77-LEVEL ITEM IN THIS PROGRAM - A        
103400*    STANDALONE SWITCH WITH NO NATURAL HOME IN WORK-AREA, TESTED          
103500*    EXACTLY ONCE AT 3000-SUMMARY-SECTIONS RIGHT AFTER THE                
103600*    ACCUMULATION PASS FINISHES.                                          
103700*                                                                         
103800*    C-SUB AND C-SUB2 ARE REUSED ACROSS SEVERAL DIFFERENT SCANS           
103900*    (PRODUCT LOOKUP, CATEGORY LOOKUP, SORT COMPARISON INDEX) - A         
104000*    HABIT CARRIED OVER FROM CAFEMOV1 AND CAFEVOID WHERE A SHORT-         
104100*    LIVED SUBSCRIPT HAS NO NEED FOR A SEPARATE NAME PER PARAGRAPH        
104200*    AS LONG AS ITS VALUE IS CONSUMED BEFORE THE NEXT SCAN BEGINS.        
104300                                                                          
104400*****************************************************************         
104500*  OPEN ITEMS / ITEMS FOR A FUTURE RELEASE                       *        
104600*****************************************************************         
104700*                                                                         
104800*    -  WS-ACTIVE-PRODS IS DECLARED BUT NEVER SET IN THIS VERSION -       
104900*       A COUNT OF P-IS-ACTIVE = "Y" PRODUCTS WAS PLANNED FOR THE         
105000*       INVENTORY VALUATION SECTION BUT WAS NEVER WIRED IN.               
105100*                                                                         
105200*    -  C-INV-COUNT AND C-INVN-COUNT ARE ALSO DECLARED BUT UNUSED -       
105300*       BOTH WERE RESERVED FOR A RUN-WIDE INVOICE/INVENTORY RECORD        
105400*       COUNT THAT HAS NEVER BEEN REQUESTED ON THE PRINTED REPORT.        
105500*                                                                         
105600*    -  THE SALES-BY-CATEGORY SECTION HAS NO SORT ON ITS OWN -            
105700*       CATEGORIES PRINT IN FIRST-ENCOUNTERED ORDER, NOT                  
105800*       ALPHABETICAL OR BY TOTAL.  FINANCE HAS NOT ASKED FOR A SORT       
105900*       HERE SINCE THERE ARE RARELY MORE THAN A HANDFUL OF                
106000*       CATEGORIES ON ANY GIVEN DAY.                                      
106100                                                                          
106200*****************************************************************         
106300*  RELATED PROGRAMS ON THIS SYSTEM                               *        
106400*****************************************************************         
106500*                                                                         
106600*    CAFEINV1 WRITES THE INVOICE AND DETAIL RECORDS THIS PROGRAM          
106700*    SUMMARIZES.  CAFEVOID STAMPS AN INVOICE ANULADA, WHICH REMOVES       
106800*    IT FROM EVERY SECTION HERE SINCE ONLY COMPLETADA HEADERS             
106900*    QUALIFY.  CAFEMOV1 POSTS MANUAL INVENTORY MOVEMENTS THAT SHOW        
107000*    UP ONLY INDIRECTLY, THROUGH N-QUANTITY ON THE INVENTORY MASTER       
107100*    READ BY 4000-INVENTORY-VALUE.                                        
107200                                                                          
107300*****************************************************************         
107400*  WHY THE RUN-PARM FILE IS OPENED, READ AND CLOSED FIRST        *        
107500*****************************************************************         
107600*                                                                         
107700*    RUN-PARM-FILE IS HANDLED BEFORE ANY OTHER FILE IS EVEN OPENED        
107800*    SO THAT WS-START-DATE, WS-END-DATE AND WS-TOPN-LIMIT ARE ALL         
107900*    SET BEFORE 2000-ACCUM-PASS EVER TESTS THEM.  A MISSING               
108000*    PARAMETER RECORD (AT END ON THE VERY FIRST READ) LEAVES THE          
108100*    DATE RANGE AT ZERO, WHICH WOULD EXCLUDE EVERY INVOICE ON FILE -      
108200*    A SAFE FAILURE MODE SINCE AN EMPTY REPORT IS EASIER TO SPOT          
108300*    AS WRONG THAN A REPORT THAT SILENTLY COVERED THE WRONG RANGE.        
108400                                                                          
108500*****************************************************************         
108600*  FIELD NOTES - WS-TOPN-LIMIT                                   *        
108700*****************************************************************         
108800*                                                                         
108900*    BEFORE CR-0656 THE TOP-N SECTIONS WERE HARD-CODED TO TOP 10.         
109000*    WS-TOPN-LIMIT DEFAULTS TO 10 (SEE ITS VALUE CLAUSE UNDER RUN-        
109100*    PARMS) AND IS OVERRIDDEN ONLY WHEN RP-TOPN-LIMIT ON THE              
109200*    PARAMETER RECORD IS GREATER THAN ZERO - A ZERO OR BLANK              
109300*    PARAMETER RECORD SILENTLY FALLS BACK TO THE ORIGINAL TOP 10          
109400*    BEHAVIOR RATHER THAN PRINTING ZERO ROWS.                             
109500                                                                          
109600*****************************************************************         
109700*  HOW THE SELECTION SORT WORKS (FOR A NEW PROGRAMMER)           *        
109800*****************************************************************         
109900*                                                                         
110000*    2310-SORT-PRODUCTS IS DRIVEN BY A PERFORM VARYING C-SUB FROM 1       
110100*    BY 1 UNTIL C-SUB >= C-PROD-COUNT - ONE PASS PER UNSORTED             
110200*    POSITION.  FOR EACH C-SUB, 2315-COMPARE-SWAP CHECKS EVERY            
110300*    ENTRY FROM C-SUB2 = C-SUB + 1 THROUGH THE END OF THE TABLE AND       
110400*    SWAPS WHENEVER A LARGER REVENUE IS FOUND, USING PT-ENTRY (500)       
110500*    AS A THROWAWAY HOLD AREA - THE TABLE IS SIZED FOR 500 ENTRIES        
110600*    SO SLOT 500 ONLY DOUBLES AS SWAP SPACE WHEN FEWER THAN 500           
110700*    DISTINCT PRODUCTS ARE ACTUALLY LOADED, WHICH HAS ALWAYS BEEN         
110800*    TRUE IN PRACTICE.  THE CUSTOMER SORT AT 2410-SORT-CUSTOMERS          
110900*    WORKS IDENTICALLY OVER CT-SPENT.                                     
111000                                                                          
111100*****************************************************************         
111200*  SAMPLE RUN-PARM RECORD (FOR TEST DECK BUILDERS)               *        
111300*****************************************************************         
111400*                                                                         
111500*    2026010120260131 0005                                                
111600*    (START DATE 01/01/2026, END DATE 01/31/2026, TOP 5 INSTEAD OF        
111700*    THE DEFAULT TOP 10 - THE MONTHLY FINANCE PACKAGE USES A TOP 5        
111800*    FOR BOTH PRODUCTS AND CUSTOMERS TO KEEP THE REPORT TO TWO            
111900*    PAGES.)                                                              
112000                                                                          
112100*****************************************************************         
112200*  FIELD NOTES - H-STATUS AND WHY THIS PROGRAM NEVER WRITES IT   *        
112300*****************************************************************         
112400*                                                                         
112500*    H-STATUS IS TESTED AT 2000-ACCUM-PASS BUT NEVER MOVED TO BY          
112600*    THIS PROGRAM.  ONLY CAFEINV1 (WHICH WRITES "ABIERTA" AND             
112700*    "COMPLETADA") AND CAFEVOID (WHICH WRITES "ANULADA") EVER             
112800*    CHANGE AN INVOICE HEADERS STATUS.  THIS PROGRAM IS READ-ONLY         
112900*    END TO END - IT OPENS ALL SIX FILES INPUT OR OUTPUT-TO-A-NEW-        
113000*    FILE, NEVER I-O, AND NEVER REWRITES A RECORD ON ANY OF THEM.         
113100*                                                                         
113200*    AN ABIERTA HEADER (STILL OPEN ON A TABLE, PER CAFEINV1S              
113300*    BATCH FLOW) HAS NO H-TOTAL YET THAT CAN BE TRUSTED, SO               
113400*    EXCLUDING IT HERE IS DELIBERATE, NOT AN OVERSIGHT - A SALES          
113500*    REPORT THAT COUNTED AN UNFINISHED TAB WOULD OVERSTATE REVENUE        
113600*    UNTIL THE GUEST ACTUALLY PAYS.                                       
113700                                                                          
113800*****************************************************************         
113900*  FIELD NOTES - THE DATE RANGE COMPARISON                      *         
114000*****************************************************************         
114100*                                                                         
114200*    H-INV-DATE, WS-START-DATE AND WS-END-DATE ARE ALL PIC 9(8) IN        
114300*    CCYYMMDD FORM, SO A STRAIGHT NUMERIC >= / <= COMPARISON SORTS        
114400*    CORRECTLY ACROSS YEAR-END AND CENTURY BOUNDARIES WITHOUT ANY         
114500*    SPECIAL-CASE LOGIC - THIS IS THE SAME REASON THE Y2K                 
114600*    REMEDIATION UNDER CR-0591/CR-0604 EXPANDED EVERY DATE FIELD ON       
114700*    THIS SYSTEM TO CARRY A FOUR-DIGIT CENTURY INSTEAD OF A TWO-          
114800*    DIGIT YEAR.                                                          
114900*                                                                         
115000*    A RUN-PARM RECORD WHOSE START DATE IS AFTER ITS END DATE IS          
115100*    NOT TRAPPED AS AN ERROR - THE COMPARISON SIMPLY NEVER GOES           
115200*    TRUE FOR ANY INVOICE AND THE RUN PRINTS AN EMPTY REPORT, WHICH       
115300*    IS WHAT THE WS-ZERO-SALES-SW NOTE LINE (CR-0789) IS THERE TO         
115400*    MAKE OBVIOUS RATHER THAN LEAVING SOMEONE TO WONDER WHY SEVEN         
115500*    SECTIONS CAME BACK BLANK.                                            
115600                                                                          
115700*****************************************************************         
115800*  WHY THE PRODUCT AND CUSTOMER TABLES ARE LOADED BEFORE THE     *        
115900*  MAIN PASS INSTEAD OF DURING IT                                *        
116000*****************************************************************         
116100*                                                                         
116200*    BOTH TABLES ARE LOADED IN FULL AT 1000-INIT, BEFORE A SINGLE         
116300*    INVOICE IS READ, SO THAT 2710-SCAN-ONE-CUSTOMER AND 2825-SCAN-       
116400*    ONE-PRODUCT CAN ALWAYS ASSUME EVERY MASTER RECORD IS ALREADY         
116500*    IN THE TABLE.  LOADING ON DEMAND, PARTWAY THROUGH THE MAIN           
116600*    PASS, WOULD MEAN A DETAIL LINE FOR A PRODUCT NOT YET SEEN            
116700*    COULD BE DROPPED FROM THE TOP-N SECTION EVEN THOUGH THE              
116800*    PRODUCT MASTER RECORD EXISTS SOMEWHERE FURTHER DOWN THE FILE.        
116900*                                                                         
117000*    THE TRADE-OFF IS MEMORY: BOTH TABLES ARE SIZED AT 500 ENTRIES        
117100*    (SEE PRODUCT-TOTAL-TABLE AND CUSTOMER-TOTAL-TABLE) AND WILL          
117200*    NOT DETECT AN OVERFLOW PAST ENTRY 500 - THIS IS AN ACCEPTED          
117300*    LIMIT SINCE THE CAFE HAS NEVER CARRIED MORE THAN A FEW HUNDRED       
117400*    ACTIVE MENU ITEMS OR CUSTOMERS ON FILE AT ONCE.                      
117500                                                                          
117600*****************************************************************         
117700*  HOW A TYPICAL MONTHLY RUN FLOWS THROUGH THIS PROGRAM          *        
117800*****************************************************************         
117900*                                                                         
118000*    1.  OPERATIONS DROPS A ONE-RECORD RUN-PARM-FILE WITH THE             
118100*        MONTHS START AND END DATE AND SUBMITS THE JOB.                   
118200*                                                                         
118300*    2.  1000-INIT READS THAT PARAMETER RECORD, THEN LOADS THE            
118400*        FULL PRODUCT AND CUSTOMER MASTERS INTO WORKING STORAGE.          
118500*                                                                         
118600*    3.  2000-ACCUM-PASS READS THE INVOICE MASTER ONE HEADER AT A         
118700*        TIME.  A HEADER THAT IS NOT COMPLETADA, OR FALLS OUTSIDE         
118800*        THE DATE RANGE, IS SKIPPED WITH NO ACCUMULATION AT ALL.          
118900*                                                                         
119000*    4.  A QUALIFYING HEADER FEEDS SIX DIFFERENT ACCUMULATORS IN          
119100*        ONE PASS: THE SUMMARY TOTALS, THE DAILY BREAK, THE               
119200*        PAYMENT-METHOD TABLE, THE CUSTOMER TABLE, AND (VIA A             
119300*        SECOND, NESTED READ OF THE DETAIL FILE) THE PRODUCT AND          
119400*        CATEGORY TABLES.                                                 
119500*                                                                         
119600*    5.  ONCE THE INVOICE FILE IS EXHAUSTED, 3000-SUMMARY-SECTIONS        
119700*        PRINTS THE SALES SUMMARY, THE FINAL DAILY LINE, BOTH TOP-N       
119800*        RANKINGS (EACH SELECTION-SORTED FIRST), AND BOTH TWO-PASS        
119900*        PERCENTAGE BREAKDOWNS.                                           
120000*                                                                         
120100*    6.  4000-INVENTORY-VALUE THEN MAKES A SEPARATE, SINGLE PASS          
120200*        OVER THE CURRENT INVENTORY MASTER TO PRICE OUT WHAT IS ON        
120300*        HAND RIGHT NOW - THIS FIGURE IS A SNAPSHOT AS OF THE RUN         
120400*        DATE, NOT AS OF THE END OF THE REPORTING RANGE.                  
120500*                                                                         
120600*    7.  5000-CLOSING CLOSES ALL SIX FILES AND THE PROGRAM STOPS.         
120700                                                                          
120800*****************************************************************         
120900*  WHY TWO SEPARATE SCAN PARAGRAPHS EXIST FOR EVERY TABLE LOOKUP *        
121000*****************************************************************         
121100*                                                                         
121200*    2605-SCAN-ONE-PAYMETH, 2710-SCAN-ONE-CUSTOMER, 2825-SCAN-ONE-        
121300*    PRODUCT AND 2835-SCAN-ONE-CATEGORY ALL FOLLOW THE SAME SHAPE:        
121400*    A LINEAR SCAN THAT SETS A FOUND-SUBSCRIPT AND THEN FORCES THE        
121500*    LOOP INDEX PAST THE END OF THE TABLE TO STOP EARLY, SINCE            
121600*    THIS SHOPS COMPILER-LEVEL PERFORM VARYING HAS NO BUILT-IN            
121700*    "EXIT LOOP ON CONDITION" - THE SAME IDIOM CAFEVOID AND               
121800*    CAFEMOV1 USE FOR THEIR OWN TABLE LOOKUPS.                            
121900*                                                                         
122000*    A LINEAR SCAN WAS KEPT RATHER THAN A BINARY SEARCH BECAUSE           
122100*    NONE OF THE FOUR TABLES IS EVER SORTED ON ITS KEY - THEY ARE         
122200*    BUILT IN FIRST-ENCOUNTERED ORDER AS THE INVOICE AND DETAIL           
122300*    FILES ARE READ, AND ONLY THE PRODUCT AND CUSTOMER TOP-N              
122400*    TABLES ARE EVER RE-SORTED, AND ONLY ON REVENUE/SPEND, NOT KEY.       
122500                                                                          
122600*****************************************************************         
122700*  REPORT LAYOUT NOTES                                           *        
122800*****************************************************************         
122900*                                                                         
123000*    EVERY SECTION SHARES THE SAME COMPANY-TITLE HEADING LINE,            
123100*    WITH O-SECTION-TITLE CHANGED JUST BEFORE EACH 9900-HEADING           
123200*    CALL SO THE PAGE HEADER ALWAYS NAMES THE SECTION BELOW IT.           
123300*    PRTOUT IS LINAGE 60 WITH FOOTING AT 55 SO AN AT EOP CLAUSE ON        
123400*    A DETAIL-LEVEL WRITE (DAILY LINE, TOP-N LINE, CATEGORY LINE,         
123500*    PAYMENT-METHOD LINE) RE-PRINTS THE HEADING AUTOMATICALLY             
123600*    BEFORE THE NEXT LINE WOULD RUN PAST LINE 55.                         
123700*                                                                         
123800*    THE SALES SUMMARY, TOP-N AND INVENTORY VALUATION LINES ARE           
123900*    NOT WRITTEN WITH AN AT EOP CLAUSE (EXCEPT WHERE NOTED ABOVE)         
124000*    SINCE EACH OF THOSE IS A SINGLE LINE PER SECTION, NEVER LONG         
124100*    ENOUGH TO RUN PAST THE FOOTING ON ITS OWN.                           
124200                                                                          
124300*****************************************************************         
124400*  OPERATOR NOTES - WHAT TO CHECK IF THE TOTALS LOOK WRONG       *        
124500*****************************************************************         
124600*                                                                         
124700*    -  CHECK RP-START-DATE AND RP-END-DATE ON THE PARAMETER              
124800*       RECORD FIRST - A TRANSPOSED OR TRUNCATED DATE IS BY FAR           
124900*       THE MOST COMMON CAUSE OF A REPORT THAT LOOKS EMPTY OR             
125000*       SUSPICIOUSLY SMALL.                                               
125100*                                                                         
125200*    -  IF THE ZERO-SALES NOTE LINE PRINTS BUT OPERATIONS KNOWS           
125300*       THE CAFE WAS OPEN AND SELLING THAT MONTH, THE MOST LIKELY         
125400*       CAUSE IS THAT CAFEINV1 NEVER REACHED THE PAY STEP ON ANY          
125500*       INVOICE IN THE RANGE - CHECK FOR A STUCK BATCH OF ABIERTA         
125600*       HEADERS ON THE INVOICE MASTER BEFORE ASSUMING THIS PROGRAM        
125700*       IS AT FAULT.                                                      
125800*                                                                         
125900*    -  IF THE SALES SUMMARY AND THE TOP-N PRODUCT TOTAL DISAGREE,        
126000*       REMEMBER THE SUMMARY IS ACCUMULATED FROM H-TOTAL (THE FULL        
126100*       INVOICE, INCLUDING TAX, SERVICE CHARGE AND DELIVERY) WHILE        
126200*       THE TOP-N PRODUCT REVENUE IS ACCUMULATED FROM D-SUBTOTAL          
126300*       (THE LINE ITEM ONLY) - THE TWO WERE NEVER MEANT TO TIE            
126400*       EXACTLY AND A MISMATCH BY THE AMOUNT OF TAX PLUS SERVICE          
126500*       CHARGE PLUS DELIVERY IS NORMAL, NOT A BUG.                        
126600                                                                          
126700*****************************************************************         
126800*  NAMING CONVENTIONS USED IN THIS PROGRAM                       *        
126900*****************************************************************         
127000*                                                                         
127100*    H- PREFIXES THE INVOICE HEADER, D- THE INVOICE DETAIL, P- THE        
127200*    PRODUCT MASTER, N- THE INVENTORY MASTER, C- THE CUSTOMER             
127300*    MASTER, AND RP- THE RUN-PARAMETER RECORD - ONE LETTER PER FILE,      
127400*    MATCHING THE HOUSE CONVENTION CARRIED OVER FROM CAFEINV1,            
127500*    CAFEMOV1 AND CAFEVOID.  ST-, DT-, PT-, CT-, KT- AND MT- PREFIX       
127600*    THE SIX WORKING-STORAGE ACCUMULATOR GROUPS (SUMMARY, DAILY,          
127700*    PRODUCT, CUSTOMER, CATEGORY, PAYMENT-METHOD RESPECTIVELY) SO         
127800*    A FIELD NAME ALONE TELLS YOU WHICH TABLE IT BELONGS TO WITHOUT       
127900*    NEEDING TO TRACE BACK TO THE 01-LEVEL.  O- PREFIXES EVERY            
128000*    FIELD THAT LANDS ON THE PRINTED PAGE.  WS- IS RESERVED FOR           
128100*    ITEMS THAT DO NOT FIT ANY OF THE ABOVE GROUPS, AND C-SUB/            
128200*    C-SUB2/C-RANK/C-PCTR ARE THE SHOPS STANDING NAMES FOR A              
128300*    SHORT-LIVED WORKING SUBSCRIPT OR COUNTER.                            
128400                                                                          
128500*****************************************************************         
128600*  WHY COST-TOTAL IS ACCUMULATED FROM DETAIL LINES, NOT FROM     *        
128700*  THE INVOICE HEADER                                            *        
128800*****************************************************************         
128900*                                                                         
129000*    H-SUBTOTAL ON THE INVOICE HEADER IS THE SUM OF EVERY LINES           
129100*    D-SUBTOTAL, BUT THE HEADER CARRIES NO EQUIVALENT COST FIGURE -       
129200*    ONLY THE DETAIL FILE KNOWS D-COST-PRICE PER LINE.  SO ST-COST-       
129300*    TOTAL CAN ONLY BE BUILT BY VISITING EVERY DETAIL LINE FOR            
129400*    EVERY QUALIFYING INVOICE, WHICH IS EXACTLY WHAT 2800-ACCUM-          
129500*    DETAIL-LINES AND 2820-ROLL-LINE-UP DO TOGETHER.                      
129600*                                                                         
129700*    THIS IS ALSO WHY THE SALES SUMMARY SECTION CANNOT BE PRINTED         
129800*    UNTIL THE ENTIRE INVOICE FILE HAS BEEN READ - ST-COST-TOTAL,         
129900*    LIKE ST-SALES-TOTAL, IS NOT FINAL UNTIL THE LAST QUALIFYING          
130000*    DETAIL LINE HAS BEEN ROLLED UP, SO 3100-SALES-SUMMARY IS             
130100*    CALLED FROM 3000-SUMMARY-SECTIONS, AFTER THE MAIN PASS LOOP IN       
130200*    0000-CAFERPT1 HAS ALREADY FINISHED.                                  
130300                                                                          
130400*****************************************************************         
130500*  FIELD NOTES - D-PROD-NAME VERSUS P-PROD-NAME                 *         
130600*****************************************************************         
130700*                                                                         
130800*    DETAIL-REC CARRIES ITS OWN D-PROD-NAME, CAPTURED AT THE TIME         
130900*    OF SALE BY CAFEINV1, SEPARATE FROM THE PRODUCT MASTERS               
131000*    P-PROD-NAME.  THIS PROGRAM DELIBERATELY PRINTS PT-PROD-NAME          
131100*    (LOADED FROM THE PRODUCT MASTER AT 1115-LOAD-ONE-PRODUCT), NOT       
131200*    D-PROD-NAME, SO A PRODUCT RENAMED PARTWAY THROUGH THE                
131300*    REPORTING RANGE SHOWS ITS CURRENT NAME CONSISTENTLY ACROSS           
131400*    EVERY LINE OF THE TOP-N SECTION RATHER THAN WHATEVER NAME WAS        
131500*    ON FILE AT THE MOMENT EACH INDIVIDUAL SALE WAS RUNG UP.              
131600                                                                          
131700*****************************************************************         
131800*  FIELD NOTES - PT-PROD-CODE AND THE CATEGORY KEY               *        
131900*****************************************************************         
132000*                                                                         
132100*    PT-PROD-CODE (C-SUB) (1:4), USED AT 2830-ACCUM-CAT-BY-PROD AND       
132200*    2835-SCAN-ONE-CATEGORY, TAKES JUST THE FIRST FOUR BYTES OF THE       
132300*    PRODUCT CODE AS THE CATEGORY KEY (CR-0701).  A SHOP CONVENTION       
132400*    PUTS A CATEGORY ABBREVIATION IN THOSE FOUR BYTES - "BEVG" FOR        
132500*    BEVERAGES, "ENTR" FOR ENTREES, "DESS" FOR DESSERTS AND SO ON -       
132600*    BUT NOTHING IN THIS PROGRAM OR ANY COPYBOOK ENFORCES THAT            
132700*    CONVENTION.  A PRODUCT CODED WITHOUT A RECOGNIZABLE PREFIX           
132800*    STILL GETS ITS OWN CATEGORY ROW; IT JUST WILL NOT GROUP WITH         
132900*    ANYTHING ELSE UNLESS ANOTHER PRODUCT SHARES THE SAME FIRST           
133000*    FOUR BYTES.                                                          
133100                                                                          
133200*****************************************************************         
133300*  WHY WS-GRAND-TOTAL IS BUILT FROM H-TOTAL, NOT FROM            *        
133400*  ST-SALES-TOTAL                                                *        
133500*****************************************************************         
133600*                                                                         
133700*    WS-GRAND-TOTAL IS ACCUMULATED AT 2600-ACCUM-PAYMETH, ONE             
133800*    INVOICE AT A TIME, THE SAME PLACE AND THE SAME WAY ST-SALES-         
133900*    TOTAL IS ACCUMULATED AT 2100-ACCUM-SUMMARY.  THE TWO FIELDS          
134000*    END UP EQUAL IN PRACTICE BUT ARE KEPT SEPARATE BECAUSE THEY          
134100*    SERVE DIFFERENT PURPOSES - ST-SALES-TOTAL FEEDS THE SALES            
134200*    SUMMARY LINE WHILE WS-GRAND-TOTAL IS ONLY EVER USED AS THE           
134300*    DENOMINATOR FOR THE CATEGORY AND PAYMENT-METHOD PERCENTAGE           
134400*    COLUMNS AT 2900-CATEGORY-PASS2 AND 2950-PAYMETH-PASS2.               
134500*                                                                         
134600*    A FUTURE CHANGE THAT ALTERED ONE ACCUMULATORS FORMULA                
134700*    WITHOUT ALSO CHECKING THE OTHER WOULD QUIETLY BREAK THE TIE          
134800*    BETWEEN THEM - WORTH REMEMBERING BEFORE TOUCHING EITHER              
134900*    PARAGRAPH.                                                           
135000                                                                          
135100*****************************************************************         
135200*  WHY THIS PROGRAM HAS NO DATE-EDIT OR DATE-VALIDATION LOGIC    *        
135300*****************************************************************         
135400*                                                                         
135500*    RP-START-DATE AND RP-END-DATE ARE TRUSTED AS-IS ONCE READ -          
135600*    THERE IS NO CHECK THAT EITHER IS A REAL CALENDAR DATE, NO            
135700*    CHECK THAT THE MONTH IS 01-12, AND NO CHECK THAT THE DAY IS          
135800*    VALID FOR THE MONTH GIVEN.  THE PARAMETER RECORD IS BUILT BY A       
135900*    CONTROLLED JCL STEP ELSEWHERE IN THE MONTH-END SUITE, NOT            
136000*    KEYED BY HAND, SO THIS PROGRAM HAS NEVER NEEDED ITS OWN DATE         
136100*    EDIT - IF THAT UPSTREAM STEP IS EVER REPLACED BY A MANUAL            
136200*    PROCESS, THIS WOULD BE THE FIRST PLACE TO ADD ONE.                   
136300                                                                          
136400*****************************************************************         
136500*  WHY THE INVENTORY VALUATION SECTION IGNORES THE DATE RANGE    *        
136600*****************************************************************         
136700*                                                                         
136800*    4000-INVENTORY-VALUE DOES NOT TEST WS-START-DATE OR WS-END-          
136900*    DATE AT ALL - IT PRICES OUT WHATEVER QUANTITY IS ON THE              
137000*    INVENTORY MASTER AS OF THE MOMENT THIS PROGRAM RUNS, NOT AS OF       
137100*    ANY DATE IN THE REPORTING RANGE.  THIS WAS DELIBERATE AT             
137200*    CR-0407 - THE INVENTORY MASTER HAS NO DATE-STAMPED HISTORY OF        
137300*    QUANTITY ON HAND, SO THERE IS NO WAY TO RECONSTRUCT WHAT WAS         
137400*    ON THE SHELF AS OF ANY PAST DATE EVEN IF ASKED.  A MONTH-END         
137500*    VALUATION THEREFORE ALWAYS REFLECTS TODAYS STOCK, NOT THE            
137600*    STOCK AS OF THE LAST DAY OF THE MONTH BEING REPORTED ON.             
137700                                                                          
137800*****************************************************************         
137900*  FIELD NOTES - WS-LOW-STOCK AND WS-OUT-STOCK                  *         
138000*****************************************************************         
138100*                                                                         
138200*    WS-OUT-STOCK COUNTS PRODUCTS WHERE N-QUANTITY = ZERO.  WS-LOW-       
138300*    STOCK COUNTS PRODUCTS WHERE N-QUANTITY IS GREATER THAN ZERO          
138400*    BUT AT OR BELOW N-MIN-STOCK - THE TWO ARE MUTUALLY EXCLUSIVE         
138500*    BY CONSTRUCTION (SEE THE IF/ELSE AT 4020-ROLL-INVENTORY) SO          
138600*    THEY CAN BE ADDED TOGETHER ON A FOLLOW-UP REQUEST WITHOUT            
138700*    DOUBLE-COUNTING ANY ONE PRODUCT.                                     
138800                                                                          
138900*****************************************************************         
139000*  WHY IV-TOTAL-PRODS COUNTS EVERY INVENTORY RECORD, NOT JUST    *        
139100*  THOSE MATCHED TO A PRODUCT MASTER ENTRY                      *         
139200*****************************************************************         
139300*                                                                         
139400*    IV-TOTAL-PRODS IS INCREMENTED FOR EVERY INVENTORY-FILE RECORD        
139500*    READ AT 4020-ROLL-INVENTORY, BEFORE THE LOOKUP AT 4025-SCAN-         
139600*    ONE-PRODUCT EVEN RUNS.  AN INVENTORY RECORD WHOSE PRODUCT ID         
139700*    IS NOT FOUND ON THE PRODUCT MASTER (A DISCONTINUED ITEM WHOSE        
139800*    STOCK RECORD WAS NEVER CLEANED UP, FOR EXAMPLE) STILL COUNTS         
139900*    TOWARD IV-TOTAL-PRODS AND STILL COUNTS TOWARD WS-LOW-STOCK OR        
140000*    WS-OUT-STOCK IF IT QUALIFIES, BUT CONTRIBUTES NOTHING TO             
140100*    IV-COST-VALUE OR IV-SALE-VALUE SINCE 4030-ROLL-VALUE IS ONLY         
140200*    PERFORMED WHEN C-SUB IS GREATER THAN ZERO.                           
140300                                                                          
140400*****************************************************************         
140500*  PERFORMANCE NOTES                                             *        
140600*****************************************************************         
140700*                                                                         
140800*    EVERY TABLE LOOKUP IN THIS PROGRAM IS A LINEAR SCAN OVER UP TO       
140900*    500 ENTRIES, AND 2800-ACCUM-DETAIL-LINES RUNS ONE SUCH SCAN          
141000*    PER DETAIL LINE OF EVERY QUALIFYING INVOICE.  ON THE LARGEST         
141100*    MONTH-END VOLUMES SEEN SO FAR (UNDER 5,000 INVOICES, UNDER           
141200*    20,000 DETAIL LINES) THIS HAS NEVER BEEN A NOTICEABLE                
141300*    BOTTLENECK, BUT IF VOLUME GROWS SUBSTANTIALLY A KEYED OR             
141400*    INDEXED LOOKUP WOULD BE WORTH REVISITING BEFORE ADDING ANY           
141500*    FURTHER PER-LINE ACCUMULATION TO 2820-ROLL-LINE-UP.                  
141600                                                                          
141700*****************************************************************         
141800*  WHY THE TOP-N SECTIONS ARE PRINTED BEFORE THE CATEGORY AND    *        
141900*  PAYMENT-METHOD SECTIONS                                       *        
142000*****************************************************************         
142100*                                                                         
142200*    THE ORDER OF THE SEVEN SECTIONS ON THE PRINTED REPORT - SALES        
142300*    SUMMARY, DAILY SALES, TOP PRODUCTS, TOP CUSTOMERS, CATEGORY,         
142400*    PAYMENT METHOD, INVENTORY VALUATION - MATCHES THE ORDER              
142500*    FINANCE ASKED FOR WHEN EACH SECTION WAS ADDED (CR-0212,              
142600*    CR-0259, CR-0318, CR-0407, IN THAT ORDER) AND HAS NEVER BEEN         
142700*    RE-REQUESTED SINCE.  THERE IS NO TECHNICAL REASON THE ORDER          
142800*    COULD NOT CHANGE - 3000-SUMMARY-SECTIONS SIMPLY PERFORMS EACH        
142900*    SECTIONS PARAGRAPH IN SEQUENCE.                                      
143000                                                                          
143100*****************************************************************         
143200*  SAMPLE TABLE ENTRY WALKTHROUGH (FOR TRAINING NEW OPERATORS)   *        
143300*****************************************************************         
143400*                                                                         
143500*    SUPPOSE PRODUCT 000100042, CODE "BEVG-COFFEE-LG", SOLD 37 CUPS       
143600*    AT $3.25 EACH OVER THE REPORTING RANGE, COST $0.80 PER CUP TO        
143700*    MAKE.  PT-QUANTITY (C-SUB) WOULD END THE RUN AT 37.00,               
143800*    PT-REVENUE (C-SUB) AT 120.25, AND PT-PROFIT (C-SUB) AT 90.85         
143900*    (37 TIMES (3.25 MINUS 0.80)).  THE SAME 37 CUPS WOULD ALSO ADD       
144000*    29.60 (37 TIMES 0.80) TO ST-COST-TOTAL AND WOULD ADD 120.25 TO       
144100*    WHICHEVER CATEGORY ROW "BEVG" RESOLVES TO AT 2830-ACCUM-CAT-         
144200*    BY-PROD.                                                             
144300                                                                          
144400*****************************************************************         
144500*  WHY THIS PROGRAM NEVER OPENS A FILE I-O                      *         
144600*****************************************************************         
144700*                                                                         
144800*    EVERY SELECT IN THIS PROGRAM IS OPENED INPUT EXCEPT PRTOUT,          
144900*    WHICH IS OPENED OUTPUT - THERE IS NO I-O OPEN ANYWHERE,              
145000*    UNLIKE CAFEVOID AND CAFEMOV1 WHICH REWRITE THE INVOICE AND           
145100*    INVENTORY MASTERS RESPECTIVELY.  THIS PROGRAM IS A PURE              
145200*    REPORT WRITER, BY DESIGN, SO THAT IT CAN BE RERUN FREELY FOR A       
145300*    DIFFERENT DATE RANGE WITHOUT ANY RISK OF ALTERING THE DATA IT        
145400*    IS REPORTING ON.                                                     
145500                                                                          
145600*****************************************************************         
145700*  WHY THE CUSTOMER AND PRODUCT SORTS USE ENTRY 500 AS SCRATCH   *        
145800*  SPACE INSTEAD OF A SEPARATE 01-LEVEL HOLD AREA                *        
145900*****************************************************************         
146000*                                                                         
146100*    2316-SWAP-ENTRIES AND 2416-SWAP-ENTRIES BOTH BORROW THE LAST         
146200*    TABLE SLOT (SUBSCRIPT 500) AS A THREE-MOVE SWAP BUFFER RATHER        
146300*    THAN DECLARING A SEPARATE PT-HOLD-ENTRY OR CT-HOLD-ENTRY             
146400*    GROUP.  THIS SAVES ONE MORE 01-LEVEL DECLARATION AT THE COST         
146500*    OF ASSUMING SLOT 500 IS NEVER A REAL, LOADED ENTRY - AN              
146600*    ASSUMPTION THAT HOLDS AS LONG AS NEITHER 1100-LOAD-PRODUCTS          
146700*    NOR 1200-LOAD-CUSTOMERS EVER LOADS A FULL 500 DISTINCT               
146800*    RECORDS, WHICH HAS ALWAYS BEEN TRUE ON THIS SYSTEM.                  
146900*                                                                         
147000*    IF A FUTURE CATALOG EVER GREW PAST 499 DISTINCT PRODUCTS OR          
147100*    CUSTOMERS, BOTH TABLE OCCURS CLAUSES AND THIS SWAP IDIOM WOULD       
147200*    NEED TO GROW TOGETHER - RAISING ONE WITHOUT THE OTHER WOULD          
147300*    SILENTLY CORRUPT WHATEVER REAL ENTRY LANDED IN THE NEW LAST          
147400*    SLOT DURING A SORT.                                                  
147500                                                                          
147600*****************************************************************         
147700*  WHY C-PCTR IS ONE 77-LEVEL SHORT OF BEING A SECOND STANDALONE *        
147800*  ITEM, AND WHY IT STAYED IN WORK-AREA INSTEAD                  *        
147900*****************************************************************         
148000*                                                                         
148100*    C-PCTR (THE PAGE COUNTER BUMPED EVERY TIME 9900-HEADING              
148200*    WRITES A NEW PAGE TITLE) COULD JUST AS EASILY HAVE BEEN A            
148300*    SECOND 77-LEVEL ITEM NEXT TO WS-ZERO-SALES-SW.  IT WAS LEFT          
148400*    INSIDE WORK-AREA BECAUSE IT PREDATES THE CR-0789 CHANGE BY           
148500*    DECADES AND THERE WAS NO REASON TO RELOCATE WORKING CODE JUST        
148600*    TO MAKE ROOM FOR THE NEW SWITCH - THE 77-LEVEL SECTION WAS           
148700*    ADDED FOR WS-ZERO-SALES-SW ALONE, NOT AS A WHOLESALE RESTYLE         
148800*    OF EVERY COUNTER IN THE PROGRAM.                                     
148900                                                                          
149000*****************************************************************         
149100*  WHAT THIS PROGRAM DOES NOT DO (NON-GOALS)                     *        
149200*****************************************************************         
149300*                                                                         
149400*    -  IT DOES NOT WRITE OR EMAIL A REPORT FILE ANYWHERE OTHER           
149500*       THAN PRTOUT - DISTRIBUTION IS HANDLED BY A SEPARATE JCL           
149600*       STEP THAT PICKS UP THE SPOOLED OUTPUT AFTER THIS PROGRAM          
149700*       ENDS.                                                             
149800*                                                                         
149900*    -  IT DOES NOT PROJECT OR FORECAST FUTURE SALES - EVERY              
150000*       FIGURE ON EVERY SECTION IS A HISTORICAL ACTUAL FOR THE            
150100*       REQUESTED RANGE, WITH THE SINGLE EXCEPTION OF THE                 
150200*       INVENTORY VALUATION SECTION, WHICH IS A CURRENT SNAPSHOT.         
150300*                                                                         
150400*    -  IT DOES NOT RECOMPUTE OR VALIDATE ANY INVOICE HEADER OR           
150500*       DETAIL FIGURE - H-TOTAL, H-SUBTOTAL, D-SUBTOTAL AND EVERY         
150600*       OTHER DOLLAR FIELD ARE TRUSTED EXACTLY AS CAFEINV1 WROTE          
150700*       THEM.  A BAD FIGURE ON THE INVOICE MASTER WILL FLOW               
150800*       THROUGH TO THIS REPORT UNCHANGED.                                 
150900                                                                          
151000*****************************************************************         
151100*  REVISION HISTORY NOTES - CR-0733 IN MORE DETAIL               *        
151200*****************************************************************         
151300*                                                                         
151400*    BEFORE CR-0733, ST-MARGIN-PCT WAS COMPUTED DIRECTLY AS               
151500*    (ST-GROSS-PROFIT / ST-SALES-TOTAL) * 100 IN ONE STATEMENT.           
151600*    FINANCE FOUND THAT ROUNDING THE RATIO TO TWO DECIMAL PLACES          
151700*    BEFORE MULTIPLYING BY 100 LOST PRECISION ON SMALL-MARGIN             
151800*    PRODUCTS, SO THE INTERMEDIATE ST-MARGIN-WORK FIELD WAS ADDED,        
151900*    CARRYING FOUR DECIMAL PLACES, WITH THE TIMES-100 STEP DONE           
152000*    SEPARATELY AFTERWARD INTO THE TWO-DECIMAL ST-MARGIN-PCT.  THE        
152100*    SALES SUMMARY LINES PRINTED MARGIN FIGURE MOVED BY AS MUCH AS        
152200*    A FEW HUNDREDTHS OF A PERCENT ON SOME RUNS AFTER THIS CHANGE -       
152300*    EXPECTED AND CORRECT, NOT A REGRESSION.                              
152400                                                                          
152500*****************************************************************         
152600*  REVISION HISTORY NOTES - CR-0761 IN MORE DETAIL               *        
152700*****************************************************************         
152800*                                                                         
152900*    BEFORE CR-0761, TOPN-PROD-LINE HAD NO O-TP-PROFIT COLUMN AT          
153000*    ALL - ONLY O-TP-QTY AND O-TP-REVENUE.  A PRODUCT COULD RANK          
153100*    HIGH ON THE TOP-PRODUCTS SECTION PURELY ON VOLUME WHILE              
153200*    ACTUALLY LOSING MONEY PER UNIT, AND NOTHING ON THIS REPORT           
153300*    WOULD HAVE SHOWN THAT UNTIL SOMEONE CROSS-REFERENCED THE             
153400*    PRODUCT MASTER BY HAND.  PT-PROFIT, WS-LINE-PROFIT AND               
153500*    O-TP-PROFIT WERE ALL ADDED TOGETHER UNDER THIS ONE REQUEST SO        
153600*    THE TOP-PRODUCTS SECTION WOULD CARRY ITS OWN MARGIN SIGNAL.          
153700                                                                          
153800*****************************************************************         
153900*  FIELD NOTES - WHY PT-COST-PRICE AND PT-SALE-PRICE ARE COPIED  *        
154000*  INTO THE TABLE RATHER THAN LOOKED UP AGAIN AT PRINT TIME      *        
154100*****************************************************************         
154200*                                                                         
154300*    PT-COST-PRICE AND PT-SALE-PRICE ARE MOVED INTO THE TABLE ONCE,       
154400*    AT 1115-LOAD-ONE-PRODUCT, AND NEVER REFRESHED - A PRICE CHANGE       
154500*    ON THE PRODUCT MASTER PARTWAY THROUGH A RUN (THERE IS ONLY           
154600*    ONE PASS OVER PRODUCT-FILE, SO THIS COULD ONLY HAPPEN IF A           
154700*    SEPARATE JOB UPDATED THE MASTER WHILE THIS PROGRAM WAS               
154800*    RUNNING, WHICH OPERATIONS SCHEDULING DOES NOT ALLOW) WOULD NOT       
154900*    BE PICKED UP MID-RUN.  4030-ROLL-VALUE REUSES THESE SAME             
155000*    COPIED FIELDS RATHER THAN RE-READING PRODUCT-FILE A SECOND           
155100*    TIME DURING THE INVENTORY VALUATION PASS.                            
155200                                                                          
155300*****************************************************************         
155400*  OPERATOR RECOVERY NOTES - RERUNNING THIS PROGRAM              *        
155500*****************************************************************         
155600*                                                                         
155700*    THIS PROGRAM IS SAFE TO RERUN AS MANY TIMES AS NEEDED FOR THE        
155800*    SAME DATE RANGE - IT OPENS EVERY MASTER FILE INPUT ONLY AND          
155900*    WRITES NOTHING BACK TO ANY OF THEM, SO A RERUN WITH AN               
156000*    UNCHANGED RUN-PARM RECORD WILL ALWAYS PRODUCE AN IDENTICAL           
156100*    REPORT.  THE ONLY FILE THAT CHANGES BETWEEN RUNS IS PRTOUT           
156200*    ITSELF, WHICH THE SPOOLING STEP OVERWRITES EACH TIME.                
156300*                                                                         
156400*    IF THE JOB ABENDS PARTWAY THROUGH, SIMPLY RESUBMIT - THERE IS        
156500*    NO CHECKPOINT/RESTART LOGIC AND NONE IS NEEDED, SINCE EVERY          
156600*    ACCUMULATOR STARTS FROM ITS VALUE CLAUSE AT EACH FRESH RUN.          
156700                                                                          
156800*****************************************************************         
156900*  FIELD NOTES - O-SUM-MARGIN EDIT PICTURE                       *        
157000*****************************************************************         
157100*                                                                         
157200*    O-SUM-MARGIN IS EDITED AS Z9.99 RATHER THAN A DOLLAR PICTURE -       
157300*    IT CARRIES A PERCENTAGE, NOT AN AMOUNT, SO IT DELIBERATELY           
157400*    HAS NO $ OR COMMA INSERTION CHARACTERS.  THE SAME IS TRUE OF         
157500*    O-CAT-PCT AND O-PM-PCT ON THE CATEGORY AND PAYMENT-METHOD            
157600*    LINES.                                                               
157700                                                                          
157800*****************************************************************         
157900*  WHY THE TWO-PASS CATEGORY AND PAYMENT-METHOD SECTIONS DO NOT  *        
158000*  JUST PRINT DURING THE MAIN ACCUMULATION PASS                  *        
158100*****************************************************************         
158200*                                                                         
158300*    A PERCENTAGE-OF-GRAND-TOTAL COLUMN CANNOT BE PRINTED UNTIL THE       
158400*    GRAND TOTAL ITSELF IS KNOWN, AND THE GRAND TOTAL IS NOT KNOWN        
158500*    UNTIL THE LAST QUALIFYING INVOICE HAS BEEN READ.  PRINTING           
158600*    DURING THE MAIN PASS WOULD MEAN EVERY ROW EXCEPT THE LAST            
158700*    SHOWED A PERCENTAGE OF A STILL-GROWING DENOMINATOR - WRONG ON        
158800*    ITS FACE AND CONFUSING TO WHOEVER READ THE REPORT.  SPLITTING        
158900*    INTO AN ACCUMULATE PASS (DURING 2000-ACCUM-PASS) AND A SEPARATE      
159000*    PRINT PASS (2900-CATEGORY-PASS2, 2950-PAYMETH-PASS2, BOTH            
159100*    CALLED FROM 3000-SUMMARY-SECTIONS AFTER THE MAIN LOOP ENDS) IS       
159200*    THE ONLY WAY TO GET A CORRECT PERCENTAGE ON EVERY ROW.               
159300*                                                                         
159400*    THE SAME REASONING IS WHY 3100-SALES-SUMMARY, WHICH ALSO             
159500*    DEPENDS ON A FINAL GRAND TOTAL (ST-SALES-TOTAL), IS CALLED           
159600*    FROM 3000-SUMMARY-SECTIONS RATHER THAN FROM 2100-ACCUM-              
159700*    SUMMARY.                                                             
159800                                                                          
