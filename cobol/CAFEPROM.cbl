000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CAFEPROM.                                             
000300 AUTHOR.            A M LARKIN.                                           
000400 INSTALLATION.      CARBON CAFE DATA PROCESSING.                          
000500 DATE-WRITTEN.      05/14/1991.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             
000800                                                                          
000900*****************************************************************         
001000*  CAFEPROM -- PROMOTION SCHEDULE VALIDATOR                     *         
001100*  VALIDATES EVERY PROMOTION MASTER RECORD AGAINST THE           *        
001200*  SPECIFIC-DATE SCHEDULE RULE, THEN PICKS TODAY'S ONE           *        
001300*  APPLICABLE PROMOTION (HIGHEST PRIORITY, ACTIVE, SCHEDULE      *        
001400*  MATCHES TODAY) FOR THE POS FRONT END TO PULL AT OPEN-OF-DAY.  *        
001500*                                                                *        
001600*  ONE PROMOTION MASTER RECORD PER RUN IS READ SEQUENTIALLY --   *        
001700*  THERE IS NO KEY ACCESS ON THIS FILE AND NEVER HAS BEEN.  THE  *        
001800*  VALIDATION PASS AND THE TODAY-MATCH PASS BOTH HAPPEN IN THE   *        
001900*  SAME READ LOOP SINCE A SECOND PASS WOULD MEAN A SECOND SORT   *        
002000*  STEP IN THE JCL, WHICH DATA PROCESSING HAS ALWAYS AVOIDED ON  *        
002100*  A FILE THIS SMALL.                                            *        
002200*****************************************************************         
002300*                     CHANGE LOG                                          
002400*---------------------------------------------------------------          
002500* DATE     BY    REQUEST    DESCRIPTION                                   
002600*---------------------------------------------------------------          
002700* 051491   AML   CR-0241    ORIGINAL PROGRAM.                             
002800* 022294   KMW   CR-0329    ADDED DAYS_OF_WEEK SCHEDULE TYPE -            
002900*                           ORIGINAL RELEASE ONLY HANDLED DAILY           
003000*                           AND SPECIFIC_DATE.                            
003100* 071796   RLH   CR-0455    ADDED PROMO-PRIORITY TIE-BREAK AND            
003200*                           THE TODAY'S-PROMOTION SELECTION PASS.         
003300* 040597   RLH   CR-0481    PROMO-PRIORITY WIDENED FROM 2 DIGITS          
003400*                           TO 4 - MARKETING RAN OUT OF ROOM.             
003500* 091297   TDB   CR-0503    PROMO-NAME WIDENED TO 100 CHARACTERS          
003600*                           TO MATCH THE NEW MENU BOARD SYSTEM.           
003700* 031598   TDB   CR-0527    FIXED A SPECIFIC_DATE RECORD WITH AN          
003800*                           END DATE OF ZERO SLIPPING PAST 2100-          
003900*                           VALIDATE-SCHEDULE UNCAUGHT.                   
004000* 081998   JQP   CR-0592    YEAR 2000 REMEDIATION - SCHEDULE              
004100*                           DATE COMPARES NOW 4-DIGIT CENTURY.            
004200* 030899   JQP   CR-0605    VERIFIED Y2K FIX AGAINST A CENTURY-           
004300*                           BOUNDARY TEST DECK OF PROMOTIONS.             
004400* 081599   JQP   CR-0614    CONFIRMED WITH MARKETING THAT NO              
004500*                           SCHEDULE RECORD MAY STRADDLE A                
004600*                           CENTURY BOUNDARY - NOT WORTH THE              
004700*                           EXTRA VALIDATION CODE FOR A CASE              
004800*                           THAT CANNOT OCCUR IN THIS BUSINESS.           
004900* 062600   SNG   CR-0641    CORRECTED A ROUNDING COMPLAINT ON             
005000*                           O-DISCOUNT-PCT - PRINT PICTURE WAS            
005100*                           TRUNCATING INSTEAD OF EDITING.                
005200* 112601   SNG   CR-0658    ADDED THE SEPARATE REJECT REPORT -            
005300*                           BAD SCHEDULES USED TO JUST VANISH             
005400*                           FROM THE GOOD LISTING WITH NO TRACE,          
005500*                           WHICH MADE A SHORTAGE OF PROMOTIONS           
005600*                           HARD TO EXPLAIN TO MARKETING.                 
005700* 091402   SNG   CR-0669    REJECT REPORT NOW SHOWS THE REQUEST           
005800*                           NUMBER FOR EACH BAD SCHEDULE RECORD.          
005900* 040703   SNG   CR-0684    CONFIRMED REQUEST NUMBER RESETS TO 1          
006000*                           EVERY RUN - IT IS A WITHIN-RUN READ           
006100*                           SEQUENCE NUMBER, NOT A PERMANENT KEY,         
006200*                           AFTER A CLERK MISREAD IT AS ONE.              
006300* 052505   MFT   CR-0712    TODAY'S WEEKDAY NUMBER NOW COMPUTED           
006400*                           FROM THE RUN DATE INSTEAD OF BEING            
006500*                           PASSED ON A PARAMETER CARD.                   
006600* 081805   MFT   CR-0719    SPOT-CHECKED 1100-FIND-WEEKDAY                
006700*                           AGAINST A FULL CALENDAR YEAR AFTER            
006800*                           CR-0712 - ALL 365 DAYS CAME BACK              
006900*                           WITH THE CORRECT ISO WEEKDAY NUMBER.          
007000* 110807   MFT   CR-0748    ZELLER WORK FIELDS MOVED OUT OF THE           
007100*                           1100 PARAGRAPH AND INTO THEIR OWN             
007200*                           GROUP SO A DUMP READS THEM TOGETHER.          
007300* 042509   LKH   CR-0779    ADDED THE ANY-REJECTS RUN SWITCH SO           
007400*                           THE OVERNIGHT OPERATOR GETS A ONE-            
007500*                           LINE FLAG ON THE MAIN REPORT INSTEAD          
007600*                           OF HAVING TO OPEN THE ERROR REPORT.           
007700* 081511   LKH   CR-0801    VERIFIED THE ANY-REJECTS FLAG AGAINST         
007800*                           A DECK WITH NO BAD RECORDS AT ALL -           
007900*                           SWITCH CORRECTLY STAYS "NO ".                 
008000* 030214   MFT   CR-0826    BEST-MATCH TIE-BREAK RECHECKED AFTER          
008100*                           MARKETING RAISED TWO PROMOTIONS WITH          
008200*                           THE SAME PRIORITY ON THE SAME DAY -           
008300*                           FIRST ONE READ STILL WINS, AS BEFORE.         
008400* 091715   MFT   CR-0840    ADDED THE NO-MATCH-LINE PRINT SO THE          
008500*                           CLOSING SECTION NO LONGER LEAVES THE          
008600*                           BOTTOM OF THE REPORT BLANK ON A DAY           
008700*                           WHERE NOTHING MATCHES - OPERATIONS            
008800*                           HAD BEEN ASKING WHETHER THE RUN HAD           
008900*                           ABENDED BEFORE IT REACHED CLOSING.            
009000*---------------------------------------------------------------          
009100                                                                          
009200*****************************************************************         
009300*  PROCESSING NOTES - READ BEFORE CHANGING THIS PROGRAM          *        
009400*****************************************************************         
009500*                                                                         
009600*  1.  THIS PROGRAM DOES NOT WRITE THE PROMOTION MASTER FILE.             
009700*      IT IS A READ-ONLY VALIDATOR AND REPORT WRITER.  ANY                
009800*      MAINTENANCE TO A PROMOTION RECORD (NEW DISCOUNT, NEW               
009900*      SCHEDULE, RETIRE A PROMOTION) HAPPENS IN THE OFFLINE               
010000*      MARKETING TOOL THAT BUILDS PROMFILE - NOT HERE.                    
010100*                                                                         
010200*  2.  THERE IS NO OUTPUT FEED TO THE POS FRONT END FROM THIS             
010300*      PROGRAM.  THE GOOD-SCHEDULE REPORT AND THE REJECT REPORT           
010400*      ARE FOR THE OVERNIGHT OPERATOR AND FOR MARKETING TO                
010500*      REVIEW EACH MORNING - THE FRONT END READS PROMFILE                 
010600*      DIRECTLY AND APPLIES ITS OWN COPY OF THIS SAME MATCH               
010700*      LOGIC AT OPEN-OF-DAY.  KEEP THE TWO IN STEP IF THE                 
010800*      SCHEDULE RULES EVER CHANGE.                                        
010900*                                                                         
011000*  3.  A PROMOTION RECORD THAT FAILS VALIDATION IS REJECTED FOR           
011100*      THIS RUN ONLY.  NOTHING ON PROMFILE IS EVER CHANGED BY             
011200*      THIS PROGRAM, SO A CORRECTED RECORD WILL VALIDATE                  
011300*      CLEANLY ON THE NEXT RUN WITHOUT ANY SPECIAL HANDLING.              
011400*                                                                         
011500*  4.  PRIORITY TIES ARE BROKEN BY READ ORDER - THE FIRST                 
011600*      ELIGIBLE RECORD OF THE HIGHEST PRIORITY SEEN WINS.                 
011700*      MARKETING HAS BEEN TOLD NOT TO RELY ON READ ORDER AND TO           
011800*      ASSIGN DISTINCT PRIORITIES WHEN TWO PROMOTIONS MIGHT               
011900*      BOTH APPLY ON THE SAME DAY, BUT THE PROGRAM DOES NOT               
012000*      ENFORCE THAT - SEE CR-0826.                                        
012100*                                                                         
012200*  5.  AN INACTIVE PROMOTION (PR-IS-ACTIVE = "N") STILL PRINTS            
012300*      ON THE GOOD-SCHEDULE LISTING SO MARKETING CAN SEE THE              
012400*      FULL CATALOG, BUT IT NEVER REACHES 2200-MATCH-TODAY AND            
012500*      CAN NEVER BECOME TODAY'S WINNING PROMOTION.                        
012600*                                                                         
012700*  6.  THIS PROGRAM RUNS ONCE A DAY, EARLY, AHEAD OF THE FIRST            
012800*      POS OPEN-OF-DAY - IT DOES NOT RUN PER TRANSACTION AND              
012900*      DOES NOT RUN PER SHIFT.  IF OPERATIONS EVER ASKS FOR A             
013000*      MID-DAY RERUN BECAUSE A SCHEDULE WAS CORRECTED LATE, THE           
013100*      UPSI-0 SWITCH IN SPECIAL-NAMES ABOVE IS THE HOOK FOR               
013200*      THAT - IT IS NOT CURRENTLY TESTED ANYWHERE IN THIS                 
013300*      PROGRAM, BUT IS RESERVED FOR THAT PURPOSE SHOULD THE               
013400*      NEED ARISE.                                                        
013500*****************************************************************         
013600                                                                          
013700*    SPECIAL-NAMES FOLLOWS SHOP STANDARD - C01 NAMES THE CARRIAGE-        
013800*    CONTROL CHANNEL FOR TOP-OF-FORM, AND THE UPSI-0 SWITCH LETS          
013900*    AN OPERATOR FORCE A RERUN FROM THE SYSTEM CONSOLE WITHOUT            
014000*    RESUBMITTING THE WHOLE JOB STREAM.                                   
014100 ENVIRONMENT DIVISION.                                                    
014200 CONFIGURATION SECTION.                                                   
014300*    SOURCE-COMPUTER AND OBJECT-COMPUTER ARE NOT CODED HERE - THIS        
014400*    SHOP'S STANDARD IS TO LEAVE THEM OUT AND LET THE COMPILE JCL         
014500*    SUPPLY WHATEVER TARGET IT IS RUNNING AGAINST THAT CYCLE.             
014600 SPECIAL-NAMES.                                                           
014700     C01 IS TOP-OF-FORM                                                   
014800     CLASS CAFE-ALPHABETIC IS "A" THRU "Z"                                
014900     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
015000             OFF STATUS IS NORMAL-RUN.                                    
015100 INPUT-OUTPUT SECTION.                                                    
015200 FILE-CONTROL.                                                            
015300                                                                          
015400*    PROMOTION MASTER - READ ONCE TOP TO BOTTOM, NO KEYED ACCESS.         
015500*    MARKETING MAINTAINS THIS FILE OFFLINE AND DROPS A FRESH COPY         
015600*    FOR EVERY RUN - THERE IS NO ADD/CHANGE/DELETE TRANSACTION SET        
015700*    FOR PROMOTIONS ON THIS SYSTEM.                                       
015800     SELECT PROMOTION-FILE                                                
015900            ASSIGN TO PROMFILE                                            
016000            ORGANIZATION IS SEQUENTIAL.                                   
016100                                                                          
016200*    GOOD-SCHEDULE LISTING AND TODAY'S PICK.                              
016300     SELECT PRTOUT                                                        
016400            ASSIGN TO RPTFILE                                             
016500            ORGANIZATION IS RECORD SEQUENTIAL.                            
016600                                                                          
016700*    REJECTED-SCHEDULE LISTING, SEPARATE FILE SO OPERATIONS CAN           
016800*    SCAN IT WITHOUT PAGING THROUGH THE WHOLE GOOD LISTING.               
016900     SELECT PRTOUTERR                                                     
017000            ASSIGN TO ERRFILE                                             
017100            ORGANIZATION IS RECORD SEQUENTIAL.                            
017200                                                                          
017300 DATA DIVISION.                                                           
017400 FILE SECTION.                                                            
017500                                                                          
017600*    PROMOTION MASTER RECORD.  PR-PRIORITY IS THE MARKETING               
017700*    DEPARTMENT'S OWN RANKING NUMBER - HIGHER WINS - NOT A                
017800*    CREATED-DATE OR A SEQUENCE NUMBER OF ANY KIND.                       
017900 FD  PROMOTION-FILE                                                       
018000     LABEL RECORD IS STANDARD                                             
018100     RECORD CONTAINS 190 CHARACTERS                                       
018200     DATA RECORD IS PROMOTION-REC.                                        
018300 01  PROMOTION-REC.                                                       
018400*    PERMANENT PROMOTION NUMBER, ASSIGNED BY MARKETING WHEN THE           
018500*    PROMOTION IS FIRST SET UP - NEVER REUSED, EVEN AFTER A               
018600*    PROMOTION EXPIRES.                                                   
018700     05  PR-PROMO-ID        PIC 9(9).                                     
018800     05  PR-PROMO-NAME      PIC X(100).                                   
018900     05  PR-DISCOUNT-PCT    PIC S9(3)V99  COMP-3.                         
019000*    SCHEDULE-TYPE IS ONE OF "DAILY", "DAYS_OF_WEEK" OR                   
019100*    "SPECIFIC_DATE" - SEE SCHEDULE-TEST BELOW FOR THE 88-LEVELS.         
019200     05  PR-SCHEDULE-TYPE   PIC X(20).                                    
019300*    COMMA-FREE LIST OF ISO WEEKDAY DIGITS (1=MONDAY ... 7=SUNDAY),       
019400*    ONLY MEANINGFUL WHEN SCHEDULE-TYPE IS DAYS_OF_WEEK.                  
019500     05  PR-DAYS-OF-WEEK    PIC X(50).                                    
019600*    START/END ARE ONLY MEANINGFUL WHEN SCHEDULE-TYPE IS                  
019700*    SPECIFIC_DATE - ZERO ON A DAILY OR DAYS_OF_WEEK RECORD.              
019800     05  PR-START-DATE      PIC 9(8).                                     
019900     05  PR-END-DATE        PIC 9(8).                                     
020000*    "Y" OR "N" - AN INACTIVE PROMOTION STILL PRINTS ON THE GOOD          
020100*    LISTING BUT IS NEVER A CANDIDATE FOR THE TODAY-MATCH PASS.           
020200     05  PR-IS-ACTIVE       PIC X(1).                                     
020300*    MARKETING'S OWN PRIORITY RANKING - SEE THE RECORD-LEVEL NOTE         
020400*    ABOVE.  HIGHER PRIORITY WINS THE TIE-BREAK IN 2300-PICK-             
020500*    PRIORITY WHEN MORE THAN ONE PROMOTION MATCHES TODAY.                 
020600     05  PR-PRIORITY        PIC S9(4)     COMP-3.                         
020700                                                                          
020800*    GOOD-SCHEDULE AND TODAY'S-PICK REPORT.                               
020900 FD  PRTOUT                                                               
021000     LABEL RECORD IS OMITTED                                              
021100     RECORD CONTAINS 132 CHARACTERS                                       
021200     LINAGE IS 60 WITH FOOTING AT 55                                      
021300     DATA RECORD IS PRTLINE.                                              
021400 01  PRTLINE                PIC X(132).                                   
021500                                                                          
021600*    REJECTED-SCHEDULE REPORT.                                            
021700 FD  PRTOUTERR                                                            
021800     LABEL RECORD IS OMITTED                                              
021900     RECORD CONTAINS 132 CHARACTERS                                       
022000     LINAGE IS 60 WITH FOOTING AT 55                                      
022100     DATA RECORD IS ERRLINE.                                              
022200 01  ERRLINE                PIC X(132).                                   
022300                                                                          
022400*****************************************************************         
022500*  WORKING-STORAGE CONVENTIONS USED IN THIS PROGRAM             *         
022600*****************************************************************         
022700*                                                                         
022800*  - EVERY SWITCH IN THIS PROGRAM IS A 3-CHARACTER "YES"/"NO "            
022900*    FIELD, NEVER A 1-CHARACTER "Y"/"N" FLAG, EXCEPT WHERE THE            
023000*    FIELD IS A DIRECT IMAGE OF A PROMOTION MASTER FIELD SUCH AS          
023100*    PR-IS-ACTIVE, WHICH IS "Y"/"N" BECAUSE THE FILE LAYOUT SAYS          
023200*    SO.  THIS MATCHES THE SWITCH CONVENTION USED IN CAFEINV1,            
023300*    CAFEMOV1, CAFEVOID AND CAFERPT1.                                     
023400*                                                                         
023500*  - EVERY COUNTER AND SUBSCRIPT IS COMP (SEE C-PCTR, C-EPCTR,            
023600*    C-READ-COUNT, C-REJECT-COUNT, C-OK-COUNT, C-REQUEST-NO,              
023700*    C-SCAN-SUB AND C-TODAY-DOW BELOW, PLUS EVERY FIELD IN                
023800*    ZELLER-WORK) - NONE OF THEM ARE EVER MOVED TO A PRINT LINE           
023900*    DIRECTLY.  WHERE A COUNTER NEEDS TO PRINT (THE TOTALS LINE,          
024000*    THE PAGE NUMBERS), IT IS MOVED TO A DISPLAY EDIT FIELD IN            
024100*    THE REPORT RECORD FIRST.                                             
024200*                                                                         
024300*  - DATES ARE CARRIED AS AN 8-DIGIT CCYYMMDD NUMERIC FIELD               
024400*    (WS-TODAY-NUM, PR-START-DATE, PR-END-DATE) SO THEY COMPARE           
024500*    CORRECTLY WITH A PLAIN NUMERIC >= / <= TEST - NO SEPARATE            
024600*    DATE-COMPARE SUBROUTINE IS CALLED FROM THIS PROGRAM.                 
024700*                                                                         
024800*  - MONEY AND PERCENTAGES (PR-DISCOUNT-PCT, BM-DISCOUNT-PCT) ARE         
024900*    COMP-3 ON THE MASTER RECORD ITSELF, MATCHING HOW THE                 
025000*    OFFLINE MARKETING TOOL WRITES PROMFILE, BUT ARE ALWAYS               
025100*    EDITED OUT TO A ZONED DISPLAY FIELD (O-DISCOUNT-PCT, O-BEST-         
025200*    DISCOUNT) BEFORE THEY REACH A PRINT LINE.                            
025300*                                                                         
025400*  - EVERY 01-LEVEL PRINT LINE BELOW CARRIES ENOUGH TRAILING              
025500*    FILLER TO PAD OUT TO THE FULL 132-BYTE PRTLINE/ERRLINE               
025600*    RECORD, EVEN THOUGH THE WRITE STATEMENT WOULD TRUNCATE OR            
025700*    SPACE-FILL ON ITS OWN - THIS IS PURELY SO A DUMP OF THE              
025800*    PRINT AREA SHOWS THE WHOLE RECORD LAID OUT, NOT JUST THE             
025900*    PORTION THAT HAPPENS TO HAVE BEEN MOVED TO.                          
026000*****************************************************************         
026100                                                                          
026200 WORKING-STORAGE SECTION.                                                 
026300                                                                          
026400*    CR-0779 - STANDALONE RUN SWITCH.  SET "YES" THE FIRST TIME           
026500*    2190-REJECT FIRES; 3000-CLOSING TESTS IT TO DECIDE WHETHER           
026600*    THE MAIN REPORT NEEDS THE "SEE REJECT REPORT" NOTE LINE.             
026700*    KEPT AS A 77-LEVEL, NOT BURIED IN A GROUP, SINCE IT STANDS           
026800*    ALONE FOR THE LIFE OF THE RUN - THE SHOP'S USUAL PRACTICE            
026900*    FOR A ONE-FIELD SWITCH LIKE THIS.                                    
027000 77  WS-ANY-REJECTS-SW      PIC X(3)   VALUE "NO ".                       
027100                                                                          
027200*    GENERAL WORK COUNTERS AND SWITCHES FOR THE RUN.  ALL COUNTERS        
027300*    ARE DECLARED COMP SINCE THEY ARE PURE CONTROL-BREAK AND LOOP         
027400*    FIELDS AND NEVER PRINT - A FIGURE THIS SHOP HAS FOLLOWED             
027500*    SINCE THE ORIGINAL RELEASE OF THIS PROGRAM.                          
027600 01  WORK-AREA.                                                           
027700     05  MORE-RECS          PIC X(3)   VALUE "YES".                       
027800     05  C-PCTR             PIC 99     COMP VALUE ZERO.                   
027900     05  C-EPCTR            PIC 99     COMP VALUE ZERO.                   
028000     05  C-READ-COUNT       PIC 9(5)   COMP VALUE ZERO.                   
028100     05  C-REJECT-COUNT     PIC 9(5)   COMP VALUE ZERO.                   
028200     05  C-OK-COUNT         PIC 9(5)   COMP VALUE ZERO.                   
028300*    CR-0684 - REQUEST NUMBER IS A READ-SEQUENCE COUNTER FOR THIS         
028400*    RUN ONLY, NOT A PERMANENT IDENTIFIER - RESETS TO ZERO EVERY          
028500*    TIME THE PROGRAM STARTS.                                             
028600     05  C-REQUEST-NO       PIC 9(5)   COMP VALUE ZERO.                   
028700     05  C-SCAN-SUB         PIC 999    COMP VALUE ZERO.                   
028800     05  C-TODAY-DOW        PIC 9      COMP VALUE ZERO.                   
028900                                                                          
029000*    RUN DATE AS ACCEPTED FROM THE SYSTEM CLOCK - TWO-DIGIT YEAR,         
029100*    EXPANDED TO FOUR BELOW UNDER WS-CENTURY-DATE.                        
029200 01  WS-RUN-DATE.                                                         
029300     05  WS-RUN-YY          PIC 99.                                       
029400     05  WS-RUN-MM          PIC 99.                                       
029500     05  WS-RUN-DD          PIC 99.                                       
029600                                                                          
029700*    NUMERIC VIEW OF THE SAME RUN DATE, USED NOWHERE YET BUT KEPT         
029800*    FOR PARITY WITH THE OTHER PROGRAMS ON THIS SYSTEM THAT DO            
029900*    REFERENCE THEIR OWN WS-RUN-DATE-NUM FIELD.                           
030000 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.                               
030100     05  FILLER             PIC 9(6).                                     
030200                                                                          
030300*    CR-0592 - Y2K CENTURY WINDOW.  WS-CC IS HARD-CODED TO 20 AND         
030400*    HAS BEEN SINCE THE REMEDIATION - THIS SHOP DOES NOT EXPECT TO        
030500*    STILL BE RUNNING THIS PROGRAM PAST 2099, AND CR-0614 CONFIRMED       
030600*    WITH MARKETING THAT NO SCHEDULE EVER STRADDLES A CENTURY.            
030700 01  WS-CENTURY-DATE.                                                     
030800     05  WS-CC              PIC 99 VALUE 20.                              
030900     05  WS-YY-MM-DD        PIC 9(6).                                     
031000                                                                          
031100*    4-DIGIT-CENTURY TODAY, BUILT IN 1000-INIT, COMPARED DIRECTLY         
031200*    AGAINST PR-START-DATE/PR-END-DATE IN 2200-MATCH-TODAY.               
031300 01  WS-TODAY-NUM           PIC 9(8)   VALUE ZERO.                        
031400                                                                          
031500*    CR-0748 - ZELLER'S-CONGRUENCE WORK FIELDS, SEE 1100-FIND-            
031600*    WEEKDAY.  PULLED OUT OF THAT PARAGRAPH INTO THEIR OWN GROUP          
031700*    SO AN OPERATOR READING A CORE DUMP SEES THEM TOGETHER RATHER         
031800*    THAN SCATTERED AMONG UNRELATED 77-LEVELS THE WAY THEY USED           
031900*    TO BE BEFORE THIS CHANGE.                                            
032000 01  ZELLER-WORK.                                                         
032100     05  ZW-YEAR            PIC S9(4)  COMP.                              
032200     05  ZW-MONTH           PIC S9(2)  COMP.                              
032300     05  ZW-DAY             PIC S9(2)  COMP.                              
032400     05  ZW-K               PIC S9(2)  COMP.                              
032500     05  ZW-J               PIC S9(2)  COMP.                              
032600     05  ZW-TERM1           PIC S9(4)  COMP.                              
032700     05  ZW-KDIV4           PIC S9(2)  COMP.                              
032800     05  ZW-JDIV4           PIC S9(2)  COMP.                              
032900     05  ZW-SUM             PIC S9(6)  COMP.                              
033000     05  ZW-QUOT            PIC S9(6)  COMP.                              
033100     05  ZW-H               PIC S9(2)  COMP.                              
033200     05  ZW-H2              PIC S9(2)  COMP.                              
033300     05  ZW-QUOT2           PIC S9(2)  COMP.                              
033400     05  ZW-ISO-REM         PIC S9(2)  COMP.                              
033500                                                                          
033600*    ALTERNATE BREAKOUT OF WS-TODAY-NUM, USED WHEN THE OPERATOR           
033700*    NEEDS TO READ TODAY'S RUN DATE BACK OFF A DUMP WITHOUT HAND-         
033800*    UNPACKING AN 8-DIGIT NUMERIC FIELD.                                  
033900 01  WS-TODAY-BRK REDEFINES WS-TODAY-NUM.                                 
034000     05  WS-TB-CCYY         PIC 9(4).                                     
034100     05  WS-TB-MM           PIC 99.                                       
034200     05  WS-TB-DD           PIC 99.                                       
034300                                                                          
034400*    SCHEDULE VALIDATION WORK FIELDS (RULE 14).  ST-SCHEDULE-TYPE         
034500*    IS A COPY OF PR-SCHEDULE-TYPE SO THE THREE 88-LEVELS BELOW           
034600*    CAN TEST IT WITHOUT QUALIFYING BACK TO THE FD EVERY TIME -           
034700*    THE SAME ARRANGEMENT AS STATUS-TEST GROUPS IN THE OTHER FOUR         
034800*    PROGRAMS ON THIS SYSTEM.                                             
034900 01  SCHEDULE-TEST.                                                       
035000     05  ST-SCHEDULE-TYPE   PIC X(20).                                    
035100         88 SCHED-IS-SPECIFIC-DATE  VALUE "SPECIFIC_DATE".                
035200         88 SCHED-IS-DAYS-OF-WEEK   VALUE "DAYS_OF_WEEK".                 
035300         88 SCHED-IS-DAILY          VALUE "DAILY".                        
035400     05  ST-VALID-FLAG      PIC X(3)   VALUE "OK ".                       
035500                                                                          
035600*    TODAY'S-MATCH WORK FIELDS.  MT-WEEKDAY-LIST-R GIVES 2210-            
035700*    CHECK-DAYS-OF-WEEK A ONE-CHARACTER-AT-A-TIME VIEW OF THE             
035800*    COMMA-FREE DIGIT LIST SO IT CAN SCAN FOR A MATCH WITHOUT AN          
035900*    UNSTRING.                                                            
036000 01  MATCH-TEST.                                                          
036100     05  MT-TODAY-DOW-D     PIC 9.                                        
036200     05  MT-DOW-CHAR        PIC X.                                        
036300     05  MT-WEEKDAY-LIST    PIC X(50).                                    
036400     05  MT-WEEKDAY-LIST-R REDEFINES MT-WEEKDAY-LIST.                     
036500         10  MT-WD-CHAR OCCURS 50 TIMES PIC X.                            
036600     05  MT-FOUND           PIC X(3)   VALUE "NO ".                       
036700                                                                          
036800*    BEST-MATCH-SO-FAR HOLD AREA, KEPT ACROSS THE WHOLE RUN SO THE        
036900*    HIGHEST-PRIORITY ELIGIBLE PROMOTION SURVIVES TO CLOSING, WHEN        
037000*    IT IS PRINTED AS THE ONE ACTIVE PROMOTION FOR THE DAY.               
037100 01  BEST-MATCH-HOLD.                                                     
037200     05  BM-FOUND-ANY       PIC X(3)   VALUE "NO ".                       
037300     05  BM-PROMO-ID        PIC 9(9)   VALUE ZERO.                        
037400     05  BM-PROMO-NAME      PIC X(100) VALUE SPACES.                      
037500     05  BM-DISCOUNT-PCT    PIC S9(3)V99 COMP-3 VALUE ZERO.               
037600     05  BM-PRIORITY        PIC S9(4)  COMP-3 VALUE ZERO.                 
037700                                                                          
037800*    GOOD-SCHEDULE REPORT PAGE HEADING.                                   
037900 01  COMPANY-TITLE.                                                       
038000     05  FILLER             PIC X(6)   VALUE "DATE:".                     
038100     05  O-MM               PIC 99.                                       
038200     05  FILLER             PIC X      VALUE "/".                         
038300     05  O-DD               PIC 99.                                       
038400     05  FILLER             PIC X      VALUE "/".                         
038500     05  O-CCYY             PIC 9(4).                                     
038600     05  FILLER             PIC X(20)  VALUE SPACES.                      
038700     05  FILLER             PIC X(30)  VALUE                              
038800         "CARBON CAFE PROMO SCHEDULE".                                    
038900     05  FILLER             PIC X(38) VALUE SPACES.                       
039000     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
039100     05  O-PCTR             PIC Z9.                                       
039200                                                                          
039300*    REJECT REPORT PAGE HEADING.                                          
039400 01  ERR-TITLE.                                                           
039500     05  FILLER             PIC X(6)   VALUE "DATE:".                     
039600     05  OE-MM              PIC 99.                                       
039700     05  FILLER             PIC X      VALUE "/".                         
039800     05  OE-DD              PIC 99.                                       
039900     05  FILLER             PIC X      VALUE "/".                         
040000     05  OE-CCYY            PIC 9(4).                                     
040100     05  FILLER             PIC X(20)  VALUE SPACES.                      
040200     05  FILLER             PIC X(30)  VALUE                              
040300         "PROMO SCHEDULE REJECT REPORT".                                  
040400     05  FILLER             PIC X(38) VALUE SPACES.                       
040500     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
040600     05  OE-PCTR            PIC Z9.                                       
040700                                                                          
040800*    ONE LINE PER GOOD PROMOTION RECORD, WRITTEN BY 2300-PRINT-           
040900*    PROMO - EVERY VALID RECORD PRINTS HERE WHETHER OR NOT IT             
041000*    TURNS OUT TO BE TODAY'S WINNER.                                      
041100 01  PROMO-LINE.                                                          
041200     05  O-PROMO-ID         PIC 9(9).                                     
041300     05  FILLER             PIC X(2)   VALUE SPACES.                      
041400     05  O-PROMO-NAME       PIC X(30).                                    
041500     05  FILLER             PIC X(2)   VALUE SPACES.                      
041600     05  O-SCHED-TYPE       PIC X(13).                                    
041700     05  FILLER             PIC X(2)   VALUE SPACES.                      
041800     05  O-DISCOUNT-PCT     PIC Z9.99.                                    
041900     05  FILLER             PIC X(2)   VALUE SPACES.                      
042000     05  O-PRIORITY         PIC ---9.                                     
042100     05  FILLER             PIC X(2)   VALUE SPACES.                      
042200     05  O-ACTIVE-FLAG      PIC X(1).                                     
042300     05  FILLER             PIC X(53) VALUE SPACES.                       
042400                                                                          
042500*    TODAY'S-PICK LINE, WRITTEN ONCE AT 3000-CLOSING WHEN A               
042600*    PROMOTION ACTUALLY MATCHES TODAY.                                    
042700 01  BEST-LINE.                                                           
042800     05  FILLER             PIC X(24)  VALUE                              
042900         "TODAYS PROMOTION -- ID".                                        
043000     05  O-BEST-ID          PIC 9(9).                                     
043100     05  FILLER             PIC X(4)   VALUE SPACES.                      
043200     05  O-BEST-NAME        PIC X(30).                                    
043300     05  FILLER             PIC X(4)   VALUE SPACES.                      
043400     05  O-BEST-DISCOUNT    PIC Z9.99.                                    
043500     05  FILLER             PIC X(4)   VALUE SPACES.                      
043600     05  O-BEST-PRIORITY    PIC ---9.                                     
043700     05  FILLER             PIC X(41) VALUE SPACES.                       
043800                                                                          
043900*    CR-0840 - WRITTEN INSTEAD OF BEST-LINE WHEN NOTHING MATCHES          
044000*    TODAY AT ALL, SO THE REPORT NEVER ENDS WITHOUT SAYING WHY.           
044100 01  NO-MATCH-LINE.                                                       
044200     05  FILLER             PIC X(40)  VALUE                              
044300         "NO PROMOTION APPLIES TO TODAYS DATE.".                          
044400     05  FILLER             PIC X(92) VALUE SPACES.                       
044500                                                                          
044600*    CR-0669 - ONE LINE PER REJECTED RECORD, CARRIES THE READ-            
044700*    SEQUENCE REQUEST NUMBER (SEE CR-0684 ABOVE) SO A CLERK CAN           
044800*    MATCH A REJECT BACK TO ITS POSITION IN THE INPUT DECK.               
044900 01  ERR-LINE.                                                            
045000     05  FILLER             PIC X(8)   VALUE "REQUEST".                   
045100     05  OE-REQUEST-NO      PIC ZZZZ9.                                    
045200     05  FILLER             PIC X(2)   VALUE SPACES.                      
045300     05  OE-PROMO-ID        PIC 9(9).                                     
045400     05  FILLER             PIC X(2)   VALUE SPACES.                      
045500     05  OE-PROMO-NAME      PIC X(30).                                    
045600     05  FILLER             PIC X(2)   VALUE SPACES.                      
045700     05  OE-REASON          PIC X(40).                                    
045800     05  FILLER             PIC X(22) VALUE SPACES.                       
045900                                                                          
046000*    RUN TOTALS LINE.                                                     
046100 01  TOTAL-LINE.                                                          
046200     05  FILLER             PIC X(12)  VALUE "READ".                      
046300     05  O-TOT-READ         PIC ZZZZ9.                                    
046400     05  FILLER             PIC X(4)   VALUE SPACES.                      
046500     05  FILLER             PIC X(12)  VALUE "ACCEPTED".                  
046600     05  O-TOT-OK           PIC ZZZZ9.                                    
046700     05  FILLER             PIC X(4)   VALUE SPACES.                      
046800     05  FILLER             PIC X(12)  VALUE "REJECTED".                  
046900     05  O-TOT-REJ          PIC ZZZZ9.                                    
047000     05  FILLER             PIC X(85) VALUE SPACES.                       
047100                                                                          
047200*    CR-0779 - PRINTED ON THE MAIN REPORT, RIGHT AFTER TOTAL-LINE,        
047300*    ONLY WHEN WS-ANY-REJECTS-SW IS "YES" - KEEPS THE NIGHT SHIFT         
047400*    FROM HAVING TO OPEN A SECOND REPORT JUST TO SEE IF ANYTHING          
047500*    NEEDS ATTENTION.                                                     
047600 01  REJECT-NOTE-LINE.                                                    
047700     05  FILLER             PIC X(66)  VALUE                              
047800         "*** ONE OR MORE SCHEDULES WERE REJECTED - SEE THE".             
047900     05  FILLER             PIC X(66) VALUE                               
048000         " PROMO SCHEDULE REJECT REPORT FOR DETAIL ***".                  
048100                                                                          
048200*    PROCEDURE DIVISION PARAGRAPH NUMBERING FOLLOWS SHOP STANDARD -       
048300*    0000 IS THE MAINLINE, 1000 IS SETUP, 2000-2300 IS THE PER-           
048400*    RECORD VALIDATE/PRINT/MATCH LOGIC, 3000 IS CLOSING, AND 9000         
048500*    UP IS FOR READ AND HEADING SUBROUTINES THAT GET PERFORMED            
048600*    FROM MORE THAN ONE PLACE.  THIS IS THE SAME NUMBERING SCHEME         
048700*    USED BY THE OTHER FOUR PROGRAMS ON THIS SYSTEM.                      
048800 PROCEDURE DIVISION.                                                      
048900                                                                          
049000*    MAINLINE - NOTHING MORE THAN THE SHOP'S USUAL READ/PROCESS/          
049100*    CLOSE SKELETON.  ONE PROMOTION RECORD IN, ONE VALIDATE-AND-          
049200*    MATCH PASS, NO SECOND PASS OVER THE FILE.                            
049300 0000-CAFEPROM.                                                           
049400     PERFORM 1000-INIT.                                                   
049500     PERFORM 9000-READ-PROMOTION.                                         
049600     PERFORM 2000-MAINLINE                                                
049700         UNTIL MORE-RECS = "NO ".                                         
049800     PERFORM 3000-CLOSING.                                                
049900     STOP RUN.                                                            
050000                                                                          
050100*    OPENS ALL THREE FILES, PRIMES BOTH REPORT HEADINGS, AND FIGURES      
050200*    TODAY'S ISO WEEKDAY NUMBER ONCE FOR THE WHOLE RUN - NO SENSE         
050300*    RECOMPUTING ZELLER'S CONGRUENCE ON EVERY RECORD WHEN THE RUN         
050400*    DATE NEVER CHANGES MID-JOB.                                          
050500 1000-INIT.                                                               
050600     ACCEPT WS-RUN-DATE FROM DATE.                                        
050700     MOVE WS-RUN-MM TO O-MM.                                              
050800     MOVE WS-RUN-DD TO O-DD.                                              
050900     COMPUTE O-CCYY = (WS-CC * 100) + WS-RUN-YY.                          
051000     MOVE O-MM TO OE-MM.                                                  
051100     MOVE O-DD TO OE-DD.                                                  
051200     MOVE O-CCYY TO OE-CCYY.                                              
051300                                                                          
051400*    CR-0712 - THE RUN-DATE WEEKDAY IS NOW COMPUTED HERE INSTEAD OF       
051500*    BEING PASSED ON A PARAMETER CARD - ONE LESS CARD FOR THE             
051600*    SCHEDULER TO GET WRONG, AND ONE LESS THING FOR THE NIGHT             
051700*    OPERATOR TO HAVE TO KEY CORRECTLY AT 2 IN THE MORNING.               
051800     COMPUTE WS-TODAY-NUM =                                               
051900         (WS-CC * 1000000) + (WS-RUN-YY * 10000)                          
052000             + (WS-RUN-MM * 100) + WS-RUN-DD.                             
052100     PERFORM 1100-FIND-WEEKDAY.                                           
052200                                                                          
052300     OPEN INPUT PROMOTION-FILE.                                           
052400     OPEN OUTPUT PRTOUT.                                                  
052500     OPEN OUTPUT PRTOUTERR.                                               
052600     PERFORM 9900-HEADING.                                                
052700     PERFORM 9950-ERR-HEADING.                                            
052800                                                                          
052900*    ZELLER'S CONGRUENCE, RESULT REMAPPED TO ISO WEEKDAY NUMBERS          
053000*    (MONDAY = 1 ... SUNDAY = 7) TO MATCH PROMO-DAYS-OF-WEEK.  NO         
053100*    INTRINSIC FUNCTION IS USED HERE - EACH DIVISION IS TAKEN             
053200*    SEPARATELY SO THE FLOOR TRUNCATION HAPPENS AT THE RIGHT STEP,        
053300*    THE WAY THE TEXTBOOK FORMULA REQUIRES.                               
053400 1100-FIND-WEEKDAY.                                                       
053500     COMPUTE ZW-YEAR = (WS-CC * 100) + WS-RUN-YY.                         
053600     MOVE WS-RUN-MM TO ZW-MONTH.                                          
053700     MOVE WS-RUN-DD TO ZW-DAY.                                            
053800*    JANUARY AND FEBRUARY COUNT AS MONTHS 13/14 OF THE PRIOR YEAR         
053900*    IN THIS FORMULA - A ZELLER QUIRK, NOT A BUG.                         
054000     IF ZW-MONTH < 3                                                      
054100         ADD 12 TO ZW-MONTH                                               
054200         SUBTRACT 1 FROM ZW-YEAR                                          
054300     END-IF.                                                              
054400     DIVIDE ZW-YEAR BY 100 GIVING ZW-J REMAINDER ZW-K.                    
054500     COMPUTE ZW-TERM1 = (13 * (ZW-MONTH + 1)) / 5.                        
054600     COMPUTE ZW-KDIV4 = ZW-K / 4.                                         
054700     COMPUTE ZW-JDIV4 = ZW-J / 4.                                         
054800     COMPUTE ZW-SUM = ZW-DAY + ZW-TERM1 + ZW-K + ZW-KDIV4                 
054900         + ZW-JDIV4 - (2 * ZW-J) + 700.                                   
055000     DIVIDE ZW-SUM BY 7 GIVING ZW-QUOT REMAINDER ZW-H.                    
055100*    ZELLER RETURNS SATURDAY = 0; THE +5 / MOD 7 STEP BELOW SLIDES        
055200*    THAT AROUND TO THE ISO NUMBERING THE SCHEDULE RECORDS USE -          
055300*    VERIFIED AGAINST A FULL CALENDAR YEAR UNDER CR-0719.                 
055400     COMPUTE ZW-H2 = ZW-H + 5.                                            
055500     DIVIDE ZW-H2 BY 7 GIVING ZW-QUOT2 REMAINDER ZW-ISO-REM.              
055600     COMPUTE C-TODAY-DOW = ZW-ISO-REM + 1.                                
055700                                                                          
055800*    ONE PASS PER PROMOTION RECORD - VALIDATE THE SCHEDULE, PRINT IT      
055900*    IF GOOD, AND IF IT IS ALSO ACTIVE, SEE WHETHER IT APPLIES TO         
056000*    TODAY.  A RECORD THAT FAILS VALIDATION NEVER REACHES THE             
056100*    TODAY-MATCH TEST - A BAD SCHEDULE CANNOT WIN THE PRIORITY RACE.      
056200 2000-MAINLINE.                                                           
056300     ADD 1 TO C-READ-COUNT.                                               
056400     ADD 1 TO C-REQUEST-NO.                                               
056500     MOVE PR-SCHEDULE-TYPE TO ST-SCHEDULE-TYPE.                           
056600     PERFORM 2100-VALIDATE-SCHEDULE THRU 2100-EXIT.                       
056700     IF ST-VALID-FLAG = "BAD"                                             
056800         PERFORM 2190-REJECT                                              
056900     ELSE                                                                 
057000         ADD 1 TO C-OK-COUNT                                              
057100         PERFORM 2300-PRINT-PROMO                                         
057200         IF PR-IS-ACTIVE = "Y"                                            
057300             PERFORM 2200-MATCH-TODAY                                     
057400         END-IF                                                           
057500     END-IF.                                                              
057600     PERFORM 9000-READ-PROMOTION.                                         
057700                                                                          
057800*    RULE 14 - SPECIFIC_DATE REQUIRES BOTH DATES, END NOT BEFORE          
057900*    START.  DAILY AND DAYS_OF_WEEK RECORDS NEED NO DATE CHECK AT         
058000*    ALL AND ALWAYS PASS THIS PARAGRAPH.                                  
058100 2100-VALIDATE-SCHEDULE.                                                  
058200     MOVE "OK " TO ST-VALID-FLAG.                                         
058300     IF SCHED-IS-SPECIFIC-DATE                                            
058400         IF PR-START-DATE = ZERO OR PR-END-DATE = ZERO                    
058500             MOVE "BAD" TO ST-VALID-FLAG                                  
058600             GO TO 2100-EXIT                                              
058700         END-IF                                                           
058800         IF PR-END-DATE < PR-START-DATE                                   
058900             MOVE "BAD" TO ST-VALID-FLAG                                  
059000             GO TO 2100-EXIT                                              
059100         END-IF                                                           
059200     END-IF.                                                              
059300 2100-EXIT.                                                               
059400     EXIT.                                                                
059500                                                                          
059600*    CR-0779 - SETS THE RUN-WIDE REJECT SWITCH IN ADDITION TO THE         
059700*    USUAL COUNTER AND ERROR-LINE WRITE, THEN LOGS WHICH OF THE           
059800*    TWO RULE-14 FAILURES TRIGGERED THE REJECT SO THE CLERK DOES          
059900*    NOT HAVE TO GO BACK TO THE INPUT DECK TO FIND OUT WHY.               
060000 2190-REJECT.                                                             
060100     MOVE "YES" TO WS-ANY-REJECTS-SW.                                     
060200     ADD 1 TO C-REJECT-COUNT.                                             
060300     MOVE C-REQUEST-NO TO OE-REQUEST-NO.                                  
060400     MOVE PR-PROMO-ID TO OE-PROMO-ID.                                     
060500     MOVE PR-PROMO-NAME TO OE-PROMO-NAME.                                 
060600     IF PR-START-DATE = ZERO OR PR-END-DATE = ZERO                        
060700         MOVE "SPECIFIC_DATE MISSING START OR END" TO OE-REASON           
060800     ELSE                                                                 
060900         MOVE "END DATE PRECEDES START DATE" TO OE-REASON                 
061000     END-IF.                                                              
061100     WRITE ERRLINE FROM ERR-LINE                                          
061200         AFTER ADVANCING 1 LINE                                           
061300         AT EOP PERFORM 9950-ERR-HEADING                                  
061400     END-WRITE.                                                           
061500                                                                          
061600*    STEP 3 OF THE PROMOTION BATCH FLOW - DOES TODAY'S DATE MATCH         
061700*    THIS PROMOTION'S SCHEDULE?  DAILY ALWAYS MATCHES; DAYS_OF_WEEK       
061800*    CHECKS TODAY'S WEEKDAY AGAINST THE COMMA LIST; SPECIFIC_DATE         
061900*    CHECKS TODAY BETWEEN START AND END INCLUSIVE.                        
062000 2200-MATCH-TODAY.                                                        
062100     MOVE "NO " TO MT-FOUND.                                              
062200     IF SCHED-IS-DAILY                                                    
062300         MOVE "YES" TO MT-FOUND                                           
062400     END-IF.                                                              
062500     IF SCHED-IS-DAYS-OF-WEEK                                             
062600         PERFORM 2210-CHECK-DAYS-OF-WEEK                                  
062700     END-IF.                                                              
062800     IF SCHED-IS-SPECIFIC-DATE                                            
062900         IF WS-TODAY-NUM >= PR-START-DATE                                 
063000                 AND WS-TODAY-NUM <= PR-END-DATE                          
063100             MOVE "YES" TO MT-FOUND                                       
063200         END-IF                                                           
063300     END-IF.                                                              
063400     IF MT-FOUND = "YES"                                                  
063500         PERFORM 2300-PICK-PRIORITY                                       
063600     END-IF.                                                              
063700                                                                          
063800*    TODAY'S ISO WEEKDAY DIGIT IS SCANNED FOR INSIDE THE COMMA LIST       
063900*    ONE CHARACTER AT A TIME - THIS SHOP HAS NO UNSTRING-ON-              
064000*    DELIMITER SHORTCUT IN ITS HOUSE STYLE FOR THIS KIND OF SCAN.         
064100 2210-CHECK-DAYS-OF-WEEK.                                                 
064200     MOVE PR-DAYS-OF-WEEK TO MT-WEEKDAY-LIST.                             
064300     MOVE C-TODAY-DOW TO MT-TODAY-DOW-D.                                  
064400     MOVE MT-TODAY-DOW-D TO MT-DOW-CHAR.                                  
064500     MOVE 1 TO C-SCAN-SUB.                                                
064600     PERFORM 2215-SCAN-ONE-POSITION                                       
064700         UNTIL C-SCAN-SUB > 50.                                           
064800                                                                          
064900*    ONE POSITION OF THE LIST PER CALL - KEEPS THE SCAN OUT OF AN         
065000*    IN-LINE PERFORM, THE WAY THE SHOP HAS ALWAYS WRITTEN LOOPS ON        
065100*    THIS SYSTEM.                                                         
065200 2215-SCAN-ONE-POSITION.                                                  
065300     IF MT-WD-CHAR (C-SCAN-SUB) = MT-DOW-CHAR                             
065400         MOVE "YES" TO MT-FOUND                                           
065500         MOVE 50 TO C-SCAN-SUB                                            
065600     END-IF.                                                              
065700     ADD 1 TO C-SCAN-SUB.                                                 
065800                                                                          
065900*    CR-0826 - KEEP THE HIGHEST-PRIORITY MATCH SEEN SO FAR.  THE          
066000*    SPEC CALLS FOR THE FIRST RECORD READ TO WIN A TRUE TIE, WHICH        
066100*    THIS STRICT GREATER-THAN COMPARE SATISFIES SINCE A LATER TIE         
066200*    CANNOT DISPLACE THE EARLIER HOLDER.                                  
066300 2300-PICK-PRIORITY.                                                      
066400     IF BM-FOUND-ANY = "NO "                                              
066500             OR PR-PRIORITY > BM-PRIORITY                                 
066600         MOVE "YES" TO BM-FOUND-ANY                                       
066700         MOVE PR-PROMO-ID TO BM-PROMO-ID                                  
066800         MOVE PR-PROMO-NAME TO BM-PROMO-NAME                              
066900         MOVE PR-DISCOUNT-PCT TO BM-DISCOUNT-PCT                          
067000         MOVE PR-PRIORITY TO BM-PRIORITY                                  
067100     END-IF.                                                              
067200                                                                          
067300*    ONE DETAIL LINE PER GOOD PROMOTION RECORD, REGARDLESS OF             
067400*    WHETHER IT MATCHES TODAY - THIS IS THE FULL SCHEDULE LISTING,        
067500*    NOT JUST TODAY'S WINNER.                                             
067600 2300-PRINT-PROMO.                                                        
067700     MOVE PR-PROMO-ID TO O-PROMO-ID.                                      
067800     MOVE PR-PROMO-NAME TO O-PROMO-NAME.                                  
067900     MOVE PR-SCHEDULE-TYPE TO O-SCHED-TYPE.                               
068000     MOVE PR-DISCOUNT-PCT TO O-DISCOUNT-PCT.                              
068100     MOVE PR-PRIORITY TO O-PRIORITY.                                      
068200     MOVE PR-IS-ACTIVE TO O-ACTIVE-FLAG.                                  
068300     WRITE PRTLINE FROM PROMO-LINE                                        
068400         AFTER ADVANCING 1 LINE                                           
068500         AT EOP PERFORM 9900-HEADING                                      
068600     END-WRITE.                                                           
068700                                                                          
068800*    CR-0779 - NOW ALSO PRINTS THE REJECT-NOTE-LINE WHEN THE RUN          
068900*    SWITCH IS SET, RIGHT BELOW THE TOTALS, BEFORE THE FILES CLOSE.       
069000*    CR-0840 ADDED THE NO-MATCH-LINE BRANCH SO THE REPORT ALWAYS          
069100*    SAYS SOMETHING ABOUT HOW TODAY CAME OUT.                             
069200 3000-CLOSING.                                                            
069300     IF BM-FOUND-ANY = "YES"                                              
069400         MOVE BM-PROMO-ID TO O-BEST-ID                                    
069500         MOVE BM-PROMO-NAME TO O-BEST-NAME                                
069600         MOVE BM-DISCOUNT-PCT TO O-BEST-DISCOUNT                          
069700         MOVE BM-PRIORITY TO O-BEST-PRIORITY                              
069800         WRITE PRTLINE FROM BEST-LINE                                     
069900             AFTER ADVANCING 2 LINES                                      
070000     ELSE                                                                 
070100         WRITE PRTLINE FROM NO-MATCH-LINE                                 
070200             AFTER ADVANCING 2 LINES                                      
070300     END-IF.                                                              
070400                                                                          
070500     MOVE C-READ-COUNT TO O-TOT-READ.                                     
070600     MOVE C-OK-COUNT TO O-TOT-OK.                                         
070700     MOVE C-REJECT-COUNT TO O-TOT-REJ.                                    
070800     WRITE PRTLINE FROM TOTAL-LINE                                        
070900         AFTER ADVANCING 2 LINES.                                         
071000                                                                          
071100     IF WS-ANY-REJECTS-SW = "YES"                                         
071200         WRITE PRTLINE FROM REJECT-NOTE-LINE                              
071300             AFTER ADVANCING 1 LINE                                       
071400     END-IF.                                                              
071500                                                                          
071600     CLOSE PROMOTION-FILE.                                                
071700     CLOSE PRTOUT.                                                        
071800     CLOSE PRTOUTERR.                                                     
071900                                                                          
072000*    SINGLE READ SUBROUTINE, PERFORMED FROM BOTH THE MAINLINE PRIME       
072100*    READ AND THE BOTTOM OF 2000-MAINLINE - STANDARD SHOP PRACTICE        
072200*    SO THERE IS ONLY ONE PLACE THAT SETS MORE-RECS TO "NO ".             
072300 9000-READ-PROMOTION.                                                     
072400     READ PROMOTION-FILE                                                  
072500         AT END                                                           
072600             MOVE "NO " TO MORE-RECS                                      
072700     END-READ.                                                            
072800                                                                          
072900*    GOOD-SCHEDULE REPORT HEADING, PERFORMED ONCE AT OPEN AND AGAIN       
073000*    AT EVERY PAGE OVERFLOW.                                              
073100 9900-HEADING.                                                            
073200     ADD 1 TO C-PCTR.                                                     
073300     MOVE C-PCTR TO O-PCTR.                                               
073400     WRITE PRTLINE FROM COMPANY-TITLE                                     
073500         AFTER ADVANCING PAGE.                                            
073600                                                                          
073700*    REJECT REPORT HEADING, PERFORMED ONCE AT OPEN AND AGAIN AT           
073800*    EVERY PAGE OVERFLOW ON THE ERROR FILE.                               
073900 9950-ERR-HEADING.                                                        
074000     ADD 1 TO C-EPCTR.                                                    
074100     MOVE C-EPCTR TO OE-PCTR.                                             
074200     WRITE ERRLINE FROM ERR-TITLE                                         
074300         AFTER ADVANCING PAGE.                                            
074400                                                                          
074500*****************************************************************         
074600*  OPEN ITEMS / ITEMS FOR A FUTURE RELEASE                      *         
074700*****************************************************************         
074800*                                                                         
074900*  A.  MARKETING HAS ASKED SEVERAL TIMES FOR A SCHEDULE-TYPE OF           
075000*      "DATE_RANGE_WITH_DAYS" THAT WOULD COMBINE SPECIFIC_DATE            
075100*      AND DAYS_OF_WEEK ON THE SAME RECORD (FOR EXAMPLE, "EVERY           
075200*      FRIDAY IN NOVEMBER").  NOT IN THIS SPEC AS RELEASED - THE          
075300*      88-LEVELS IN SCHEDULE-TEST ARE MUTUALLY EXCLUSIVE AND A            
075400*      FOURTH SCHEDULE TYPE WOULD NEED A NEW BRANCH IN BOTH               
075500*      2100-VALIDATE-SCHEDULE AND 2200-MATCH-TODAY PLUS A NEW             
075600*      VALIDATION RULE OF ITS OWN.                                        
075700*                                                                         
075800*  B.  NO OVERLAP CHECK EXISTS BETWEEN TWO ACTIVE PROMOTIONS -            
075900*      IT IS LEGAL FOR TWO RECORDS TO BOTH MATCH THE SAME DAY,            
076000*      AND ONLY THE PRIORITY TIE-BREAK IN 2300-PICK-PRIORITY              
076100*      DECIDES WHICH ONE WINS.  MARKETING HAS BEEN TOLD THIS IS           
076200*      BY DESIGN, NOT AN OVERSIGHT.                                       
076300*                                                                         
076400*  C.  PR-DAYS-OF-WEEK IS A FIXED-WIDTH COMMA-FREE DIGIT LIST             
076500*      (PIC X(50)) RATHER THAN AN OCCURS TABLE OF DAY NUMBERS.            
076600*      THAT LAYOUT PREDATES THIS PROGRAM - IT MATCHES HOW THE             
076700*      OFFLINE MARKETING TOOL STORES THE SAME VALUE, AND                  
076800*      CHANGING IT HERE WITHOUT CHANGING THAT TOOL WOULD BREAK            
076900*      PROMFILE FOR EVERY OTHER CONSUMER OF THE FILE.                     
077000*                                                                         
077100*  D.  THE REJECT REPORT DOES NOT CURRENTLY DISTINGUISH BETWEEN           
077200*      A MISSING START DATE AND A MISSING END DATE - BOTH FALL            
077300*      UNDER THE SAME OE-REASON TEXT IN 2190-REJECT.  THIS HAS            
077400*      BEEN GOOD ENOUGH FOR MARKETING TO FIND AND FIX THE BAD             
077500*      RECORD SO FAR, BUT A FINER-GRAINED REASON CODE WOULD BE            
077600*      A SMALL CHANGE IF IT IS EVER ASKED FOR.                            
077700*                                                                         
077800*  E.  THIS PROGRAM HAS NO RESTART/CHECKPOINT LOGIC.  IF IT               
077900*      ABENDS PARTWAY THROUGH THE PROMOTION FILE, OPERATIONS              
078000*      RERUNS IT FROM THE TOP - THE FILE IS SMALL ENOUGH, AND             
078100*      NEITHER OUTPUT REPORT IS AN OFFICIAL BOOK OF RECORD, SO A          
078200*      FULL RERUN HAS NEVER BEEN CONSIDERED EXPENSIVE ENOUGH TO           
078300*      JUSTIFY A CHECKPOINT FILE.                                         
078400*****************************************************************         
078500                                                                          
078600*****************************************************************         
078700*  RELATED PROGRAMS ON THIS SYSTEM                              *         
078800*****************************************************************         
078900*                                                                         
079000*  CAFEINV1  -  BUILDS AND CLOSES THE INVOICE FILE THIS                   
079100*               PROMOTION WOULD BE APPLIED AGAINST AT THE POS -           
079200*               THIS PROGRAM DOES NOT TOUCH THE INVOICE FILE AT           
079300*               ALL, IT ONLY PUBLISHES WHICH PROMOTION IS IN              
079400*               EFFECT FOR THE DAY.                                       
079500*                                                                         
079600*  CAFEMOV1  -  POSTS INVENTORY MOVEMENTS.  UNRELATED TO                  
079700*               PROMOTION SCHEDULING EXCEPT THAT BOTH PROGRAMS            
079800*               RUN IN THE SAME OVERNIGHT BATCH WINDOW.                   
079900*                                                                         
080000*  CAFEVOID  -  POSTS VOID TRANSACTIONS AGAINST AN INVOICE.               
080100*               ALSO UNRELATED TO PROMOTION SCHEDULING.                   
080200*                                                                         
080300*  CAFERPT1  -  PRODUCES THE DAILY SALES AND TOP-PRODUCTS                 
080400*               REPORTS.  DOES NOT READ PROMFILE AND DOES NOT             
080500*               KNOW WHICH PROMOTION WAS IN EFFECT ON A GIVEN             
080600*               DAY - IF MARKETING EVER WANTS A SALES REPORT              
080700*               BROKEN OUT BY PROMOTION, THAT WOULD BE A NEW              
080800*               ELEMENT ON THE INVOICE RECORD ITSELF, FED FROM            
080900*               THIS PROGRAM'S PICK AT THE TIME OF SALE - NOT             
081000*               SOMETHING EITHER PROGRAM DOES TODAY.                      
081100*****************************************************************         
081200                                                                          
081300*****************************************************************         
081400*  SAMPLE SCHEDULE RECORDS (FOR TEST DECK BUILDERS)             *         
081500*****************************************************************         
081600*                                                                         
081700*  A DAILY RECORD NEEDS ONLY PR-PROMO-ID, PR-PROMO-NAME,                  
081800*  PR-DISCOUNT-PCT, "DAILY" IN PR-SCHEDULE-TYPE, PR-IS-ACTIVE             
081900*  AND PR-PRIORITY - PR-DAYS-OF-WEEK, PR-START-DATE AND                   
082000*  PR-END-DATE ARE IGNORED AND SHOULD BE LEFT AT SPACES/ZERO.             
082100*                                                                         
082200*  A DAYS_OF_WEEK RECORD NEEDS PR-DAYS-OF-WEEK SET TO A COMMA-            
082300*  FREE LIST OF ISO WEEKDAY DIGITS, FOR EXAMPLE "15" FOR MONDAY           
082400*  AND FRIDAY - PR-START-DATE AND PR-END-DATE ARE STILL IGNORED.          
082500*                                                                         
082600*  A SPECIFIC_DATE RECORD NEEDS BOTH PR-START-DATE AND                    
082700*  PR-END-DATE SET TO A NONZERO CCYYMMDD VALUE WITH END NOT               
082800*  BEFORE START - ANYTHING ELSE IS REJECTED BY 2100-VALIDATE-             
082900*  SCHEDULE UNDER RULE 14.                                                
083000*****************************************************************         
