000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.        CAFEVOID.                                             
000300 AUTHOR.            K M WEBER.                                            
000400 INSTALLATION.      CARBON CAFE DATA PROCESSING.                          
000500 DATE-WRITTEN.      11/18/1988.                                           
000600 DATE-COMPILED.                                                           
000700 SECURITY.          COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             
000800                                                                          
000900*****************************************************************         
001000*  CAFEVOID -- INVOICE VOID / STOCK REVERSAL                    *         
001100*  MATCHES A BATCH OF VOID REQUESTS AGAINST THE INVOICE MASTER, *         
001200*  REFUSES TO VOID AN INVOICE THAT IS ALREADY ANULADA, AND      *         
001300*  POSTS ONE ENTRADA MOVEMENT PER DETAIL LINE TO PUT THE STOCK  *         
001400*  BACK ON THE SHELF.  ALL OF AN INVOICE'S DETAIL LINES ARE     *         
001500*  READ AS ONE GROUP, THE SAME WAY THE OLD BOAT REPORT READS    *         
001600*  ALL ROWS UNDER ONE MARINA BEFORE MOVING TO THE NEXT.         *         
001700*****************************************************************         
001800*                     CHANGE LOG                                          
001900*---------------------------------------------------------------          
002000* DATE     BY    REQUEST    DESCRIPTION                                   
002100*---------------------------------------------------------------          
002200* 111888   KMW   CR-0205    ORIGINAL PROGRAM.                             
002300* 042990   KMW   CR-0271    REJECT A VOID REQUEST AGAINST AN              
002400*                           INVOICE ALREADY MARKED ANULADA.               
002500* 071692   RLH   CR-0330    VOID REASON TEXT NOW CARRIED FROM             
002600*                           THE REQUEST ONTO THE INVOICE RECORD.          
002700* 091594   RLH   CR-0418    ENTRADA MOVEMENT NOW POSTED FOR               
002800*                           EVERY DETAIL LINE, NOT JUST LINE 1 -          
002900*                           FIXES UNDER-RESTOCK ON MULTI-LINE             
003000*                           INVOICES REPORTED BY THE FLOOR.               
003100* 081998   JQP   CR-0590    YEAR 2000 REMEDIATION - ALL DATE              
003200*                           FIELDS EXPANDED TO 4-DIGIT CENTURY.           
003300* 022699   JQP   CR-0603    VERIFIED Y2K FIX ON THE VOID LOG              
003400*                           HEADING - NO ROLLOVER PROBLEM.                
003500* 100502   SNG   CR-0668    VOID LOG NOW SHOWS THE ORIGINAL               
003600*                           INVOICE TOTAL BESIDE THE VOID FLAG.           
003700* 031705   MFT   CR-0702    ADDED THE RUN-WIDE REJECT SWITCH SO           
003800*                           THE CLOSING TOTALS CALL OUT WHETHER           
003900*                           ANYTHING ON THE RUN NEEDS A LOOK -            
004000*                           CAFEMOV1 AND CAFEINV1 WILL PICK UP            
004100*                           THE SAME PATTERN ON THEIR OWN RUNS.           
004200* 082606   SNG   CR-0741    VERIFIED THE REJECT SWITCH AGAINST            
004300*                           A BATCH CONTAINING ONLY ALREADY-              
004400*                           VOIDED INVOICES - NOTE LINE PRINTS.           
004500* 051709   LKH   CR-0769    CONFIRMED WITH THE FRONT COUNTER THAT         
004600*                           A VOID REASON LONGER THAN 40 BYTES            
004700*                           IS SIMPLY TRUNCATED ON THE VOID LOG -         
004800*                           THE FULL TEXT STILL RIDES THE                 
004900*                           INVOICE RECORD AND THE MOVEMENT               
005000*                           RECORD UNTRUNCATED.                           
005100*---------------------------------------------------------------          
005200                                                                          
005300*****************************************************************         
005400*  PROCESSING NOTES - READ BEFORE CHANGING THIS PROGRAM          *        
005500*****************************************************************         
005600*                                                                         
005700*    1.  A VOID REQUEST CARRIES ONLY THE INVOICE NUMBER AND A FREE-       
005800*        FORM REASON TEXT.  EVERY OTHER FACT ABOUT THE VOID - THE         
005900*        ORIGINAL TOTAL, THE LINE COUNT, WHICH PRODUCTS GET RESTOCKED     
006000*        AND BY HOW MUCH - IS PULLED FROM THE INVOICE MASTER AND ITS      
006100*        DETAIL FILE, NEVER FROM THE REQUEST ITSELF.                      
006200*                                                                         
006300*    2.  THE INVOICE MASTER IS READ ONE RECORD AT A TIME AND COPIED       
006400*        THROUGH TO NEW-INVOICE-FILE WHETHER OR NOT IT MATCHES A VOID     
006500*        REQUEST - THE USUAL OLD-MASTER/NEW-MASTER PATTERN THIS SHOP      
006600*        USES ON EVERY FILE WITHOUT DIRECT ACCESS SUPPORT.  A MATCHING    
006700*        RECORD IS STAMPED ANULADA AND CARRIES THE VOID REASON BEFORE     
006800*        IT IS WRITTEN; A NON-MATCHING RECORD PASSES THROUGH UNCHANGED.   
006900*                                                                         
007000*    3.  AN INVOICE ALREADY MARKED ANULADA IS REJECTED OUTRIGHT - THIS    
007100*        SHOP DOES NOT SUPPORT VOIDING A VOID, AND CR-0271 MADE THAT      
007200*        RULE EXPLICIT AFTER A DOUBLE-VOID WAS FOUND TO HAVE DOUBLE-      
007300*        POSTED STOCK BACK ONTO THE SHELF.                                
007400*                                                                         
007500*    4.  THE DETAIL FILE IS READ AS ONE GROUP PER INVOICE - ALL LINES     
007600*        SHARING THE SAME INVOICE NUMBER ARE CONSUMED BEFORE THE NEXT     
007700*        VOID REQUEST IS MATCHED.  THIS IS THE SAME READ-AHEAD SHAPE      
007800*        THE OLD BOAT REPORT USED FOR ALL ROWS UNDER ONE MARINA.          
007900                                                                          
008000 ENVIRONMENT DIVISION.                                                    
008100 CONFIGURATION SECTION.                                                   
008200 SPECIAL-NAMES.                                                           
008300     C01 IS TOP-OF-FORM                                                   
008400     CLASS CAFE-ALPHABETIC IS "A" THRU "Z"                                
008500     UPSI-0 ON STATUS IS RERUN-REQUESTED                                  
008600             OFF STATUS IS NORMAL-RUN.                                    
008700 INPUT-OUTPUT SECTION.                                                    
008800 FILE-CONTROL.                                                            
008900                                                                          
009000*    INVENTORY MASTER - READ IN FULL AT 1100-LOAD-INVENTORY AND           
009100*    REWRITTEN IN FULL AT 3100-REWRITE-INVENTORY.                         
009200     SELECT INVENTORY-FILE                                                
009300            ASSIGN TO INVNFILE                                            
009400            ORGANIZATION IS SEQUENTIAL.                                   
009500                                                                          
009600     SELECT NEW-INVENTORY-FILE                                            
009700            ASSIGN TO INVNOUT                                             
009800            ORGANIZATION IS SEQUENTIAL.                                   
009900                                                                          
010000*    ONE VOID REQUEST PER INVOICE NUMBER, SUPPLIED BY THE FRONT           
010100*    COUNTER OR THE MANAGER TERMINAL.                                     
010200     SELECT VOID-REQUEST-FILE                                             
010300            ASSIGN TO VOIDREQ                                             
010400            ORGANIZATION IS SEQUENTIAL.                                   
010500                                                                          
010600*    INVOICE MASTER - OLD/NEW PAIR, MATCHED AGAINST VOID-REQUEST-FILE.    
010700     SELECT INVOICE-FILE                                                  
010800            ASSIGN TO INVCFILE                                            
010900            ORGANIZATION IS SEQUENTIAL.                                   
011000                                                                          
011100     SELECT NEW-INVOICE-FILE                                              
011200            ASSIGN TO INVCOUT                                             
011300            ORGANIZATION IS SEQUENTIAL.                                   
011400                                                                          
011500*    INVOICE DETAIL - READ ONLY, NEVER REWRITTEN; CAFEVOID ONLY NEEDS     
011600*    TO KNOW WHAT WAS SOLD SO IT CAN BE PUT BACK ON THE SHELF.            
011700     SELECT INVOICE-DETAIL-FILE                                           
011800            ASSIGN TO DETLFILE                                            
011900            ORGANIZATION IS SEQUENTIAL.                                   
012000                                                                          
012100*    ONE ENTRADA MOVEMENT WRITTEN PER DETAIL LINE REVERSED.               
012200     SELECT MOVEMENT-FILE                                                 
012300            ASSIGN TO MOVEFILE                                            
012400            ORGANIZATION IS SEQUENTIAL.                                   
012500                                                                          
012600     SELECT PRTOUT                                                        
012700            ASSIGN TO RPTFILE                                             
012800            ORGANIZATION IS RECORD SEQUENTIAL.                            
012900                                                                          
013000     SELECT PRTOUTERR                                                     
013100            ASSIGN TO ERRFILE                                             
013200            ORGANIZATION IS RECORD SEQUENTIAL.                            
013300                                                                          
013400 DATA DIVISION.                                                           
013500 FILE SECTION.                                                            
013600                                                                          
013700*    INVENTORY-REC - ON-HAND QUANTITY AND STOCKING THRESHOLDS FOR ONE     
013800*    PRODUCT.  SAME LAYOUT CAFEMOV1 AND CAFEINV1 USE.                     
013900 FD  INVENTORY-FILE                                                       
014000     LABEL RECORD IS STANDARD                                             
014100     RECORD CONTAINS 40 CHARACTERS                                        
014200     DATA RECORD IS INVENTORY-REC.                                        
014300 01  INVENTORY-REC.                                                       
014400     05  N-PROD-ID          PIC 9(9).                                     
014500     05  N-QUANTITY         PIC S9(10)V99 COMP-3.                         
014600     05  N-MIN-STOCK        PIC S9(10)V99 COMP-3.                         
014700     05  N-MAX-STOCK        PIC S9(10)V99 COMP-3.                         
014800     05  FILLER             PIC X(07).                                    
014900                                                                          
015000 FD  NEW-INVENTORY-FILE                                                   
015100     LABEL RECORD IS STANDARD                                             
015200     RECORD CONTAINS 40 CHARACTERS                                        
015300     DATA RECORD IS NEW-INVENTORY-REC.                                    
015400 01  NEW-INVENTORY-REC      PIC X(40).                                    
015500                                                                          
015600*    VOID-REQ-REC - THE FRONT COUNTER SUPPLIES ONLY THE INVOICE           
015700*    NUMBER AND A FREE-FORM REASON; EVERYTHING ELSE IS LOOKED UP.         
015800 FD  VOID-REQUEST-FILE                                                    
015900     LABEL RECORD IS STANDARD                                             
016000     RECORD CONTAINS 130 CHARACTERS                                       
016100     DATA RECORD IS VOID-REQ-REC.                                         
016200 01  VOID-REQ-REC.                                                        
016300     05  V-INVOICE-NUMBER   PIC X(50).                                    
016400     05  V-VOID-REASON      PIC X(80).                                    
016500                                                                          
016600*    INVOICE-REC - THE SAME INVOICE HEADER LAYOUT CAFEINV1 WRITES.        
016700*    H-STATUS CARRIES ABIERTA, COMPLETADA OR ANULADA; H-VOID-REASON       
016800*    AND H-STATUS ARE THE ONLY TWO FIELDS THIS PROGRAM EVER CHANGES.      
016900 FD  INVOICE-FILE                                                         
017000     LABEL RECORD IS STANDARD                                             
017100     RECORD CONTAINS 273 CHARACTERS                                       
017200     DATA RECORD IS INVOICE-REC.                                          
017300 01  INVOICE-REC.                                                         
017400     05  H-INV-NUMBER       PIC X(50).                                    
017500     05  H-INV-TYPE         PIC X(20).                                    
017600     05  H-CUSTOMER-ID      PIC 9(9).                                     
017700     05  H-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
017800     05  H-TAX-AMOUNT       PIC S9(10)V99 COMP-3.                         
017900     05  H-DISCOUNT-PCT     PIC S9(3)V99  COMP-3.                         
018000     05  H-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
018100     05  H-SVC-CHG-PCT      PIC S9(3)V99  COMP-3.                         
018200     05  H-SVC-CHG-AMT      PIC S9(10)V99 COMP-3.                         
018300     05  H-DELIVERY-AMT     PIC S9(10)V99 COMP-3.                         
018400     05  H-TOTAL            PIC S9(10)V99 COMP-3.                         
018500     05  H-PAYMENT-METHOD   PIC X(50).                                    
018600     05  H-PAYMENT-STATUS   PIC X(20).                                    
018700     05  H-AMOUNT-RCVD      PIC S9(10)V99 COMP-3.                         
018800     05  H-CHANGE-AMOUNT    PIC S9(10)V99 COMP-3.                         
018900     05  H-STATUS           PIC X(20).                                    
019000     05  H-VOID-REASON      PIC X(80).                                    
019100     05  FILLER             PIC X(01).                                    
019200                                                                          
019300 FD  NEW-INVOICE-FILE                                                     
019400     LABEL RECORD IS STANDARD                                             
019500     RECORD CONTAINS 273 CHARACTERS                                       
019600     DATA RECORD IS NEW-INVOICE-REC.                                      
019700 01  NEW-INVOICE-REC        PIC X(273).                                   
019800                                                                          
019900*    DETAIL-REC - ONE LINE SOLD ON THE INVOICE.  D-QUANTITY IS WHAT       
020000*    GOES BACK ONTO THE SHELF WHEN THE INVOICE IS VOIDED.                 
020100 FD  INVOICE-DETAIL-FILE                                                  
020200     LABEL RECORD IS STANDARD                                             
020300     RECORD CONTAINS 271 CHARACTERS                                       
020400     DATA RECORD IS DETAIL-REC.                                           
020500 01  DETAIL-REC.                                                          
020600     05  D-INVOICE-NUMBER   PIC X(50).                                    
020700     05  D-PROD-ID          PIC 9(9).                                     
020800     05  D-PROD-NAME        PIC X(200).                                   
020900     05  D-QUANTITY         PIC S9(10)V99 COMP-3.                         
021000     05  D-UNIT-PRICE       PIC S9(10)V99 COMP-3.                         
021100     05  D-COST-PRICE       PIC S9(10)V99 COMP-3.                         
021200     05  D-DISCOUNT-AMT     PIC S9(10)V99 COMP-3.                         
021300     05  D-TAX-AMT          PIC S9(10)V99 COMP-3.                         
021400     05  D-SUBTOTAL         PIC S9(10)V99 COMP-3.                         
021500     05  FILLER             PIC X(02).                                    
021600                                                                          
021700*    MOVEMENT-REC - ONE ENTRADA POSTING PER DETAIL LINE REVERSED.         
021800*    M-REASON CARRIES THE VOID REASON TEXT, NOT A MOVEMENT-SPECIFIC       
021900*    NOTE, SO AN AUDITOR CAN SEE WHY THE STOCK CAME BACK.                 
022000 FD  MOVEMENT-FILE                                                        
022100     LABEL RECORD IS STANDARD                                             
022200     RECORD CONTAINS 117 CHARACTERS                                       
022300     DATA RECORD IS MOVEMENT-REC.                                         
022400 01  MOVEMENT-REC.                                                        
022500     05  M-PROD-ID          PIC 9(9).                                     
022600     05  M-TYPE             PIC X(7).                                     
022700     05  M-QUANTITY         PIC S9(10)V99 COMP-3.                         
022800     05  M-PREV-QTY         PIC S9(10)V99 COMP-3.                         
022900     05  M-NEW-QTY          PIC S9(10)V99 COMP-3.                         
023000     05  M-REASON           PIC X(80).                                    
023100     05  FILLER             PIC X(02).                                    
023200                                                                          
023300 FD  PRTOUT                                                               
023400     LABEL RECORD IS OMITTED                                              
023500     RECORD CONTAINS 132 CHARACTERS                                       
023600     LINAGE IS 60 WITH FOOTING AT 55                                      
023700     DATA RECORD IS PRTLINE.                                              
023800 01  PRTLINE                PIC X(132).                                   
023900                                                                          
024000 FD  PRTOUTERR                                                            
024100     LABEL RECORD IS OMITTED                                              
024200     RECORD CONTAINS 132 CHARACTERS                                       
024300     LINAGE IS 60 WITH FOOTING AT 55                                      
024400     DATA RECORD IS ERRLINE.                                              
024500 01  ERRLINE                PIC X(132).                                   
024600                                                                          
024700 WORKING-STORAGE SECTION.                                                 
024800 01  WORK-AREA.                                                           
024900     05  MORE-RECS          PIC X(3)   VALUE "YES".                       
025000     05  C-PCTR             PIC 99     COMP VALUE ZERO.                   
025100     05  C-EPCTR            PIC 99     COMP VALUE ZERO.                   
025200     05  C-PROD-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
025300     05  C-VOID-COUNT       PIC 9(4)   COMP VALUE ZERO.                   
025400     05  C-REJ-COUNT        PIC 9(4)   COMP VALUE ZERO.                   
025500     05  C-SUB              PIC 9(4)   COMP VALUE ZERO.                   
025600     05  WS-FOUND           PIC X(3)   VALUE "NO ".                       
025700     05  WS-EOF-INV         PIC X(3)   VALUE "NO ".                       
025800     05  WS-EOF-DET         PIC X(3)   VALUE "NO ".                       
025900                                                                          
026000*    WS-REJ-FLAG-SW - RUN-WIDE SWITCH, SET THE FIRST TIME ANY VOID        
026100*    REQUEST IS REJECTED (INVOICE NOT FOUND OR ALREADY ANULADA).          
026200*    TESTED AT 3000-CLOSING SO THE OPERATOR GETS A ONE-LINE CALLOUT       
026300*    ON THE VOID LOG ITSELF RATHER THAN HAVING TO SCAN PRTOUTERR          
026400*    SEPARATELY.  ADDED BY CR-0702 - CAFEMOV1 AND CAFEINV1 CARRY THE      
026500*    SAME SWITCH UNDER DIFFERENT NAMES ON THEIR OWN RUNS.                 
026600 77  WS-REJ-FLAG-SW         PIC X(3)   VALUE "NO ".                       
026700                                                                          
026800 01  WS-RUN-DATE.                                                         
026900     05  WS-RUN-YY          PIC 99.                                       
027000     05  WS-RUN-MM          PIC 99.                                       
027100     05  WS-RUN-DD          PIC 99.                                       
027200                                                                          
027300 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE.                               
027400     05  FILLER             PIC 9(6).                                     
027500                                                                          
027600 01  WS-CENTURY-DATE.                                                     
027700     05  WS-CC              PIC 99 VALUE 20.                              
027800     05  WS-YY-MM-DD        PIC 9(6).                                     
027900                                                                          
028000*    ALTERNATE BREAKOUT OF WS-CENTURY-DATE, USED WHEN THE OPERATOR        
028100*    NEEDS TO READ THE RUN DATE BACK OFF A CORE DUMP.                     
028200 01  WS-CENTURY-BRK REDEFINES WS-CENTURY-DATE.                            
028300     05  FILLER             PIC 99.                                       
028400     05  WS-CB-YY           PIC 99.                                       
028500     05  WS-CB-MM           PIC 99.                                       
028600     05  WS-CB-DD           PIC 99.                                       
028700                                                                          
028800*    88-LEVEL VOID TEST ON THE STATUS FIELD JUST READ.                    
028900 01  STATUS-TEST.                                                         
029000     05  ST-STATUS          PIC X(20).                                    
029100     88  INVOICE-ALREADY-VOID  VALUE "ANULADA".                           
029200                                                                          
029300*    INVENTORY MASTER TABLE - LOADED AT 1000-INIT, REWRITTEN              
029400*    AT 3000-CLOSING WITH THE RESTOCK QUANTITY APPLIED.                   
029500 01  INV-TABLE.                                                           
029600     05  IT-ENTRY OCCURS 500 TIMES                                        
029700                  INDEXED BY IT-IDX.                                      
029800         10  IT-PROD-ID     PIC 9(9).                                     
029900         10  IT-QUANTITY    PIC S9(10)V99 COMP-3.                         
030000         10  IT-MIN-STOCK   PIC S9(10)V99 COMP-3.                         
030100         10  IT-MAX-STOCK   PIC S9(10)V99 COMP-3.                         
030200                                                                          
030300*    ID-ONLY VIEW OF THE SAME TABLE, USED BY THE INVOICE-NOT-FOUND        
030400*    REJECT MESSAGE SO IT NEVER TOUCHES THE QUANTITY FIELDS.              
030500 01  INV-ID-TABLE-R REDEFINES INV-TABLE.                                  
030600     05  II-ENTRY OCCURS 500 TIMES                                        
030700                  INDEXED BY II-IDX.                                      
030800         10  II-PROD-ID     PIC 9(9).                                     
030900         10  FILLER         PIC X(21).                                    
031000                                                                          
031100 01  COMPANY-TITLE.                                                       
031200     05  FILLER             PIC X(6)   VALUE "DATE:".                     
031300     05  O-MM               PIC 99.                                       
031400     05  FILLER             PIC X      VALUE "/".                         
031500     05  O-DD               PIC 99.                                       
031600     05  FILLER             PIC X      VALUE "/".                         
031700     05  O-CCYY             PIC 9(4).                                     
031800     05  FILLER             PIC X(34)  VALUE SPACES.                      
031900     05  FILLER             PIC X(25)                                     
032000         VALUE "CARBON CAFE VOID LOG RUN".                                
032100     05  FILLER             PIC X(44) VALUE SPACES.                       
032200     05  FILLER             PIC X(6)   VALUE "PAGE:".                     
032300     05  O-PCTR             PIC Z9.                                       
032400                                                                          
032500 01  COLUMN-HEADING-1.                                                    
032600     05  FILLER             PIC X(14)  VALUE "INVOICE".                   
032700     05  FILLER             PIC X(12)  VALUE "ORIG TOTAL".                
032800     05  FILLER             PIC X(8)   VALUE "LINES".                     
032900     05  FILLER             PIC X(30)  VALUE "VOID REASON".               
033000     05  FILLER             PIC X(68)  VALUE SPACES.                      
033100                                                                          
033200 01  DETAIL-LINE.                                                         
033300     05  O-INV-NUMBER       PIC X(14).                                    
033400     05  FILLER             PIC X(2)   VALUE SPACES.                      
033500     05  O-ORIG-TOTAL       PIC $$,$$$,$$9.99.                            
033600     05  FILLER             PIC X(2)   VALUE SPACES.                      
033700     05  O-LINES            PIC ZZ9.                                      
033800     05  FILLER             PIC X(5)   VALUE SPACES.                      
033900     05  O-VOID-REASON      PIC X(40).                                    
034000     05  FILLER             PIC X(41) VALUE SPACES.                       
034100                                                                          
034200 01  ERROR-LINE.                                                          
034300     05  FILLER             PIC X(14)  VALUE "** REJECTED **".            
034400     05  FILLER             PIC X(2)   VALUE SPACES.                      
034500     05  O-REJ-INV-NUMBER   PIC X(50).                                    
034600     05  FILLER             PIC X(4)   VALUE SPACES.                      
034700     05  O-REJ-MSG          PIC X(60).                                    
034800     05  FILLER             PIC X(2)   VALUE SPACES.                      
034900                                                                          
035000*    REJECT-NOTE-LINE - PRINTED ON THE VOID LOG, AFTER THE LAST           
035100*    DETAIL LINE, ONLY WHEN WS-REJ-FLAG-SW = "YES".  TELLS THE            
035200*    OPERATOR TO GO LOOK AT PRTOUTERR WITHOUT MAKING THAT A HABIT         
035300*    ON EVERY RUN.                                                        
035400 01  REJECT-NOTE-LINE.                                                    
035500     05  FILLER             PIC X(40)                                     
035600         VALUE "*** ONE OR MORE VOID REQUESTS WERE".                      
035700     05  FILLER             PIC X(40)                                     
035800         VALUE " REJECTED - SEE THE ERROR LOG ***".                       
035900     05  FILLER             PIC X(52) VALUE SPACES.                       
036000                                                                          
036100 PROCEDURE DIVISION.                                                      
036200                                                                          
036300 0000-CAFEVOID.                                                           
036400     PERFORM 1000-INIT.                                                   
036500     PERFORM 2000-MAINLINE                                                
036600         UNTIL MORE-RECS = "NO ".                                         
036700     PERFORM 3000-CLOSING.                                                
036800     STOP RUN.                                                            
036900                                                                          
037000 1000-INIT.                                                               
037100     ACCEPT WS-RUN-DATE FROM DATE.                                        
037200     MOVE WS-RUN-MM TO O-MM.                                              
037300     MOVE WS-RUN-DD TO O-DD.                                              
037400     COMPUTE O-CCYY = (WS-CC * 100) + WS-RUN-YY.                          
037500                                                                          
037600     OPEN INPUT INVENTORY-FILE.                                           
037700     OPEN INPUT VOID-REQUEST-FILE.                                        
037800     OPEN INPUT INVOICE-FILE.                                             
037900     OPEN OUTPUT NEW-INVOICE-FILE.                                        
038000     OPEN INPUT INVOICE-DETAIL-FILE.                                      
038100     OPEN OUTPUT MOVEMENT-FILE.                                           
038200     OPEN OUTPUT PRTOUT.                                                  
038300     OPEN OUTPUT PRTOUTERR.                                               
038400                                                                          
038500     PERFORM 1100-LOAD-INVENTORY.                                         
038600     PERFORM 9900-HEADING.                                                
038700     PERFORM 9950-ERR-HEADING.                                            
038800                                                                          
038900     PERFORM 2110-READ-INVOICE.                                           
039000     PERFORM 9000-READ-VOID-REQUEST.                                      
039100                                                                          
039200*    LOADS THE ENTIRE INVENTORY MASTER INTO IN-TABLE BEFORE THE           
039300*    FIRST VOID REQUEST IS MATCHED - THE SAME SHAPE CAFEMOV1 USES.        
039400 1100-LOAD-INVENTORY.                                                     
039500     MOVE "NO " TO WS-FOUND.                                              
039600     PERFORM 1110-READ-INVENTORY.                                         
039700     PERFORM 1115-LOAD-ONE-ITEM                                           
039800         UNTIL WS-FOUND = "EOF".                                          
039900                                                                          
040000 1115-LOAD-ONE-ITEM.                                                      
040100     ADD 1 TO C-PROD-COUNT.                                               
040200     SET IT-IDX TO C-PROD-COUNT.                                          
040300     MOVE N-PROD-ID TO IT-PROD-ID (IT-IDX).                               
040400     MOVE N-QUANTITY TO IT-QUANTITY (IT-IDX).                             
040500     MOVE N-MIN-STOCK TO IT-MIN-STOCK (IT-IDX).                           
040600     MOVE N-MAX-STOCK TO IT-MAX-STOCK (IT-IDX).                           
040700     PERFORM 1110-READ-INVENTORY.                                         
040800                                                                          
040900 1110-READ-INVENTORY.                                                     
041000     READ INVENTORY-FILE                                                  
041100         AT END                                                           
041200             MOVE "EOF" TO WS-FOUND                                       
041300     END-READ.                                                            
041400                                                                          
041500 2000-MAINLINE.                                                           
041600     PERFORM 2100-FIND-INVOICE THRU 2100-EXIT.                            
041700     PERFORM 9000-READ-VOID-REQUEST.                                      
041800                                                                          
041900*    MATCHES THE REQUEST AGAINST THE INVOICE MASTER, READ ONE             
042000*    RECORD AT A TIME (NO INDEXED FILE SUPPORT ON THIS DIALECT).          
042100*    A NON-MATCHING MASTER RECORD PASSES THROUGH TO THE NEW               
042200*    INVOICE FILE UNCHANGED, THE USUAL OLD-MASTER/NEW-MASTER              
042300*    BATCH UPDATE PATTERN FOR A FILE WITH NO DIRECT ACCESS.               
042400*    REFUSES TO VOID AN INVOICE ALREADY ANULADA.                          
042500 2100-FIND-INVOICE.                                                       
042600     PERFORM 2115-PASS-NON-MATCH                                          
042700         UNTIL H-INV-NUMBER = V-INVOICE-NUMBER                            
042800             OR WS-EOF-INV = "YES".                                       
042900                                                                          
043000     IF WS-EOF-INV = "YES"                                                
043100         MOVE "INVOICE NOT FOUND" TO O-REJ-MSG                            
043200         GO TO 2190-REJECT                                                
043300     END-IF.                                                              
043400                                                                          
043500     MOVE H-STATUS TO ST-STATUS.                                          
043600     IF INVOICE-ALREADY-VOID                                              
043700         MOVE "INVOICE ALREADY VOIDED" TO O-REJ-MSG                       
043800         MOVE INVOICE-REC TO NEW-INVOICE-REC                              
043900         WRITE NEW-INVOICE-REC                                            
044000         PERFORM 2110-READ-INVOICE                                        
044100         GO TO 2190-REJECT                                                
044200     END-IF.                                                              
044300                                                                          
044400     PERFORM 2200-REVERSE-LINES.                                          
044500     PERFORM 2300-CLOSE-INVOICE.                                          
044600     PERFORM 2110-READ-INVOICE.                                           
044700     GO TO 2100-EXIT.                                                     
044800                                                                          
044900 2110-READ-INVOICE.                                                       
045000     READ INVOICE-FILE                                                    
045100         AT END                                                           
045200             MOVE "YES" TO WS-EOF-INV                                     
045300     END-READ.                                                            
045400                                                                          
045500 2115-PASS-NON-MATCH.                                                     
045600     MOVE INVOICE-REC TO NEW-INVOICE-REC.                                 
045700     WRITE NEW-INVOICE-REC.                                               
045800     PERFORM 2110-READ-INVOICE.                                           
045900                                                                          
046000*    BUMPS THE RUN-WIDE REJECT COUNT AND SETS WS-REJ-FLAG-SW SO           
046100*    3000-CLOSING KNOWS TO PRINT THE NOTE LINE.  ADDED BY CR-0702.        
046200 2190-REJECT.                                                             
046300     ADD 1 TO C-REJ-COUNT.                                                
046400     MOVE "YES" TO WS-REJ-FLAG-SW.                                        
046500     MOVE V-INVOICE-NUMBER TO O-REJ-INV-NUMBER.                           
046600     WRITE ERRLINE FROM ERROR-LINE                                        
046700         AFTER ADVANCING 1 LINE                                           
046800         AT EOP PERFORM 9950-ERR-HEADING                                  
046900     END-WRITE.                                                           
047000                                                                          
047100 2100-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400*    2200-REVERSE-LINES READS EVERY DETAIL LINE BELONGING TO              
047500*    THIS INVOICE AS ONE GROUP (THE SAME READ-AHEAD SHAPE USED            
047600*    BY THE OLD BOAT REPORT'S MARINA CONTROL BREAK) AND POSTS             
047700*    ONE ENTRADA MOVEMENT PER LINE TO RESTOCK THE SHELF.                  
047800 2200-REVERSE-LINES.                                                      
047900     MOVE ZERO TO C-VOID-COUNT.                                           
048000     PERFORM 2210-READ-DETAIL.                                            
048100     PERFORM 2220-REVERSE-ONE-LINE                                        
048200         UNTIL D-INVOICE-NUMBER NOT = V-INVOICE-NUMBER                    
048300             OR WS-EOF-DET = "YES".                                       
048400                                                                          
048500 2210-READ-DETAIL.                                                        
048600     READ INVOICE-DETAIL-FILE                                             
048700         AT END                                                           
048800             MOVE "YES" TO WS-EOF-DET                                     
048900     END-READ.                                                            
049000                                                                          
049100 2220-REVERSE-ONE-LINE.                                                   
049200     ADD 1 TO C-VOID-COUNT.                                               
049300     SET IT-IDX TO 1.                                                     
049400     PERFORM 2225-SCAN-ONE-ITEM                                           
049500         UNTIL IT-IDX > C-PROD-COUNT.                                     
049600     PERFORM 2210-READ-DETAIL.                                            
049700                                                                          
049800*    LINEAR SCAN OF THE INVENTORY TABLE BY PRODUCT ID - THE TABLE         
049900*    IS NOT KEPT IN PRODUCT-ID ORDER SO A SEARCH ALL CANNOT BE USED.      
050000 2225-SCAN-ONE-ITEM.                                                      
050100     IF IT-PROD-ID (IT-IDX) = D-PROD-ID                                   
050200         PERFORM 2230-POST-ENTRADA                                        
050300         SET IT-IDX TO C-PROD-COUNT                                       
050400     END-IF.                                                              
050500     SET IT-IDX UP BY 1.                                                  
050600                                                                          
050700*    POSTS ONE ENTRADA MOVEMENT, CAPTURING THE BEFORE AND AFTER           
050800*    QUANTITY SO THE MOVEMENT RECORD STANDS ON ITS OWN FOR AN             
050900*    AUDITOR WITHOUT HAVING TO RECONSTRUCT THE RUNNING BALANCE.           
051000 2230-POST-ENTRADA.                                                       
051100     MOVE IT-PROD-ID (IT-IDX) TO M-PROD-ID.                               
051200     MOVE "ENTRADA" TO M-TYPE.                                            
051300     MOVE D-QUANTITY TO M-QUANTITY.                                       
051400     MOVE IT-QUANTITY (IT-IDX) TO M-PREV-QTY.                             
051500     ADD D-QUANTITY TO IT-QUANTITY (IT-IDX).                              
051600     MOVE IT-QUANTITY (IT-IDX) TO M-NEW-QTY.                              
051700     MOVE V-VOID-REASON TO M-REASON.                                      
051800     WRITE MOVEMENT-REC.                                                  
051900                                                                          
052000*    STAMPS THE HEADER ANULADA, CARRIES THE VOID REASON ONTO THE          
052100*    INVOICE RECORD PER CR-0330, AND WRITES ONE LINE TO THE VOID LOG.     
052200 2300-CLOSE-INVOICE.                                                      
052300     MOVE "ANULADA" TO H-STATUS.                                          
052400     MOVE V-VOID-REASON TO H-VOID-REASON.                                 
052500     MOVE INVOICE-REC TO NEW-INVOICE-REC.                                 
052600     WRITE NEW-INVOICE-REC.                                               
052700                                                                          
052800     MOVE V-INVOICE-NUMBER (1:14) TO O-INV-NUMBER.                        
052900     MOVE H-TOTAL TO O-ORIG-TOTAL.                                        
053000     MOVE C-VOID-COUNT TO O-LINES.                                        
053100     MOVE V-VOID-REASON (1:40) TO O-VOID-REASON.                          
053200     WRITE PRTLINE FROM DETAIL-LINE                                       
053300         AFTER ADVANCING 1 LINE                                           
053400         AT EOP PERFORM 9900-HEADING                                      
053500     END-WRITE.                                                           
053600                                                                          
053700*    3000-CLOSING FLUSHES ANY INVOICE MASTER RECORDS PAST THE LAST        
053800*    VOID REQUEST, REWRITES THE INVENTORY TABLE BACK TO DISK, AND         
053900*    PRINTS THE REJECT NOTE LINE ONLY WHEN ONE IS NEEDED.                 
054000 3000-CLOSING.                                                            
054100     PERFORM 3050-FLUSH-REMAINING-INVOICES                                
054200         UNTIL WS-EOF-INV = "YES".                                        
054300                                                                          
054400     PERFORM 3100-REWRITE-INVENTORY                                       
054500         VARYING IT-IDX FROM 1 BY 1                                       
054600         UNTIL IT-IDX > C-PROD-COUNT.                                     
054700                                                                          
054800     IF WS-REJ-FLAG-SW = "YES"                                            
054900         WRITE PRTLINE FROM REJECT-NOTE-LINE                              
055000             AFTER ADVANCING 2 LINES                                      
055100     END-IF.                                                              
055200                                                                          
055300     CLOSE INVENTORY-FILE.                                                
055400     CLOSE VOID-REQUEST-FILE.                                             
055500     CLOSE INVOICE-FILE.                                                  
055600     CLOSE NEW-INVOICE-FILE.                                              
055700     CLOSE INVOICE-DETAIL-FILE.                                           
055800     CLOSE MOVEMENT-FILE.                                                 
055900     CLOSE PRTOUT.                                                        
056000     CLOSE PRTOUTERR.                                                     
056100                                                                          
056200*    ANY INVOICE MASTER RECORDS PAST THE LAST VOID REQUEST ARE            
056300*    COPIED THROUGH TO THE NEW MASTER UNCHANGED AT CLOSING.               
056400 3050-FLUSH-REMAINING-INVOICES.                                           
056500     MOVE INVOICE-REC TO NEW-INVOICE-REC.                                 
056600     WRITE NEW-INVOICE-REC.                                               
056700     PERFORM 2110-READ-INVOICE.                                           
056800                                                                          
056900*    NEW-INVENTORY-FILE IS OPENED ONLY WHEN THE FIRST TABLE ENTRY         
057000*    IS WRITTEN, AND CLOSED ONLY WHEN THE LAST ONE IS - THIS KEEPS        
057100*    A MID-RUN ABEND FROM LEAVING A HALF-WRITTEN MASTER ON DISK,          
057200*    SINCE THE FILE SIMPLY NEVER OPENS IF 3000-CLOSING NEVER              
057300*    REACHES THIS PARAGRAPH.                                              
057400 3100-REWRITE-INVENTORY.                                                  
057500     MOVE SPACES TO NEW-INVENTORY-REC.                                    
057600     MOVE IT-PROD-ID (IT-IDX) TO N-PROD-ID.                               
057700     MOVE IT-QUANTITY (IT-IDX) TO N-QUANTITY.                             
057800     MOVE IT-MIN-STOCK (IT-IDX) TO N-MIN-STOCK.                           
057900     MOVE IT-MAX-STOCK (IT-IDX) TO N-MAX-STOCK.                           
058000     MOVE INVENTORY-REC TO NEW-INVENTORY-REC.                             
058100     IF IT-IDX = 1                                                        
058200         OPEN OUTPUT NEW-INVENTORY-FILE                                   
058300     END-IF.                                                              
058400     WRITE NEW-INVENTORY-REC.                                             
058500     IF IT-IDX = C-PROD-COUNT                                             
058600         CLOSE NEW-INVENTORY-FILE                                         
058700     END-IF.                                                              
058800                                                                          
058900 9000-READ-VOID-REQUEST.                                                  
059000     READ VOID-REQUEST-FILE                                               
059100         AT END                                                           
059200             MOVE "NO " TO MORE-RECS                                      
059300     END-READ.                                                            
059400                                                                          
059500 9900-HEADING.                                                            
059600     ADD 1 TO C-PCTR.                                                     
059700     MOVE C-PCTR TO O-PCTR.                                               
059800     WRITE PRTLINE FROM COMPANY-TITLE                                     
059900         AFTER ADVANCING PAGE.                                            
060000     WRITE PRTLINE FROM COLUMN-HEADING-1                                  
060100         AFTER ADVANCING 2 LINES.                                         
060200                                                                          
060300 9950-ERR-HEADING.                                                        
060400     ADD 1 TO C-EPCTR.                                                    
060500     MOVE C-EPCTR TO O-PCTR.                                              
060600     WRITE ERRLINE FROM COMPANY-TITLE                                     
060700         AFTER ADVANCING PAGE.                                            
060800                                                                          
060900*****************************************************************         
061000*  WORKING-STORAGE CONVENTIONS USED IN THIS PROGRAM              *        
061100*****************************************************************         
061200*                                                                         
061300*    ALL SWITCHES ARE PIC X(3) WITH "YES"/"NO " (NOTE THE TRAILING        
061400*    BLANK ON "NO " SO THE COMPARE IS ALWAYS THREE BYTES WIDE) - THE      
061500*    SAME CONVENTION AS CAFEMOV1 AND CAFEINV1.  ALL COUNTERS AND THE      
061600*    TABLE SUBSCRIPT ARE COMP FOR SPEED SINCE THEY ARE TESTED ON          
061700*    EVERY RECORD.  DOLLAR AND QUANTITY FIELDS ARE COMP-3 TO MATCH        
061800*    THE INVENTORY AND INVOICE FILE LAYOUTS THEY ARE MOVED TO AND         
061900*    FROM - THIS SHOP HAS NEVER PACKED MONEY DIFFERENTLY ACROSS THE       
062000*    SALES, INVENTORY AND VOID PROGRAMS.                                  
062100*                                                                         
062200*    WS-REJ-FLAG-SW IS THE ONE 77-LEVEL ITEM IN THIS PROGRAM - A          
062300*    STANDALONE SWITCH RATHER THAN A GROUP MEMBER BECAUSE IT HAS NO       
062400*    NATURAL HOME IN WORK-AREA AND IS TESTED EXACTLY ONCE, AT             
062500*    CLOSING.  GIVING IT ITS OWN 77-LEVEL RATHER THAN BURYING IT IN       
062600*    A GROUP MAKES IT EASY TO SPOT IN A DUMP.                             
062700                                                                          
062800*****************************************************************         
062900*  OPEN ITEMS / ITEMS FOR A FUTURE RELEASE                       *        
063000*****************************************************************         
063100*                                                                         
063200*    -  THE VOID LOG STILL TRUNCATES THE REASON TEXT TO 40 BYTES ON       
063300*       THE PRINTED LINE (SEE CR-0769).  A WIDER PRINT LINE WAS           
063400*       PROPOSED BUT NEVER FUNDED SINCE THE FULL REASON IS ALWAYS         
063500*       AVAILABLE ON THE INVOICE AND MOVEMENT RECORDS THEMSELVES.         
063600*                                                                         
063700*    -  A PARTIAL VOID (REVERSING ONE DETAIL LINE WITHOUT VOIDING         
063800*       THE WHOLE INVOICE) HAS BEEN REQUESTED BY THE FRONT COUNTER        
063900*       MORE THAN ONCE BUT IS OUT OF SCOPE - THIS PROGRAM ONLY            
064000*       SUPPORTS AN ALL-OR-NOTHING VOID OF THE ENTIRE INVOICE.            
064100*                                                                         
064200*    -  NO ATTEMPT IS MADE TO REVERSE AN ASSOCIATED PROMOTION; IF         
064300*       THE VOIDED INVOICE RODE A SCHEDULED PROMOTION THAT CHANGED        
064400*       PRICES ON OTHER ITEMS, THOSE OTHER ITEMS ARE UNAFFECTED.          
064500                                                                          
064600*****************************************************************         
064700*  RELATED PROGRAMS ON THIS SYSTEM                               *        
064800*****************************************************************         
064900*                                                                         
065000*    CAFEINV1 WRITES THE INVOICE HEADER AND DETAIL RECORDS THIS           
065100*    PROGRAM READS AND STAMPS ANULADA.  CAFEMOV1 POSTS THE SAME           
065200*    MOVEMENT-FILE LAYOUT THIS PROGRAM WRITES, THOUGH CAFEMOV1 ONLY       
065300*    EVER SEES ENTRADA/SALIDA FROM A MANUAL MOVEMENT REQUEST WHILE        
065400*    THIS PROGRAM ALWAYS WRITES ENTRADA.  CAFERPT1 SUMMARIZES THE         
065500*    INVOICE FILE THIS PROGRAM UPDATES, INCLUDING A COUNT OF              
065600*    ANULADA INVOICES FOR THE DAY.                                        
065700                                                                          
065800*****************************************************************         
065900*  FILE RELATIONSHIPS                                            *        
066000*****************************************************************         
066100*                                                                         
066200*    VOID-REQUEST-FILE DRIVES THE RUN - ONE PASS THROUGH THE              
066300*    INVOICE MASTER FOR THE WHOLE BATCH, NOT ONE PASS PER REQUEST.        
066400*    THE INVOICE-DETAIL-FILE IS READ FORWARD-ONLY ALONGSIDE THE           
066500*    INVOICE MASTER AND IS NEVER REWOUND, SO THE DETAIL FILE MUST         
066600*    BE IN THE SAME INVOICE-NUMBER ORDER AS THE INVOICE MASTER OR         
066700*    THE GROUP READ IN 2200-REVERSE-LINES WILL MISMATCH.                  
066800                                                                          
066900*****************************************************************         
067000*  SAMPLE VOID REQUESTS (FOR TEST DECK BUILDERS)                 *        
067100*****************************************************************         
067200*                                                                         
067300*    INV000000000123                     WRONG ITEMS RUNG UP BY           
067400*    CLERK, CUSTOMER WALKED OUT BEFORE CORRECTION COULD BE MADE           
067500*                                                                         
067600*    INV000000000456                     DUPLICATE INVOICE - SAME         
067700*    ORDER KEYED TWICE AT THE COUNTER TERMINAL                            
067800*                                                                         
067900*    -  A REQUEST AGAINST AN INVOICE NUMBER NOT ON THE MASTER FILE        
068000*       REJECTS WITH "INVOICE NOT FOUND".                                 
068100*    -  A REQUEST AGAINST AN INVOICE ALREADY ANULADA REJECTS WITH         
068200*       "INVOICE ALREADY VOIDED" AND DOES NOT DOUBLE-POST STOCK.          
068300                                                                          
068400*****************************************************************         
068500*  HOW A VOID REQUEST FLOWS THROUGH THIS PROGRAM                 *        
068600*****************************************************************         
068700*                                                                         
068800*    STEP 1 - 2100-FIND-INVOICE READS FORWARD THROUGH THE INVOICE         
068900*             MASTER, COPYING EVERY NON-MATCHING RECORD THROUGH TO        
069000*             NEW-INVOICE-FILE, UNTIL THE INVOICE NUMBER ON THE           
069100*             MASTER MATCHES THE REQUEST OR THE MASTER RUNS OUT.          
069200*                                                                         
069300*    STEP 2 - IF THE MASTER RAN OUT WITHOUT A MATCH, THE REQUEST IS       
069400*             REJECTED "INVOICE NOT FOUND" AND THE NEXT REQUEST IS        
069500*             READ - THE MASTER FILE POSITION IS LEFT AT END OF FILE      
069600*             SINCE VOID-REQUEST-FILE IS EXPECTED TO BE IN THE SAME       
069700*             INVOICE-NUMBER ORDER AS THE MASTER AND A MISS THIS LATE     
069800*             IN THE FILE MEANS EVERY REMAINING REQUEST WILL ALSO MISS.   
069900*                                                                         
070000*    STEP 3 - IF THE MASTER MATCHED BUT THE STATUS IS ALREADY ANULADA,    
070100*             THE MATCHING RECORD IS COPIED THROUGH UNCHANGED, THE        
070200*             REQUEST IS REJECTED "INVOICE ALREADY VOIDED", AND THE       
070300*             MASTER IS ADVANCED TO THE NEXT RECORD BEFORE CONTROL        
070400*             RETURNS TO 2000-MAINLINE.                                   
070500*                                                                         
070600*    STEP 4 - IF THE MASTER MATCHED AND IS NOT ALREADY VOID,              
070700*             2200-REVERSE-LINES POSTS ONE ENTRADA MOVEMENT PER           
070800*             DETAIL LINE, 2300-CLOSE-INVOICE STAMPS THE HEADER           
070900*             ANULADA AND WRITES IT TO NEW-INVOICE-FILE, THE MASTER       
071000*             IS ADVANCED, AND CONTROL RETURNS TO 2000-MAINLINE TO        
071100*             READ THE NEXT VOID REQUEST.                                 
071200                                                                          
071300*****************************************************************         
071400*  WHY THE OLD-MASTER/NEW-MASTER PATTERN INSTEAD OF REWRITE       *       
071500*****************************************************************         
071600*                                                                         
071700*    THIS DIALECT HAS NO INDEXED OR RELATIVE ACCESS SUPPORT ON THE        
071800*    INVOICE MASTER, SO THERE IS NO WAY TO POSITION DIRECTLY TO ONE       
071900*    INVOICE NUMBER AND REWRITE IT IN PLACE.  INSTEAD THE ENTIRE          
072000*    MASTER IS READ FORWARD ONE RECORD AT A TIME AND EVERY RECORD -       
072100*    MATCHING OR NOT - IS WRITTEN TO A BRAND NEW OUTPUT FILE.  AT         
072200*    THE END OF THE RUN THE OPERATOR RUNS AN IEBGENER-STYLE STEP          
072300*    (NOT PART OF THIS PROGRAM) TO RENAME NEW-INVOICE-FILE OVER THE       
072400*    OLD INVOICE MASTER BEFORE THE NEXT DAYS BATCH.  THIS IS THE          
072500*    SAME PATTERN CAFEMOV1 USES FOR THE INVENTORY MASTER AND              
072600*    CAFEINV1 USES FOR ITS OWN COPY OF THE INVOICE MASTER.                
072700*                                                                         
072800*    THE COST OF THIS PATTERN IS THAT EVERY RUN OF CAFEVOID MUST          
072900*    READ THE FULL INVOICE MASTER EVEN ON A DAY WITH A SINGLE VOID        
073000*    REQUEST.  THAT HAS NEVER BEEN A PERFORMANCE PROBLEM GIVEN THE        
073100*    VOLUME THIS SHOP RUNS, SO NO ONE HAS ASKED FOR A FASTER WAY.         
073200                                                                          
073300*****************************************************************         
073400*  WHY THE DETAIL FILE IS NEVER REWRITTEN                        *        
073500*****************************************************************         
073600*                                                                         
073700*    UNLIKE THE INVOICE MASTER, INVOICE-DETAIL-FILE IS OPENED INPUT       
073800*    ONLY AND IS NEVER COPIED TO A NEW OUTPUT FILE.  A VOIDED             
073900*    INVOICES DETAIL LINES ARE LEFT EXACTLY AS CAFEINV1 WROTE             
074000*    THEM - THEY STILL SHOW WHAT WAS ORIGINALLY SOLD, WHICH AN            
074100*    AUDITOR NEEDS TO SEE EVEN AFTER THE SALE IS VOIDED.  ONLY THE        
074200*    INVOICE HEADERS H-STATUS AND H-VOID-REASON FIELDS CHANGE;            
074300*    THE DETAIL LINES THEMSELVES ARE IMMUTABLE ONCE WRITTEN.              
074400                                                                          
074500*****************************************************************         
074600*  THE 2110/2115 READ-AHEAD PAIR                                 *        
074700*****************************************************************         
074800*                                                                         
074900*    2110-READ-INVOICE SIMPLY READS THE NEXT INVOICE MASTER RECORD        
075000*    AND SETS WS-EOF-INV AT END.  IT DOES NOT WRITE ANYTHING.             
075100*    2115-PASS-NON-MATCH IS THE ONLY PLACE THAT CALLS IT FROM A LOOP      
075200*    THAT ALSO WRITES THE NON-MATCHING RECORD THROUGH - SPLITTING         
075300*    THE READ FROM THE WRITE THIS WAY LETS 2100-FIND-INVOICE ALSO         
075400*    CALL 2110-READ-INVOICE DIRECTLY (AFTER A MATCH IS HANDLED)           
075500*    WITHOUT ACCIDENTALLY WRITING THE JUST-MATCHED RECORD TWICE.          
075600                                                                          
075700*****************************************************************         
075800*  WHY C-VOID-COUNT IS RESET INSIDE 2200-REVERSE-LINES            *       
075900*****************************************************************         
076000*                                                                         
076100*    C-VOID-COUNT IS RESET TO ZERO AT THE TOP OF EVERY CALL TO            
076200*    2200-REVERSE-LINES RATHER THAN ONCE AT 1000-INIT BECAUSE IT IS       
076300*    REPORTED ON THE VOID LOG AS THE NUMBER OF LINES REVERSED ON          
076400*    THIS INVOICE, NOT A RUN-WIDE TOTAL.  C-REJ-COUNT, BY CONTRAST,       
076500*    IS A RUN-WIDE TOTAL AND IS ONLY EVER RESET AT 1000-INIT - IT IS      
076600*    NOT CURRENTLY PRINTED ANYWHERE BUT IS AVAILABLE FOR A FUTURE         
076700*    SUMMARY LINE IF ONE IS EVER REQUESTED.                               
076800                                                                          
076900*****************************************************************         
077000*  WHY THE VOID LOG AND ERROR LOG ARE SEPARATE PRINT FILES       *        
077100*****************************************************************         
077200*                                                                         
077300*    PRTOUT CARRIES ONLY SUCCESSFULLY VOIDED INVOICES, ONE LINE           
077400*    PER INVOICE.  PRTOUTERR CARRIES ONLY REJECTED REQUESTS.  THIS        
077500*    SPLIT GOES BACK TO CR-0401 ON CAFEMOV1 AND WAS CARRIED FORWARD       
077600*    ONTO CAFEVOID SO A MANAGER SCANNING THE VOID LOG SEES ONLY           
077700*    INVOICES THAT ACTUALLY CAME OFF THE BOOKS, WHILE A CLERK             
077800*    CHASING A REJECTED REQUEST CAN GO STRAIGHT TO PRTOUTERR              
077900*    WITHOUT WADING THROUGH A PAGE OF SUCCESSFUL VOIDS.                   
078000*                                                                         
078100*    THE REJECT-NOTE-LINE ADDED BY CR-0702 IS THE ONE EXCEPTION -         
078200*    IT PRINTS ON PRTOUT, NOT PRTOUTERR, BECAUSE ITS WHOLE PURPOSE        
078300*    IS TO CATCH THE EYE OF SOMEONE WHO IS ONLY LOOKING AT THE            
078400*    VOID LOG AND WOULD OTHERWISE NEVER KNOW PRTOUTERR HAS                
078500*    ANYTHING ON IT AT ALL.                                               
078600                                                                          
078700*****************************************************************         
078800*  FIELD NOTES - V-VOID-REASON                                   *        
078900*****************************************************************         
079000*                                                                         
079100*    V-VOID-REASON IS FREE-FORM TEXT KEYED BY WHOEVER REQUESTS THE        
079200*    VOID - THERE IS NO EDIT LIST OR TABLE OF APPROVED REASON             
079300*    CODES.  CR-0330 ADDED THE FIELD TO THE REQUEST RECORD SO THE         
079400*    REASON COULD RIDE ALONG ONTO THE INVOICE AND MOVEMENT RECORDS;       
079500*    BEFORE THAT CHANGE THE REASON WAS KEPT ONLY ON A PAPER FORM          
079600*    FILED WITH THE DAYS REGISTER TAPE AND COULD NOT BE TRACED            
079700*    BACK TO A SPECIFIC INVOICE FROM THE SYSTEM ITSELF.                   
079800                                                                          
079900*****************************************************************         
080000*  FIELD NOTES - H-STATUS AND THE THREE INVOICE STATES           *        
080100*****************************************************************         
080200*                                                                         
080300*    AN INVOICE MOVES THROUGH AT MOST THREE STATUS VALUES OVER ITS        
080400*    LIFE: ABIERTA WHILE CAFEINV1 IS STILL BUILDING IT UP ACROSS A        
080500*    TABLE-SESSION, COMPLETADA ONCE PAYMENT IS TAKEN, AND ANULADA         
080600*    IF THIS PROGRAM LATER VOIDS IT.  CAFEVOID NEVER SEES AN              
080700*    ABIERTA INVOICE IN NORMAL OPERATION - A TABLE SESSION IS             
080800*    EXPECTED TO BE PAID OR CANCELLED AT THE REGISTER BEFORE A            
080900*    VOID REQUEST WOULD EVER BE KEYED AGAINST IT - BUT THE 88-LEVEL       
081000*    ON STATUS-TEST ONLY CHECKS FOR ANULADA, SO AN ABIERTA INVOICE        
081100*    WOULD BE VOIDED LIKE ANY OTHER IF ONE WERE EVER SUBMITTED.           
081200                                                                          
081300*****************************************************************         
081400*  WHY INV-TABLE IS SIZED AT 500 ENTRIES                         *        
081500*****************************************************************         
081600*                                                                         
081700*    INV-TABLE OCCURS 500 TIMES, MATCHING THE SAME LIMIT CAFEMOV1         
081800*    USES FOR ITS OWN COPY OF THE INVENTORY MASTER.  CR-0695 ON           
081900*    CAFEMOV1 CONFIRMED 500 ENTRIES STILL COVERS THE FULL ITEM            
082000*    MASTER WITH ROOM TO GROW; THAT SAME REVIEW COVERED CAFEVOID          
082100*    SINCE BOTH PROGRAMS LOAD THE IDENTICAL INVENTORY-REC LAYOUT          
082200*    INTO AN IDENTICALLY SHAPED TABLE.  A RUN WITH MORE THAN 500          
082300*    DISTINCT PRODUCTS WOULD OVERFLOW THE TABLE AND ABEND - THIS          
082400*    HAS NEVER HAPPENED IN PRODUCTION.                                    
082500                                                                          
082600*****************************************************************         
082700*  WHAT HAPPENS ON AN EMPTY VOID-REQUEST-FILE                    *        
082800*****************************************************************         
082900*                                                                         
083000*    A RUN WITH ZERO VOID REQUESTS STILL OPENS EVERY FILE, LOADS          
083100*    THE FULL INVENTORY TABLE, COPIES THE ENTIRE INVOICE MASTER           
083200*    THROUGH TO NEW-INVOICE-FILE UNCHANGED VIA 3050-FLUSH-REMAINING-      
083300*    INVOICES, AND REWRITES THE INVENTORY TABLE BACK OUT UNCHANGED.       
083400*    THIS WASTES A FEW SECONDS OF CPU ON A QUIET DAY BUT KEEPS THE        
083500*    PROGRAM FROM NEEDING A SPECIAL EMPTY-FILE CASE - THE SAME            
083600*    TRADE-OFF CAFEMOV1 MAKES FOR AN EMPTY MOVEMENT REQUEST FILE.         
083700                                                                          
083800*****************************************************************         
083900*  SAMPLE TABLE ENTRY WALKTHROUGH (FOR TRAINING NEW OPERATORS)   *        
084000*****************************************************************         
084100*                                                                         
084200*    SUPPOSE PRODUCT 000012345 SHOWS IT-QUANTITY OF 014.00 WHEN THE       
084300*    INVENTORY MASTER IS LOADED, AND A VOID REQUEST REVERSES A            
084400*    DETAIL LINE FOR THAT PRODUCT WITH D-QUANTITY OF 002.00.              
084500*    2230-POST-ENTRADA CAPTURES M-PREV-QTY AS 014.00, ADDS THE            
084600*    TWO UNITS BACK, AND CAPTURES M-NEW-QTY AS 016.00.  THE TABLE         
084700*    ENTRY NOW SHOWS 016.00 FOR THE REST OF THE RUN AND THAT IS           
084800*    THE VALUE 3100-REWRITE-INVENTORY WRITES BACK TO THE MASTER.          
084900*                                                                         
085000*    IF A SECOND VOID REQUEST LATER IN THE SAME RUN ALSO REVERSES         
085100*    A LINE FOR PRODUCT 000012345, THE SCAN IN 2225-SCAN-ONE-ITEM         
085200*    FINDS THE SAME TABLE ENTRY AND POSTS AGAINST THE UPDATED             
085300*    016.00 BALANCE, NOT THE ORIGINAL 014.00 - ALL MOVEMENT WITHIN        
085400*    ONE RUN IS AGAINST THE RUNNING IN-MEMORY BALANCE.                    
085500                                                                          
085600*****************************************************************         
085700*  WHY THIS PROGRAM NEVER CHECKS MAX-STOCK ON A RESTOCK          *        
085800*****************************************************************         
085900*                                                                         
086000*    CAFEMOV1 FLAGS AN OVERAGE WHEN A MANUAL ENTRADA PUSHES ON-HAND       
086100*    PAST IT-MAX-STOCK.  CAFEVOID DOES NOT - A VOID IS ALWAYS             
086200*    PUTTING BACK STOCK THAT WAS ALREADY COUNTED AS ON-HAND BEFORE        
086300*    THE ORIGINAL SALE, SO AN OVERAGE CONDITION HERE WOULD ONLY           
086400*    EVER MEAN THE INVOICE BEING VOIDED HAD ALREADY PUSHED THE            
086500*    PRODUCT PAST ITS MAXIMUM WHEN IT WAS SOLD, WHICH IS A                
086600*    CONDITION CAFEINV1 WOULD HAVE HAD TO LET THROUGH ANYWAY.             
086700                                                                          
086800*****************************************************************         
086900*  OPERATOR RECOVERY NOTES                                       *        
087000*****************************************************************         
087100*                                                                         
087200*    IF CAFEVOID ABENDS AFTER OPENING NEW-INVOICE-FILE BUT BEFORE         
087300*    3000-CLOSING, THE PARTIALLY WRITTEN NEW-INVOICE-FILE MUST BE         
087400*    DISCARDED AND THE ORIGINAL INVOICE MASTER RERUN FROM THE LAST        
087500*    GOOD GENERATION.  THE INVENTORY MASTER IS SAFE IN THIS CASE          
087600*    SINCE NEW-INVENTORY-FILE IS NOT OPENED UNTIL 3100-REWRITE-           
087700*    INVENTORY FIRES AT CLOSING, WELL AFTER THE INVOICE SIDE OF           
087800*    THE RUN HAS ALREADY FINISHED.                                        
087900*                                                                         
088000*    THE VOID-REQUEST-FILE ITSELF IS NEVER UPDATED BY THIS PROGRAM -      
088100*    IT IS PURELY AN INPUT, BUILT FRESH EACH RUN FROM WHATEVER WAS        
088200*    KEYED SINCE THE LAST RUN, SO A RERUN SIMPLY RESUBMITS THE SAME       
088300*    REQUESTS AGAINST A RESTORED INVOICE MASTER WITH NO RISK OF           
088400*    DOUBLE-VOIDING AS LONG AS THE RESTORED MASTER PREDATES THE           
088500*    ABENDED RUN.                                                         
088600                                                                          
088700*****************************************************************         
088800*  NAMING CONVENTIONS USED IN THIS PROGRAM                       *        
088900*****************************************************************         
089000*                                                                         
089100*    FIELDS BEGINNING V- COME STRAIGHT OFF VOID-REQUEST-FILE.             
089200*    FIELDS BEGINNING H- COME STRAIGHT OFF INVOICE-FILE.  FIELDS          
089300*    BEGINNING D- COME STRAIGHT OFF INVOICE-DETAIL-FILE.  FIELDS          
089400*    BEGINNING N- AND IT- ARE THE INVENTORY MASTER AND ITS IN-            
089500*    MEMORY TABLE IMAGE, RESPECTIVELY.  FIELDS BEGINNING M- GO            
089600*    ONTO MOVEMENT-FILE.  FIELDS BEGINNING O- ARE PRINT-LINE              
089700*    OUTPUT FIELDS, MOVED TO JUST BEFORE A WRITE.  THIS IS THE            
089800*    SAME PREFIX SCHEME CAFEMOV1 AND CAFEINV1 FOLLOW, SO A                
089900*    PROGRAMMER WHO HAS WORKED ON ONE CAN READ A FIELD NAME ON            
090000*    ANOTHER AND KNOW WHICH FILE IT CAME FROM WITHOUT LOOKING IT UP.      
090100*                                                                         
090200*    C- PREFIXES A COUNTER.  WS- PREFIXES A SWITCH OR WORK FIELD          
090300*    WITH NO HOME ON A SPECIFIC FILE RECORD.  ST- IS RESERVED FOR         
090400*    THE ONE STATUS-TEST GROUP HOLDING THE 88-LEVEL CONDITION.            
090500                                                                          
090600*****************************************************************         
090700*  WHY C-SUB IS DECLARED BUT NOT USED IN THIS VERSION            *        
090800*****************************************************************         
090900*                                                                         
091000*    C-SUB WAS ADDED UNDER CR-0260 ON CAFEMOV1 FOR A SECONDARY TABLE      
091100*    SCAN THAT WAS LATER DROPPED; IT WAS CARRIED OVER TO THIS             
091200*    PROGRAMS WORK-AREA GROUP BY COPY-PASTE WHEN CAFEVOID WAS             
091300*    ORIGINALLY WRITTEN AND HAS NEVER BEEN REMOVED SINCE REMOVING         
091400*    A WORKING-STORAGE FIELD REQUIRES THE SAME SIGN-OFF AS ADDING         
091500*    ONE, AND NO ONE HAS CONSIDERED IT WORTH THE PAPERWORK.               
091600                                                                          
091700*****************************************************************         
091800*  PRINTED REPORT LAYOUT NOTES                                   *        
091900*****************************************************************         
092000*                                                                         
092100*    THE VOID LOG HEADING PRINTS AT THE TOP OF EVERY PAGE VIA THE         
092200*    AT EOP CLAUSE ON THE WRITE IN 2300-CLOSE-INVOICE - LINAGE IS         
092300*    60 WITH FOOTING AT 55, SO THE END-OF-PAGE CONDITION FIRES            
092400*    BEFORE THE LAST FIVE LINES OF THE FORM ARE EVER USED, LEAVING        
092500*    ROOM FOR A FOOTING LINE IF ONE IS EVER ADDED.  THE ERROR LOG         
092600*    USES THE IDENTICAL LINAGE CLAUSE VIA ITS OWN AT EOP ON THE           
092700*    WRITE IN 2190-REJECT.                                                
092800                                                                          
